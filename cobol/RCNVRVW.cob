000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNVRVW.
000500 AUTHOR.         M J BALDWIN.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   20 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE FIXED
001200*               THREE-STEP INTERN/MANAGER/SUPERVISOR REVIEW
001300*               CHAIN ATTACHED TO EVERY DOUBTFUL EXCEPTION.
001400*               CALLED BY RCNVRUN ONCE PER EXCEPTION RAISED.
001500*
001600*================================================================
001700* HISTORY OF MODIFICATION:
001800*================================================================
001900* RCN0023 20/03/1989 MJBALD - INITIAL VERSION - READ THE
002000*                    REVIEW-STAGE CONTROL TABLE AND BUILD ONE
002100*                    STEP PER TABLE ROW.
002200*----------------------------------------------------------------*
002300* RCN0052 14/01/1997 TWKOH  - E-REQUEST 2231 - THE CONTROL
002400*                    TABLE WAS RETIRED; STAGES/CONFIDENCES ARE
002500*                    FIXED BY POLICY AND ARE NOW HELD IN
002600*                    WORKING STORAGE INSTEAD OF A LOOKUP FILE.
002700*----------------------------------------------------------------*
002800* RCN0071 19/03/2005 KWLIM  - E-REQUEST 11094 - INTERN SUMMARY
002900*                    NOW EMBEDS THE EXCEPTION'S REASON CODES.
003000*----------------------------------------------------------------*
003100 EJECT
003200**********************
003300 ENVIRONMENT DIVISION.
003400**********************
003500 CONFIGURATION SECTION.
003600 SOURCE-COMPUTER.  IBM-AS400.
003700 OBJECT-COMPUTER.  IBM-AS400.
003800 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003900                    UPSI-0 IS UPSI-SWITCH-0
004000                      ON STATUS IS U0-ON
004100                      OFF STATUS IS U0-OFF.
004200*
004300 INPUT-OUTPUT SECTION.
004400 FILE-CONTROL.
004500*    NO FILES OWNED BY THIS ROUTINE.
004600*
004700***************
004800 DATA DIVISION.
004900***************
005000 FILE SECTION.
005100**************
005200*
005300*************************
005400 WORKING-STORAGE SECTION.
005500*************************
005600 01  FILLER                        PIC X(24) VALUE
005700     "** PROGRAM RCNVRVW  **".
005800*
005900 01  WK-C-COMMON.
006000     COPY RCNCOM.
006100*
006200 01  WK-C-STAGE-TABLE-AREA.
006300     05  WK-C-STAGE-TAB OCCURS 3 TIMES.
006400         10  WK-C-STAGE-NAME           PIC X(10).
006500         10  WK-N-STAGE-CONF           PIC 9V99.
006600         10  WK-C-STAGE-ACTION         PIC X(10).
006700     05  WK-C-STAGE-TABLE-R REDEFINES WK-C-STAGE-TAB
006800                                       PIC X(69).
006900     05  FILLER                        PIC X(05).
007000*
007100 01  WK-C-BUILD-AREA.
007200     05  WS-REASON-LIST                PIC X(60).
007300     05  WS-REASON-LIST-R REDEFINES WS-REASON-LIST.
007400         10  WS-REASON-SLOT OCCURS 2 TIMES PIC X(30).
007500     05  FILLER                        PIC X(05).
007600*
007700 01  WK-C-LITERALS.
007800     05  C-INTERN-SUMMARY  PIC X(20) VALUE "REASONS: ".
007900     05  FILLER                        PIC X(05).
008000*
008100*    STEP-NUMBER AUDIT TAG - KEPT AS A ONE-DIGIT NUMERIC SO IT
008200*    CAN BE WRITTEN TO THE JOB LOG, WITH AN ALPHA OVERLAY FOR
008300*    THE CASES WHERE OPERATIONS WANTS IT PRINTED AS A CHARACTER.
008400 01  WK-C-STEP-CODE-AREA.
008500     05  WS-STEP-CODE-NUM              PIC 9(01) VALUE ZERO.
008600     05  WS-STEP-CODE-ALPHA REDEFINES WS-STEP-CODE-NUM
008700                                       PIC X(01).
008800     05  FILLER                        PIC X(05).
008900*
009000*****************
009100 LINKAGE SECTION.
009200*****************
009300     COPY VRVW.
009400 EJECT
009500********************************************
009600 PROCEDURE DIVISION USING WK-C-VRVW-RECORD.
009700********************************************
009800 MAIN-MODULE.
009900     PERFORM A000-LOAD-STAGE-TABLE
010000        THRU A099-LOAD-STAGE-TABLE-EX.
010100     PERFORM B000-BUILD-REVIEW-STEPS
010200        THRU B099-BUILD-REVIEW-STEPS-EX.
010300     GOBACK.
010400*
010500*----------------------------------------------------------------*
010600 A000-LOAD-STAGE-TABLE.
010700*----------------------------------------------------------------*
010800     MOVE "intern    "              TO WK-C-STAGE-NAME(1).
010900     MOVE 0.72                      TO WK-N-STAGE-CONF(1).
011000     MOVE "note      "              TO WK-C-STAGE-ACTION(1).
011100     MOVE "manager   "              TO WK-C-STAGE-NAME(2).
011200     MOVE 0.78                      TO WK-N-STAGE-CONF(2).
011300     MOVE "escalate  "              TO WK-C-STAGE-ACTION(2).
011400     MOVE "supervisor"              TO WK-C-STAGE-NAME(3).
011500     MOVE 0.81                      TO WK-N-STAGE-CONF(3).
011600     MOVE "verify    "              TO WK-C-STAGE-ACTION(3).
011700*
011800 A099-LOAD-STAGE-TABLE-EX.
011900*----------------------------------------------------------------*
012000     EXIT.
012100*
012200*----------------------------------------------------------------*
012300 B000-BUILD-REVIEW-STEPS.
012400*----------------------------------------------------------------*
012500     PERFORM C000-BUILD-ONE-STEP
012600        THRU C099-BUILD-ONE-STEP-EX
012700        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 3.
012800*
012900 B099-BUILD-REVIEW-STEPS-EX.
013000*----------------------------------------------------------------*
013100     EXIT.
013200*
013300*----------------------------------------------------------------*
013400 C000-BUILD-ONE-STEP.
013500*----------------------------------------------------------------*
013600     MOVE WK-N-IDX                TO WS-STEP-CODE-NUM.
013700     MOVE WK-C-STAGE-NAME(WK-N-IDX)
013800                                  TO WK-C-VRVW-STAGE(WK-N-IDX).
013900     MOVE WK-N-STAGE-CONF(WK-N-IDX)
014000                                TO WK-N-VRVW-CONFIDENCE(WK-N-IDX).
014100     IF      WK-N-IDX = 1
014200             PERFORM D000-BUILD-INTERN-SUMMARY
014300                THRU D099-BUILD-INTERN-SUMMARY-EX
014400     ELSE
014500       IF    WK-N-IDX = 2
014600             MOVE "MANAGER STAGE - ESCALATED FROM INTERN REVIEW"
014700                                  TO WK-C-VRVW-SUMMARY(WK-N-IDX)
014800       ELSE
014900             MOVE "SUPERVISOR STAGE - SUGGESTED ACTION: VERIFY"
015000                                  TO WK-C-VRVW-SUMMARY(WK-N-IDX)
015100       END-IF
015200     END-IF.
015300*
015400 C099-BUILD-ONE-STEP-EX.
015500*----------------------------------------------------------------*
015600     EXIT.
015700*
015800*----------------------------------------------------------------*
015900 D000-BUILD-INTERN-SUMMARY.
016000*----------------------------------------------------------------*
016100     MOVE SPACES                     TO WK-C-VRVW-SUMMARY(1).
016200     MOVE WK-C-VRVW-REASON-CODES(1)  TO WS-REASON-SLOT(1).        RCN0071 
016300     MOVE WK-C-VRVW-REASON-CODES(2)  TO WS-REASON-SLOT(2).        RCN0071 
016400     STRING  C-INTERN-SUMMARY DELIMITED BY SIZE
016500             WK-C-VRVW-REASON-CODES(1) DELIMITED BY SPACE         RCN0071 
016600             " "                    DELIMITED BY SIZE
016700             WK-C-VRVW-REASON-CODES(2) DELIMITED BY SPACE
016800             INTO WK-C-VRVW-SUMMARY(1).
016900*
017000 D099-BUILD-INTERN-SUMMARY-EX.
017100*----------------------------------------------------------------*
017200     EXIT.
017300*
017400******************************************************************
017500*************** END OF PROGRAM SOURCE - RCNVRVW ***************
017600******************************************************************
