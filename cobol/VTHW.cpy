000100* VTHW.cpybk - LINKAGE PARAMETER AREA FOR CALLED ROUTINE RCNVTHW
000200*      STAGE 4/5/6 OF THE RECONCILIATION PIPELINE - THREE-WAY
000300*      AMOUNT/IDENTITY CHECK, BACKDATED WINDOW CHECK, AND FX
000400*      SUFFICIENCY CHECK ACROSS THE THREE SOURCE ROWS.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* RCN0012 14/03/1989 MJBALD - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-VTHW-RECORD.
001100     05  WK-C-VTHW-INPUT.
001200         10  WK-C-VTHW-ROW OCCURS 3 TIMES
001300                             INDEXED BY WK-X-VTHW-IDX.
001400*                        SUBSCRIPT 1=INTERNAL 2=ERP 3=PSP
001500             15  WK-N-VTHW-GROSS-AMOUNT    PIC S9(09)V99.
001600             15  WK-N-VTHW-PROC-FEE        PIC S9(07)V99.
001700             15  WK-N-VTHW-NET-PAYOUT      PIC S9(09)V99.
001800             15  WK-C-VTHW-CLIENT-ID       PIC X(10).
001900             15  WK-C-VTHW-CURRENCY        PIC X(03).
002000             15  WK-C-VTHW-BANK-COUNTRY    PIC X(02).
002100             15  WK-C-VTHW-TXN-DATE        PIC X(10).
002200             15  WK-N-VTHW-FX-RATE         PIC S9(03)V9(06).
002300             15  WK-C-VTHW-FX-PRESENT      PIC X(01).
002400     05  WK-C-VTHW-OUTPUT.
002500         10  WK-C-VTHW-3WAY-PASS       PIC X(01).
002600         10  WK-C-VTHW-BACKDATE-PASS   PIC X(01).
002700         10  WK-N-VTHW-GAP-DAYS        PIC S9(05).
002800         10  WK-C-VTHW-FX-PASS         PIC X(01).
002900         10  WK-C-VTHW-FX-DETAIL       PIC X(30).
003000     05  FILLER                        PIC X(10).
