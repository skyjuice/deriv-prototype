000100* RCNDOP.cpybk
000200*****************************************************************
000300* DAILY OPERATIONS SUMMARY RECORD - ONE PER RUN - PLUS ITS
000400* DEDUPLICATED RECIPIENT-TARGET ROW.  BUILT AND MAINTAINED BY
000500* RCNXDAY; READ BY RCNXRPT.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* RCN0004 12/03/1989 MJBALD - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100     05  RCNDOP-RECORD             PIC X(110).
001200* I-O FORMAT: RCNDOPR - DAILY OPERATIONS SUMMARY OUTPUT ROW
001300     05  RCNDOPR  REDEFINES RCNDOP-RECORD.
001400         10  RCNDOP-RUN-ID             PIC X(12).
001500         10  RCNDOP-RUN-STATUS         PIC X(14).
001600         10  RCNDOP-BUSINESS-DATE      PIC X(10).
001700         10  RCNDOP-TOTAL-TXN          PIC 9(05).
001800         10  RCNDOP-GOOD-TXN           PIC 9(05).
001900         10  RCNDOP-DOUBTFUL-TXN       PIC 9(05).
002000         10  RCNDOP-ADDRESSED-DBT      PIC 9(05).
002100         10  RCNDOP-UNRESOLVD-DBT      PIC 9(05).
002200         10  RCNDOP-NOTIFY-REQD        PIC 9(03).
002300         10  RCNDOP-NOTIFY-SENT        PIC 9(03).
002400         10  RCNDOP-CLOSE-STATE        PIC X(14).
002500*                        OPEN / READY_TO_CLOSE / CLOSED
002600         10  RCNDOP-NEXT-ACTION        PIC X(20).
002700         10  RCNDOP-CLOSE-STAMP        PIC 9(08).
002800*                        ZERO WHEN THE DAY HAS NOT BEEN CLOSED
002900         10  FILLER                    PIC X(01).
003000
003100     05  RCNDRC-RECORD             PIC X(500).
003200* I-O FORMAT: RCNDRCR - RUN-LEVEL DEDUPLICATED RECIPIENT ROW
003300     05  RCNDRCR  REDEFINES RCNDRC-RECORD.
003400         10  RCNDRC-RUN-ID             PIC X(12).
003500         10  RCNDRC-KEY                PIC X(20).
003600         10  RCNDRC-LABEL              PIC X(30).
003700         10  RCNDRC-REASON             PIC X(40).
003800         10  RCNDRC-REF-COUNT          PIC 9(05).
003900         10  RCNDRC-REF-LIST OCCURS 20 TIMES
004000                                       PIC X(20).
004100         10  FILLER                    PIC X(03).
