000100* RCNFBK.cpybk
000200*****************************************************************
000300* REVIEWER FEEDBACK RECORD - ONE PER FEEDBACK EVENT LOGGED
000400* AGAINST AN EXCEPTION.  READ BY RCNXFDB TO PRODUCE THE
000500* FEEDBACK METRICS TALLY.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* RCN0006 12/03/1989 MJBALD - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100     05  RCNFBK-RECORD             PIC X(180).
001200* I-O FORMAT: RCNFBKR - REVIEWER FEEDBACK INPUT ROW
001300     05  RCNFBKR  REDEFINES RCNFBK-RECORD.
001400         10  RCNFBK-EXCEPTION-ID       PIC X(12).
001500         10  RCNFBK-TYPE               PIC X(10).
001600*                        E.G. ACCEPT / REJECT / ESCALATE
001700         10  RCNFBK-REASON-CODES OCCURS 5 TIMES
001800                                       PIC X(30).
001900         10  FILLER                    PIC X(08).
