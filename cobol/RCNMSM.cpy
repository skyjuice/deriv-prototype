000100* RCNMSM.cpybk
000200*****************************************************************
000300* MONTHLY SUBMISSION SUMMARY RECORD - ONE PER RUN X MONTH,
000400* PLUS ITS ALERT-RECIPIENT TALLY ROW.  BUILT BY RCNXMSB, READ
000500* BY RCNXDAY (DAILY ROLLUP) AND RCNXRPT (REPORT WRITER).
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* RCN0003 12/03/1989 MJBALD - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* RCN0077 18/09/2007 KWLIM  - E-REQUEST 15092 - WIDENED
001200*                    NEXT-ACTION FROM X(12) TO X(20) TO CARRY
001300*                    "NOTIFY_SOURCES".
001400*-----------------------------------------------------------------
001500     05  RCNMSM-RECORD             PIC X(080).
001600* I-O FORMAT: RCNMSMR - MONTHLY SUBMISSION SUMMARY OUTPUT ROW
001700     05  RCNMSMR  REDEFINES RCNMSM-RECORD.
001800         10  RCNMSM-RUN-ID             PIC X(12).
001900         10  RCNMSM-MONTH              PIC X(07).
002000*                        YYYY-MM OR "UNKNOWN"
002100         10  RCNMSM-TOTAL-TXN          PIC 9(05).
002200         10  RCNMSM-GOOD-TXN           PIC 9(05).
002300         10  RCNMSM-DOUBTFUL-TXN       PIC 9(05).
002400         10  RCNMSM-ADDRESSED-DBT      PIC 9(05).
002500         10  RCNMSM-UNRESOLVD-DBT      PIC 9(05).
002600         10  RCNMSM-READY-SUBMIT       PIC X(01).
002700         10  RCNMSM-NOTIFIED-SRC       PIC X(01).
002800         10  RCNMSM-JOURNAL-CREAT      PIC X(01).
002900         10  RCNMSM-SUBMITTED-ERP      PIC X(01).
003000         10  RCNMSM-NEXT-ACTION        PIC X(20).
003100         10  RCNMSM-NOTIFY-STAMP       PIC 9(08).
003200*                        DATE NOTIFY-SOURCES OPERATION RAN
003300         10  FILLER                    PIC X(04).
003400
003500     05  RCNRCP-RECORD             PIC X(520).
003600* I-O FORMAT: RCNRCPR - PER-MONTH ALERT-RECIPIENT TALLY ROW
003700     05  RCNRCPR  REDEFINES RCNRCP-RECORD.
003800         10  RCNRCP-RUN-ID             PIC X(12).
003900         10  RCNRCP-MONTH              PIC X(07).
004000         10  RCNRCP-KEY                PIC X(20).
004100*                        PSP_PROVIDER / INTERNAL_BACKOFFICE /
004200*                        CASHIER_ERP / RECONCILIATION_OPS
004300         10  RCNRCP-LABEL              PIC X(30).
004400         10  RCNRCP-REASON             PIC X(40).
004500         10  RCNRCP-REF-COUNT          PIC 9(05).
004600         10  RCNRCP-REF-LIST OCCURS 20 TIMES
004700                                       PIC X(20).
004800         10  FILLER                    PIC X(11).
