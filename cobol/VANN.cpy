000100* VANN.cpybk - LINKAGE PARAMETER AREA FOR CALLED ROUTINE RCNVANN
000200*      BUILDS THE RUN-COMPLETION ANNOUNCEMENT LINES - ONE "GOOD"
000300*      LEVEL ANNOUNCEMENT ALWAYS, PLUS A "DOUBTFUL" LEVEL
000400*      ANNOUNCEMENT WHEN THE RUN HAS ANY DOUBTFUL DECISIONS.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* RCN0014 14/03/1989 MJBALD - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-VANN-RECORD.
001100     05  WK-C-VANN-INPUT.
001200         10  WK-C-VANN-RUN-ID          PIC X(12).
001300         10  WK-N-VANN-GOOD-COUNT      PIC S9(05) COMP.
001400         10  WK-N-VANN-DOUBTFUL-COUNT  PIC S9(05) COMP.
001500         10  WK-N-VANN-REF-COUNT       PIC S9(05) COMP.
001600         10  WK-C-VANN-REF-LIST OCCURS 50 TIMES
001700                                       PIC X(20).
001800     05  WK-C-VANN-OUTPUT.
001900         10  WK-C-VANN-GOOD-LINE       PIC X(80).
002000         10  WK-C-VANN-DOUBTFUL-FLAG   PIC X(01).
002100         10  WK-C-VANN-DOUBTFUL-LINE   PIC X(132).
002200     05  FILLER                        PIC X(10).
