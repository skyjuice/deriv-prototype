000100* RCNMCB.cpybk
000200*****************************************************************
000300* MONTHLY CLOSE BATCH RECORD - ONE PER MONTH, AGGREGATED ACROSS
000400* ALL RUNS WHOSE DAILY CLOSE STATE IS "CLOSED".  BUILT AND
000500* MAINTAINED BY RCNXMCL; READ BY RCNXRPT.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* RCN0005 12/03/1989 MJBALD - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100     05  RCNMCB-RECORD             PIC X(320).
001200* I-O FORMAT: RCNMCBR - MONTHLY CLOSE BATCH OUTPUT ROW
001300     05  RCNMCBR  REDEFINES RCNMCB-RECORD.
001400         10  RCNMCB-MONTH              PIC X(07).
001500         10  RCNMCB-RUN-COUNT          PIC 9(03).
001600         10  RCNMCB-TOTAL-TXN          PIC 9(06).
001700         10  RCNMCB-GOOD-TXN           PIC 9(06).
001800         10  RCNMCB-DOUBTFUL-TXN       PIC 9(06).
001900         10  RCNMCB-UNRESOLVD-DBT      PIC 9(06).
002000         10  RCNMCB-READY-ERP          PIC X(01).
002100         10  RCNMCB-JOURNAL-CREAT      PIC X(01).
002200         10  RCNMCB-SUBMITTED-ERP      PIC X(01).
002300         10  RCNMCB-NEXT-ACTION        PIC X(20).
002400         10  RCNMCB-RUN-LIST OCCURS 20 TIMES
002500                                       PIC X(12).
002600*                        CONTRIBUTING RUN IDS
002700         10  FILLER                    PIC X(29).
