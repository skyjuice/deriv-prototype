000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNXRPT.
000500 AUTHOR.         M J BALDWIN.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   14 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  RUN SUMMARY REPORT WRITER.  PRINTS ONE DETAIL
001200*               LINE PER MERCHANT REFERENCE, BREAKS ON
001300*               TRANSACTION MONTH WITH THE U5 SUBTOTALS, A RUN
001400*               FOOTER CARRYING THE U6 DAILY-OPS FIGURES AND
001500*               NOTIFICATION TARGETS, AND A CLOSING SECTION OF
001600*               THE U7 MONTHLY-CLOSE BATCH LINES.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* RCN0031 14/04/1989 MJBALD - INITIAL VERSION.
002200*----------------------------------------------------------------*
002300* RCN0053 21/01/1997 TWKOH  - E-REQUEST 2231 - DETAIL LINE NOW
002400*                    CARRIES ALL FIVE REASON CODES, NOT JUST THE
002500*                    FIRST TWO.
002600*----------------------------------------------------------------*
002700* RCN0067 08/03/1999 SFYAP  - Y2K REMEDIATION - MONTH-BREAK
002800*                    COMPARISON NOW USES THE 4-DIGIT YEAR BUCKET
002900*                    CARRIED ON THE DECISION RECORD.
003000*----------------------------------------------------------------*
003100* RCN0094 21/03/2011 TMPRVD - E-REQUEST 17740 - ADDED THE DAILY
003200*                    OPERATIONS FOOTER AND THE MONTHLY-CLOSE
003300*                    SECTION FEEDING OFF RCNXDAY AND RCNXMCL.
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                    UPSI-0 IS UPSI-SWITCH-0
004400                      ON STATUS IS U0-ON OFF STATUS IS U0-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT DECISIONS-FILE  ASSIGN TO DECFILE
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS WK-C-FILE-STATUS.
005100     SELECT MSM-FILE        ASSIGN TO MSMFILE
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS WK-C-FILE-STATUS.
005400     SELECT DOP-FILE        ASSIGN TO DOPFILE
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700     SELECT DRC-FILE        ASSIGN TO DRCFILE
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WK-C-FILE-STATUS.
006000     SELECT MCB-FILE        ASSIGN TO MCBFILE
006100            ORGANIZATION IS SEQUENTIAL
006200            FILE STATUS IS WK-C-FILE-STATUS.
006300     SELECT REPORT-FILE     ASSIGN TO RPTFILE
006400            ORGANIZATION IS LINE SEQUENTIAL
006500            FILE STATUS IS WK-C-FILE-STATUS.
006600*
006700***************
006800 DATA DIVISION.
006900***************
007000 FILE SECTION.
007100**************
007200 FD  DECISIONS-FILE
007300     LABEL RECORDS ARE OMITTED
007400     RECORD CONTAINS 250 CHARACTERS.
007500 01  DECISIONS-REC                    PIC X(250).
007600*
007700 FD  MSM-FILE
007800     LABEL RECORDS ARE OMITTED
007900     RECORD CONTAINS 80 CHARACTERS.
008000 01  MSM-IN-REC                       PIC X(80).
008100*
008200 FD  DOP-FILE
008300     LABEL RECORDS ARE OMITTED
008400     RECORD CONTAINS 110 CHARACTERS.
008500 01  DOP-IN-REC                       PIC X(110).
008600*
008700 FD  DRC-FILE
008800     LABEL RECORDS ARE OMITTED
008900     RECORD CONTAINS 500 CHARACTERS.
009000 01  DRC-IN-REC                       PIC X(500).
009100*
009200 FD  MCB-FILE
009300     LABEL RECORDS ARE OMITTED
009400     RECORD CONTAINS 320 CHARACTERS.
009500 01  MCB-IN-REC                       PIC X(320).
009600*
009700 FD  REPORT-FILE
009800     LABEL RECORDS ARE OMITTED
009900     RECORD CONTAINS 132 CHARACTERS.
010000 01  REPORT-REC                       PIC X(132).
010100*
010200*************************
010300 WORKING-STORAGE SECTION.
010400*************************
010500 01  FILLER                        PIC X(24) VALUE
010600     "** PROGRAM RCNXRPT  **".
010700*
010800 01  WK-C-COMMON.
010900     COPY RCNCOM.
011000*
011100 01  WS-DEC-AREA.
011200     COPY RCNDEC.
011300 01  WS-MSM-AREA.
011400     COPY RCNMSM.
011500 01  WS-DOP-AREA.
011600     COPY RCNDOP.
011700 01  WS-MCB-AREA.
011800     COPY RCNMCB.
011900*
012000 01  WS-DTL-TABLE.
012100     05  WS-DTL-CNT                    PIC S9(04) COMP VALUE ZERO.
012200     05  WS-DTL-ROW OCCURS 600 TIMES INDEXED BY WS-X-DTL.
012300         10  WS-DTL-MONTH                PIC X(07).
012400         10  WS-DTL-MONTH-PARTS REDEFINES WS-DTL-MONTH.
012500             15  WS-DTL-MONTH-YEAR           PIC X(04).
012600             15  WS-DTL-MONTH-DASH           PIC X(01).
012700             15  WS-DTL-MONTH-NBR            PIC X(02).
012800         10  WS-DTL-REF                  PIC X(20).
012900         10  WS-DTL-STATUS               PIC X(01).
013000         10  WS-DTL-EXACT                PIC X(01).
013100         10  WS-DTL-FUZZY                PIC X(01).
013200         10  WS-DTL-3WAY                 PIC X(01).
013300         10  WS-DTL-BACKDATE             PIC X(01).
013400         10  WS-DTL-FX                   PIC X(01).
013500         10  WS-DTL-SCORE                PIC 9V9999.
013600         10  WS-DTL-GAP                  PIC S9(05).
013700         10  WS-DTL-REASON OCCURS 5 TIMES PIC X(30).
013800     05  FILLER                         PIC X(05).
013900*
014000 01  WS-MONTH-TABLE.
014100     05  WS-MONTH-CNT                   PIC S9(03) COMP VALUE
014200         ZERO.
014300     05  WS-MONTH-ROW OCCURS 24 TIMES INDEXED BY WS-X-MTH.
014400         10  WS-MTH-VALUE                PIC X(07).
014500         10  WS-MTH-VALUE-PARTS REDEFINES WS-MTH-VALUE.
014600             15  WS-MTH-VALUE-YEAR           PIC X(04).
014700             15  WS-MTH-VALUE-DASH           PIC X(01).
014800             15  WS-MTH-VALUE-NBR            PIC X(02).
014900         10  WS-MTH-TOTAL                PIC 9(05).
015000         10  WS-MTH-GOOD                 PIC 9(05).
015100         10  WS-MTH-DOUBTFUL             PIC 9(05).
015200         10  WS-MTH-ADDRESSED            PIC 9(05).
015300         10  WS-MTH-UNRESOLVED           PIC 9(05).
015400         10  WS-MTH-READY                PIC X(01).
015500         10  WS-MTH-NEXT-ACTION          PIC X(20).
015600     05  FILLER                         PIC X(05).
015700*
015800 01  WS-WORK-AREA.
015900     05  WS-FOUND-SW                    PIC X(01).
016000     05  WS-SORT-SW                     PIC X(01).
016100     05  WS-HOLD-ROW                    PIC X(150).
016200     05  WS-HOLD-ROW-PARTS REDEFINES WS-HOLD-ROW.
016300         10  WS-HOLD-MONTH                  PIC X(07).
016400         10  WS-HOLD-REF                    PIC X(20).
016500         10  FILLER                         PIC X(123).
016600     05  WS-PREV-MONTH                  PIC X(07) VALUE SPACES.
016700     05  WS-LINE-NBR                    PIC S9(05) COMP VALUE
016800         ZERO.
016900     05  FILLER                         PIC X(05).
017000*
017100 01  WS-PRINT-LINE                      PIC X(132).
017200*
017300 01  WS-EDIT-AREA.
017400     05  WS-GAP-EDIT                    PIC ---9(4).
017500     05  WS-SCORE-EDIT                  PIC 9.9999.
017600     05  WS-NUM-EDIT                    PIC ZZZZ9.
017700     05  FILLER                         PIC X(05).
017800*
017900*****************
018000 LINKAGE SECTION.
018100*****************
018200*    CALLED AS THE MAIN PROGRAM - NO PARAMETERS PASSED IN.
018300*
018400****************************
018500 PROCEDURE DIVISION.
018600****************************
018700 MAIN-MODULE.
018800     PERFORM A000-LOAD-DECISIONS
018900        THRU A099-LOAD-DECISIONS-EX.
019000     PERFORM B000-SORT-DETAIL-TABLE
019100        THRU B099-SORT-DETAIL-TABLE-EX.
019200     PERFORM C000-LOAD-MONTH-SUMMARY
019300        THRU C099-LOAD-MONTH-SUMMARY-EX.
019400     OPEN OUTPUT REPORT-FILE.
019500     PERFORM D000-PRINT-DETAIL-SECTION
019600        THRU D099-PRINT-DETAIL-SECTION-EX.
019700     PERFORM E000-PRINT-RUN-FOOTER
019800        THRU E099-PRINT-RUN-FOOTER-EX.
019900     PERFORM F000-PRINT-CLOSE-SECTION
020000        THRU F099-PRINT-CLOSE-SECTION-EX.
020100     CLOSE REPORT-FILE.
020200     GOBACK.
020300*
020400*----------------------------------------------------------------*
020500 A000-LOAD-DECISIONS.
020600*----------------------------------------------------------------*
020700     MOVE ZERO                       TO WS-DTL-CNT.
020800     MOVE "N"                        TO WK-C-EOF-SW.
020900     OPEN INPUT DECISIONS-FILE.
021000     PERFORM A100-LOAD-ONE-DECISION
021100        THRU A199-LOAD-ONE-DECISION-EX
021200        UNTIL WK-C-EOF-SW = "Y".
021300     CLOSE DECISIONS-FILE.
021400*
021500 A099-LOAD-DECISIONS-EX.
021600*----------------------------------------------------------------*
021700     EXIT.
021800*
021900*----------------------------------------------------------------*
022000 A100-LOAD-ONE-DECISION.
022100*----------------------------------------------------------------*
022200     READ DECISIONS-FILE INTO WS-DEC-AREA
022300          AT END MOVE "Y" TO WK-C-EOF-SW
022400     END-READ.
022500     IF      WK-C-EOF-SW = "N" AND WS-DTL-CNT < 600
022600             ADD 1 TO WS-DTL-CNT
022700             SET WS-X-DTL TO WS-DTL-CNT
022800             MOVE RCNDEC-RUN-ID        TO WK-C-RUN-ID
022900             MOVE RCNDEC-TXN-MONTH     TO WS-DTL-MONTH(WS-X-DTL)
023000             MOVE RCNDEC-MERCHANT-REF  TO WS-DTL-REF(WS-X-DTL)
023100             MOVE RCNDEC-FINAL-STATUS  TO WS-DTL-STATUS(WS-X-DTL)
023200             MOVE RCNDEC-STG-EXACT-HASH TO WS-DTL-EXACT(WS-X-DTL)
023300             MOVE RCNDEC-STG-FUZZY      TO WS-DTL-FUZZY(WS-X-DTL)
023400             MOVE RCNDEC-STG-THREE-WAY  TO WS-DTL-3WAY(WS-X-DTL)
023500             MOVE RCNDEC-STG-BACKDATED  TO
023600                 WS-DTL-BACKDATE(WS-X-DTL)
023700             MOVE RCNDEC-STG-FX-HANDLED TO WS-DTL-FX(WS-X-DTL)
023800             MOVE RCNDEC-FUZZY-SCORE    TO WS-DTL-SCORE(WS-X-DTL)
023900             MOVE RCNDEC-BACKDATE-GAP   TO WS-DTL-GAP(WS-X-DTL)
024000             PERFORM A110-COPY-ONE-REASON
024100                THRU A119-COPY-ONE-REASON-EX
024200                VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 5
024300     END-IF.
024400*
024500 A199-LOAD-ONE-DECISION-EX.
024600*----------------------------------------------------------------*
024700     EXIT.
024800*
024900*----------------------------------------------------------------*
025000 A110-COPY-ONE-REASON.
025100*----------------------------------------------------------------*
025200     MOVE RCNDEC-REASON-CODES(WK-N-IDX)
025300                          TO WS-DTL-REASON(WS-X-DTL, WK-N-IDX).
025400*
025500 A119-COPY-ONE-REASON-EX.
025600*----------------------------------------------------------------*
025700     EXIT.
025800*
025900*----------------------------------------------------------------*
026000 B000-SORT-DETAIL-TABLE.
026100*----------------------------------------------------------------*
026200*    BUBBLE SORT ASCENDING ON MONTH THEN MERCHANT REF SO THE
026300*    MONTH CONTROL BREAK PRINTS IN SEQUENCE.
026400     MOVE "Y"                        TO WS-SORT-SW.
026500     PERFORM B100-BUBBLE-PASS
026600        THRU B199-BUBBLE-PASS-EX
026700        UNTIL WS-SORT-SW = "N".
026800*
026900 B099-SORT-DETAIL-TABLE-EX.
027000*----------------------------------------------------------------*
027100     EXIT.
027200*
027300*----------------------------------------------------------------*
027400 B100-BUBBLE-PASS.
027500*----------------------------------------------------------------*
027600     MOVE "N"                        TO WS-SORT-SW.
027700     PERFORM B110-COMPARE-ADJACENT
027800        THRU B119-COMPARE-ADJACENT-EX
027900        VARYING WS-X-DTL FROM 1 BY 1 UNTIL WS-X-DTL > WS-DTL-CNT
028000            - 1.
028100*
028200 B199-BUBBLE-PASS-EX.
028300*----------------------------------------------------------------*
028400     EXIT.
028500*
028600*----------------------------------------------------------------*
028700 B110-COMPARE-ADJACENT.
028800*----------------------------------------------------------------*
028900     IF      WS-DTL-MONTH(WS-X-DTL) > WS-DTL-MONTH(WS-X-DTL + 1)
029000       OR  ( WS-DTL-MONTH(WS-X-DTL) = WS-DTL-MONTH(WS-X-DTL + 1)
029100       AND   WS-DTL-REF(WS-X-DTL)   > WS-DTL-REF(WS-X-DTL + 1) )
029200             MOVE WS-DTL-ROW(WS-X-DTL)     TO WS-HOLD-ROW
029300             MOVE WS-DTL-ROW(WS-X-DTL + 1) TO WS-DTL-ROW(WS-X-DTL)
029400             MOVE WS-HOLD-ROW              TO WS-DTL-ROW(WS-X-DTL
029500                 + 1)
029600             MOVE "Y"                      TO WS-SORT-SW
029700     END-IF.
029800*
029900 B119-COMPARE-ADJACENT-EX.
030000*----------------------------------------------------------------*
030100     EXIT.
030200*
030300*----------------------------------------------------------------*
030400 C000-LOAD-MONTH-SUMMARY.
030500*----------------------------------------------------------------*
030600     MOVE ZERO                       TO WS-MONTH-CNT.
030700     MOVE "N"                        TO WK-C-EOF-SW.
030800     OPEN INPUT MSM-FILE.
030900     PERFORM C100-LOAD-ONE-MONTH
031000        THRU C199-LOAD-ONE-MONTH-EX
031100        UNTIL WK-C-EOF-SW = "Y".
031200     CLOSE MSM-FILE.
031300*
031400 C099-LOAD-MONTH-SUMMARY-EX.
031500*----------------------------------------------------------------*
031600     EXIT.
031700*
031800*----------------------------------------------------------------*
031900 C100-LOAD-ONE-MONTH.
032000*----------------------------------------------------------------*
032100     READ MSM-FILE INTO WS-MSM-AREA
032200          AT END MOVE "Y" TO WK-C-EOF-SW
032300     END-READ.
032400     IF      WK-C-EOF-SW = "N" AND WS-MONTH-CNT < 24
032500             ADD 1 TO WS-MONTH-CNT
032600             SET WS-X-MTH TO WS-MONTH-CNT
032700             MOVE RCNMSM-MONTH         TO WS-MTH-VALUE(WS-X-MTH)
032800             MOVE RCNMSM-TOTAL-TXN     TO WS-MTH-TOTAL(WS-X-MTH)
032900             MOVE RCNMSM-GOOD-TXN      TO WS-MTH-GOOD(WS-X-MTH)
033000             MOVE RCNMSM-DOUBTFUL-TXN  TO
033100                 WS-MTH-DOUBTFUL(WS-X-MTH)
033200             MOVE RCNMSM-ADDRESSED-DBT TO
033300                 WS-MTH-ADDRESSED(WS-X-MTH)
033400             MOVE RCNMSM-UNRESOLVD-DBT TO
033500                 WS-MTH-UNRESOLVED(WS-X-MTH)
033600             MOVE RCNMSM-READY-SUBMIT  TO WS-MTH-READY(WS-X-MTH)
033700             MOVE RCNMSM-NEXT-ACTION   TO
033800                 WS-MTH-NEXT-ACTION(WS-X-MTH)
033900     END-IF.
034000*
034100 C199-LOAD-ONE-MONTH-EX.
034200*----------------------------------------------------------------*
034300     EXIT.
034400*
034500*----------------------------------------------------------------*
034600 D000-PRINT-DETAIL-SECTION.
034700*----------------------------------------------------------------*
034800     MOVE SPACES                     TO WS-PRINT-LINE.
034900     STRING "RECONCILIATION RUN SUMMARY - RUN " DELIMITED BY SIZE
035000            WK-C-RUN-ID DELIMITED BY SPACE
035100            INTO WS-PRINT-LINE.
035200     WRITE REPORT-REC FROM WS-PRINT-LINE.
035300     MOVE SPACES                     TO WS-PRINT-LINE.
035400     MOVE "REF                  ST EX FZ 3W BD FX SCORE  GAP
035500         MONTH   REASON CODES"
035600                                      TO WS-PRINT-LINE.
035700     WRITE REPORT-REC FROM WS-PRINT-LINE.
035800     MOVE SPACES                     TO WS-PREV-MONTH.
035900     PERFORM D100-PRINT-ONE-ROW
036000        THRU D199-PRINT-ONE-ROW-EX
036100        VARYING WS-X-DTL FROM 1 BY 1 UNTIL WS-X-DTL > WS-DTL-CNT.
036200     IF      WS-PREV-MONTH NOT = SPACES
036300             PERFORM D200-PRINT-MONTH-SUBTOTAL
036400                THRU D299-PRINT-MONTH-SUBTOTAL-EX
036500     END-IF.
036600*
036700 D099-PRINT-DETAIL-SECTION-EX.
036800*----------------------------------------------------------------*
036900     EXIT.
037000*
037100*----------------------------------------------------------------*
037200 D100-PRINT-ONE-ROW.
037300*----------------------------------------------------------------*
037400     IF      WS-DTL-MONTH(WS-X-DTL) NOT = WS-PREV-MONTH
037500       AND   WS-PREV-MONTH NOT = SPACES
037600             PERFORM D200-PRINT-MONTH-SUBTOTAL
037700                THRU D299-PRINT-MONTH-SUBTOTAL-EX
037800     END-IF.
037900     MOVE WS-DTL-MONTH(WS-X-DTL)      TO WS-PREV-MONTH.
038000     MOVE WS-DTL-SCORE(WS-X-DTL)      TO WS-SCORE-EDIT.
038100     MOVE WS-DTL-GAP(WS-X-DTL)        TO WS-GAP-EDIT.
038200     MOVE SPACES                      TO WS-PRINT-LINE.
038300     STRING WS-DTL-REF(WS-X-DTL)      DELIMITED BY SIZE
038400            " "                       DELIMITED BY SIZE
038500            WS-DTL-STATUS(WS-X-DTL)   DELIMITED BY SIZE
038600            "  "                      DELIMITED BY SIZE
038700            WS-DTL-EXACT(WS-X-DTL)    DELIMITED BY SIZE
038800            "  "                      DELIMITED BY SIZE
038900            WS-DTL-FUZZY(WS-X-DTL)    DELIMITED BY SIZE
039000            "  "                      DELIMITED BY SIZE
039100            WS-DTL-3WAY(WS-X-DTL)     DELIMITED BY SIZE
039200            "  "                      DELIMITED BY SIZE
039300            WS-DTL-BACKDATE(WS-X-DTL) DELIMITED BY SIZE
039400            "  "                      DELIMITED BY SIZE
039500            WS-DTL-FX(WS-X-DTL)       DELIMITED BY SIZE
039600            " "                       DELIMITED BY SIZE
039700            WS-SCORE-EDIT             DELIMITED BY SIZE
039800            " "                       DELIMITED BY SIZE
039900            WS-GAP-EDIT               DELIMITED BY SIZE
040000            " "                       DELIMITED BY SIZE
040100            WS-DTL-MONTH(WS-X-DTL)    DELIMITED BY SIZE
040200            " "                       DELIMITED BY SIZE
040300            WS-DTL-REASON(WS-X-DTL, 1) DELIMITED BY SPACE        RCN0053
040400            " "                       DELIMITED BY SIZE
040500            WS-DTL-REASON(WS-X-DTL, 2) DELIMITED BY SPACE         RCN0053
040600            " "                       DELIMITED BY SIZE
040700            WS-DTL-REASON(WS-X-DTL, 3) DELIMITED BY SPACE         RCN0053
040800            " "                       DELIMITED BY SIZE
040900            WS-DTL-REASON(WS-X-DTL, 4) DELIMITED BY SPACE         RCN0053
041000            " "                       DELIMITED BY SIZE
041100            WS-DTL-REASON(WS-X-DTL, 5) DELIMITED BY SPACE         RCN0053
041200            INTO WS-PRINT-LINE.
041300     WRITE REPORT-REC FROM WS-PRINT-LINE.
041400*
041500 D199-PRINT-ONE-ROW-EX.
041600*----------------------------------------------------------------*
041700     EXIT.
041800*
041900*----------------------------------------------------------------*
042000 D200-PRINT-MONTH-SUBTOTAL.
042100*----------------------------------------------------------------*
042200     MOVE "N"                        TO WS-FOUND-SW.
042300     SET WS-X-MTH TO 1.
042400     SEARCH WS-MONTH-ROW
042500       AT END CONTINUE
042600       WHEN WS-MTH-VALUE(WS-X-MTH) = WS-PREV-MONTH                 RCN0067
042700         MOVE "Y"                    TO WS-FOUND-SW
042800     END-SEARCH.
042900     IF      WS-FOUND-SW = "Y"
043000             MOVE SPACES               TO WS-PRINT-LINE
043100             STRING "  MONTH " DELIMITED BY SIZE
043200                    WS-PREV-MONTH DELIMITED BY SIZE
043300                    " SUBTOTAL - TOTAL " DELIMITED BY SIZE
043400                    WS-MTH-TOTAL(WS-X-MTH) DELIMITED BY SIZE
043500                    " GOOD "           DELIMITED BY SIZE
043600                    WS-MTH-GOOD(WS-X-MTH) DELIMITED BY SIZE
043700                    " DOUBTFUL "       DELIMITED BY SIZE
043800                    WS-MTH-DOUBTFUL(WS-X-MTH) DELIMITED BY SIZE
043900                    " ADDR "           DELIMITED BY SIZE
044000                    WS-MTH-ADDRESSED(WS-X-MTH) DELIMITED BY SIZE
044100                    " UNRES "          DELIMITED BY SIZE
044200                    WS-MTH-UNRESOLVED(WS-X-MTH) DELIMITED BY SIZE
044300                    " READY "          DELIMITED BY SIZE
044400                    WS-MTH-READY(WS-X-MTH) DELIMITED BY SIZE
044500                    " NEXT-ACTION "    DELIMITED BY SIZE
044600                    WS-MTH-NEXT-ACTION(WS-X-MTH) DELIMITED BY
044700                        SPACE
044800                    INTO WS-PRINT-LINE
044900             WRITE REPORT-REC FROM WS-PRINT-LINE
045000     END-IF.
045100*
045200 D299-PRINT-MONTH-SUBTOTAL-EX.
045300*----------------------------------------------------------------*
045400     EXIT.
045500*
045600*----------------------------------------------------------------*
045700 E000-PRINT-RUN-FOOTER.                                          RCN0094
045800*----------------------------------------------------------------*
045900     MOVE "N"                        TO WK-C-EOF-SW.
046000     OPEN INPUT DOP-FILE.
046100     READ DOP-FILE INTO WS-DOP-AREA
046200          AT END MOVE "Y" TO WK-C-EOF-SW
046300     END-READ.
046400     CLOSE DOP-FILE.
046500     IF      WK-C-EOF-SW = "N"
046600             MOVE SPACES               TO WS-PRINT-LINE
046700             STRING "RUN FOOTER - TOTAL " DELIMITED BY SIZE
046800                    RCNDOP-TOTAL-TXN   DELIMITED BY SIZE
046900                    " GOOD "            DELIMITED BY SIZE
047000                    RCNDOP-GOOD-TXN    DELIMITED BY SIZE
047100                    " DOUBTFUL "        DELIMITED BY SIZE
047200                    RCNDOP-DOUBTFUL-TXN DELIMITED BY SIZE
047300                    " CLOSE-STATE "     DELIMITED BY SIZE
047400                    RCNDOP-CLOSE-STATE DELIMITED BY SPACE
047500                    " NEXT-ACTION "     DELIMITED BY SIZE
047600                    RCNDOP-NEXT-ACTION DELIMITED BY SPACE
047700                    INTO WS-PRINT-LINE
047800             WRITE REPORT-REC FROM WS-PRINT-LINE
047900     END-IF.
048000*
048100     MOVE "N"                        TO WK-C-EOF-SW.
048200     OPEN INPUT DRC-FILE.
048300     PERFORM E100-PRINT-ONE-RECIPIENT
048400        THRU E199-PRINT-ONE-RECIPIENT-EX
048500        UNTIL WK-C-EOF-SW = "Y".
048600     CLOSE DRC-FILE.
048700*
048800 E099-PRINT-RUN-FOOTER-EX.
048900*----------------------------------------------------------------*
049000     EXIT.
049100*
049200*----------------------------------------------------------------*
049300 E100-PRINT-ONE-RECIPIENT.
049400*----------------------------------------------------------------*
049500     READ DRC-FILE INTO WS-DOP-AREA
049600          AT END MOVE "Y" TO WK-C-EOF-SW
049700     END-READ.
049800     IF      WK-C-EOF-SW = "N"
049900             MOVE SPACES               TO WS-PRINT-LINE
050000             MOVE RCNDRC-REF-COUNT      TO WS-NUM-EDIT
050100             STRING "  NOTIFY " DELIMITED BY SIZE
050200                    RCNDRC-LABEL DELIMITED BY SPACE
050300                    " REFS " DELIMITED BY SIZE
050400                    WS-NUM-EDIT DELIMITED BY SIZE
050500                    INTO WS-PRINT-LINE
050600             WRITE REPORT-REC FROM WS-PRINT-LINE
050700     END-IF.
050800*
050900 E199-PRINT-ONE-RECIPIENT-EX.
051000*----------------------------------------------------------------*
051100     EXIT.
051200*
051300*----------------------------------------------------------------*
051400 F000-PRINT-CLOSE-SECTION.                                       RCN0094
051500*----------------------------------------------------------------*
051600     MOVE SPACES                     TO WS-PRINT-LINE.
051700     MOVE "MONTHLY CLOSE SECTION"      TO WS-PRINT-LINE.
051800     WRITE REPORT-REC FROM WS-PRINT-LINE.
051900     MOVE "N"                        TO WK-C-EOF-SW.
052000     OPEN INPUT MCB-FILE.
052100     PERFORM F100-PRINT-ONE-MONTH-CLOSE
052200        THRU F199-PRINT-ONE-MONTH-CLOSE-EX
052300        UNTIL WK-C-EOF-SW = "Y".
052400     CLOSE MCB-FILE.
052500*
052600 F099-PRINT-CLOSE-SECTION-EX.
052700*----------------------------------------------------------------*
052800     EXIT.
052900*
053000*----------------------------------------------------------------*
053100 F100-PRINT-ONE-MONTH-CLOSE.
053200*----------------------------------------------------------------*
053300     READ MCB-FILE INTO WS-MCB-AREA
053400          AT END MOVE "Y" TO WK-C-EOF-SW
053500     END-READ.
053600     IF      WK-C-EOF-SW = "N"
053700             MOVE SPACES               TO WS-PRINT-LINE
053800             STRING "  MONTH " DELIMITED BY SIZE
053900                    RCNMCB-MONTH DELIMITED BY SIZE
054000                    " RUNS "     DELIMITED BY SIZE
054100                    RCNMCB-RUN-COUNT DELIMITED BY SIZE
054200                    " TOTAL "    DELIMITED BY SIZE
054300                    RCNMCB-TOTAL-TXN DELIMITED BY SIZE
054400                    " GOOD "     DELIMITED BY SIZE
054500                    RCNMCB-GOOD-TXN DELIMITED BY SIZE
054600                    " DOUBTFUL " DELIMITED BY SIZE
054700                    RCNMCB-DOUBTFUL-TXN DELIMITED BY SIZE
054800                    " READY "    DELIMITED BY SIZE
054900                    RCNMCB-READY-ERP DELIMITED BY SIZE
055000                    " NEXT-ACTION " DELIMITED BY SIZE
055100                    RCNMCB-NEXT-ACTION DELIMITED BY SPACE
055200                    INTO WS-PRINT-LINE
055300             WRITE REPORT-REC FROM WS-PRINT-LINE
055400     END-IF.
055500*
055600 F199-PRINT-ONE-MONTH-CLOSE-EX.
055700*----------------------------------------------------------------*
055800     EXIT.
055900*
056000******************************************************************
056100*************** END OF PROGRAM SOURCE - RCNXRPT ***************
056200******************************************************************
