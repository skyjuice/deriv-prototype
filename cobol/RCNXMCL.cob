000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNXMCL.
000500 AUTHOR.         T W KOH.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   09 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  MONTHLY CLOSE AGGREGATION.  READS THE MONTHLY-
001200*               CLOSE HISTORY FILE (ONE ROW PER RUN X MONTH,
001300*               FED BY RCNXDAY EVERY TIME A BUSINESS DAY CLOSES)
001400*               AND AGGREGATES EACH MONTH ACROSS EVERY
001500*               CONTRIBUTING RUN.  DRIVES THE CREATE-JOURNAL AND
001600*               SUBMIT-TO-ERP OPERATIONS AND CARRIES THEIR STATE
001700*               FORWARD FROM ONE INVOCATION TO THE NEXT VIA THE
001800*               MONTH-STATE MASTER FILE.
001900*
002000*================================================================
002100* HISTORY OF MODIFICATION:
002200*================================================================
002300* RCN0029 09/04/1989 MJBALD - INITIAL VERSION.
002400*----------------------------------------------------------------*
002500* RCN0065 25/02/1999 SFYAP  - Y2K REMEDIATION - MONTH KEY
002600*                    COMPARISONS NOW USE 4-DIGIT YEARS.
002700*----------------------------------------------------------------*
002800* RCN0092 16/03/2011 TMPRVD - E-REQUEST 17740 - JOURNAL AND
002900*                    SUBMITTED FLAGS NOW CARRIED FORWARD ON THE
003000*                    MONTH-STATE MASTER RATHER THAN RECOMPUTED
003100*                    FROM SCRATCH EVERY RUN.
003200*----------------------------------------------------------------*
003300 EJECT
003400**********************
003500 ENVIRONMENT DIVISION.
003600**********************
003700 CONFIGURATION SECTION.
003800 SOURCE-COMPUTER.  IBM-AS400.
003900 OBJECT-COMPUTER.  IBM-AS400.
004000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004100                    UPSI-0 IS UPSI-CREATE-JOURNAL
004200                      ON STATUS IS U0-ON OFF STATUS IS U0-OFF
004300                    UPSI-1 IS UPSI-SUBMIT-TO-ERP
004400                      ON STATUS IS U1-ON OFF STATUS IS U1-OFF.
004500*
004600 INPUT-OUTPUT SECTION.
004700 FILE-CONTROL.
004800     SELECT MSM-HIST-FILE   ASSIGN TO MSMHIST
004900            ORGANIZATION IS SEQUENTIAL
005000            FILE STATUS IS WK-C-FILE-STATUS.
005100     SELECT MCB-STATE-FILE  ASSIGN TO MCBSTATE
005200            ORGANIZATION IS SEQUENTIAL
005300            FILE STATUS IS WS-STATE-FS.
005400     SELECT MCB-STATN-FILE  ASSIGN TO MCBSTATN
005500            ORGANIZATION IS SEQUENTIAL
005600            FILE STATUS IS WK-C-FILE-STATUS.
005700     SELECT MCB-FILE        ASSIGN TO MCBFILE
005800            ORGANIZATION IS SEQUENTIAL
005900            FILE STATUS IS WK-C-FILE-STATUS.
006000*
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600 FD  MSM-HIST-FILE
006700     LABEL RECORDS ARE OMITTED
006800     RECORD CONTAINS 80 CHARACTERS.
006900 01  MSM-HIST-REC                     PIC X(80).
007000*
007100 FD  MCB-STATE-FILE
007200     LABEL RECORDS ARE OMITTED
007300     RECORD CONTAINS 320 CHARACTERS.
007400 01  MCB-STATE-REC                    PIC X(320).
007500*
007600 FD  MCB-STATN-FILE
007700     LABEL RECORDS ARE OMITTED
007800     RECORD CONTAINS 320 CHARACTERS.
007900 01  MCB-STATN-REC                    PIC X(320).
008000*
008100 FD  MCB-FILE
008200     LABEL RECORDS ARE OMITTED
008300     RECORD CONTAINS 320 CHARACTERS.
008400 01  MCB-OUT-REC                      PIC X(320).
008500*
008600*************************
008700 WORKING-STORAGE SECTION.
008800*************************
008900 01  FILLER                        PIC X(24) VALUE
009000     "** PROGRAM RCNXMCL  **".
009100*
009200 01  WK-C-COMMON.
009300     COPY RCNCOM.
009400*
009500 01  WS-MSM-AREA.
009600     COPY RCNMSM.
009700 01  WS-MCB-AREA.
009800     COPY RCNMCB.
009900*
010000 01  WS-WORK-AREA.
010100     05  WS-STATE-FS                   PIC X(02) VALUE SPACES.
010200     05  WS-STATE-FS-R REDEFINES WS-STATE-FS PIC 9(02).
010300     05  WS-FOUND-SW                   PIC X(01).
010400     05  WS-DUP-SW                     PIC X(01).
010500     05  FILLER                        PIC X(05).
010600*
010700 01  WS-MONTH-TABLE.
010800     05  WS-MONTH-CNT                  PIC S9(03) COMP VALUE ZERO.
010900     05  WS-MONTH-ROW OCCURS 60 TIMES INDEXED BY WS-X-MTH.
011000         10  WS-MTH-VALUE               PIC X(07).
011100         10  WS-MTH-VALUE-R REDEFINES WS-MTH-VALUE.
011200             15  WS-MTH-VALUE-YEAR          PIC X(04).
011300             15  FILLER                     PIC X(01).
011400             15  WS-MTH-VALUE-NBR           PIC X(02).
011500         10  WS-MTH-TOTAL                PIC S9(06) COMP.
011600         10  WS-MTH-GOOD                 PIC S9(06) COMP.
011700         10  WS-MTH-DOUBTFUL             PIC S9(06) COMP.
011800         10  WS-MTH-UNRESOLVED           PIC S9(06) COMP.
011900         10  WS-MTH-JOURNAL              PIC X(01).
012000         10  WS-MTH-SUBMITTED            PIC X(01).
012100         10  WS-MTH-READY                PIC X(01).
012200         10  WS-MTH-NEXT-ACTION          PIC X(20).
012300         10  WS-MTH-RUN-CNT              PIC S9(03) COMP.
012400         10  WS-MTH-RUN-LIST OCCURS 20 TIMES PIC X(12).
012500         10  WS-MTH-RUN-LIST-R REDEFINES WS-MTH-RUN-LIST
012600                                        PIC X(240).
012700     05  FILLER                        PIC X(05).
012800*
012900*****************
013000 LINKAGE SECTION.
013100*****************
013200*    CALLED AS THE MAIN PROGRAM - NO PARAMETERS PASSED IN.
013300*
013400****************************
013500 PROCEDURE DIVISION.
013600****************************
013700 MAIN-MODULE.
013800     PERFORM A000-LOAD-PRIOR-STATE
013900        THRU A099-LOAD-PRIOR-STATE-EX.
014000     PERFORM B000-AGGREGATE-HISTORY
014100        THRU B099-AGGREGATE-HISTORY-EX.
014200     PERFORM D000-DERIVE-NEXT-ACTIONS
014300        THRU D099-DERIVE-NEXT-ACTIONS-EX.
014400     IF      U0-ON
014500             PERFORM E100-CREATE-JOURNAL
014600                THRU E199-CREATE-JOURNAL-EX
014700     END-IF.
014800     IF      U1-ON
014900             PERFORM E200-SUBMIT-TO-ERP
015000                THRU E299-SUBMIT-TO-ERP-EX
015100     END-IF.
015200     PERFORM D000-DERIVE-NEXT-ACTIONS
015300        THRU D099-DERIVE-NEXT-ACTIONS-EX.
015400     PERFORM F000-WRITE-OUTPUT
015500        THRU F099-WRITE-OUTPUT-EX.
015600     PERFORM G000-CARRY-STATE-FORWARD
015700        THRU G099-CARRY-STATE-FORWARD-EX.
015800     GOBACK.
015900*
016000*----------------------------------------------------------------*
016100 A000-LOAD-PRIOR-STATE.                                           RCN0092 
016200*----------------------------------------------------------------*
016300     MOVE ZERO                       TO WS-MONTH-CNT.
016400     OPEN INPUT MCB-STATE-FILE.
016500     IF      WS-STATE-FS = "00"
016600             MOVE "N"                 TO WK-C-EOF-SW
016700             PERFORM A100-LOAD-ONE-STATE-ROW
016800                THRU A199-LOAD-ONE-STATE-ROW-EX
016900                UNTIL WK-C-EOF-SW = "Y"
017000             CLOSE MCB-STATE-FILE
017100     END-IF.
017200*
017300 A099-LOAD-PRIOR-STATE-EX.
017400*----------------------------------------------------------------*
017500     EXIT.
017600*
017700*----------------------------------------------------------------*
017800 A100-LOAD-ONE-STATE-ROW.
017900*----------------------------------------------------------------*
018000     READ MCB-STATE-FILE INTO WS-MCB-AREA
018100          AT END MOVE "Y" TO WK-C-EOF-SW
018200     END-READ.
018300     IF      WK-C-EOF-SW = "N"
018400             PERFORM B200-FIND-OR-ADD-MONTH
018500                THRU B299-FIND-OR-ADD-MONTH-EX
018600             MOVE RCNMCB-JOURNAL-CREAT TO WS-MTH-JOURNAL(WS-X-MTH)RCN0092
018700             MOVE RCNMCB-SUBMITTED-ERP TO                         RCN0092
018800                 WS-MTH-SUBMITTED(WS-X-MTH)
018900     END-IF.
019000*
019100 A199-LOAD-ONE-STATE-ROW-EX.
019200*----------------------------------------------------------------*
019300     EXIT.
019400*
019500*----------------------------------------------------------------*
019600 B000-AGGREGATE-HISTORY.
019700*----------------------------------------------------------------*
019800     MOVE "N"                        TO WK-C-EOF-SW.
019900     OPEN INPUT MSM-HIST-FILE.
020000     PERFORM B100-AGGREGATE-ONE-ROW
020100        THRU B199-AGGREGATE-ONE-ROW-EX
020200        UNTIL WK-C-EOF-SW = "Y".
020300     CLOSE MSM-HIST-FILE.
020400*
020500 B099-AGGREGATE-HISTORY-EX.
020600*----------------------------------------------------------------*
020700     EXIT.
020800*
020900*----------------------------------------------------------------*
021000 B100-AGGREGATE-ONE-ROW.
021100*----------------------------------------------------------------*
021200     READ MSM-HIST-FILE INTO WS-MSM-AREA
021300          AT END MOVE "Y" TO WK-C-EOF-SW
021400     END-READ.
021500     IF      WK-C-EOF-SW = "N"
021600             PERFORM B200-FIND-OR-ADD-MONTH
021700                THRU B299-FIND-OR-ADD-MONTH-EX
021800             ADD RCNMSM-TOTAL-TXN     TO WS-MTH-TOTAL(WS-X-MTH)
021900             ADD RCNMSM-GOOD-TXN      TO WS-MTH-GOOD(WS-X-MTH)
022000             ADD RCNMSM-DOUBTFUL-TXN  TO WS-MTH-DOUBTFUL(WS-X-MTH)
022100             ADD RCNMSM-UNRESOLVD-DBT TO
022200                 WS-MTH-UNRESOLVED(WS-X-MTH)
022300             PERFORM B300-ADD-RUN-IF-NEW
022400                THRU B399-ADD-RUN-IF-NEW-EX
022500     END-IF.
022600*
022700 B199-AGGREGATE-ONE-ROW-EX.
022800*----------------------------------------------------------------*
022900     EXIT.
023000*
023100*----------------------------------------------------------------*
023200 B200-FIND-OR-ADD-MONTH.
023300*----------------------------------------------------------------*
023400     MOVE "N"                        TO WS-FOUND-SW.
023500     SET WS-X-MTH TO 1.
023600     SEARCH WS-MONTH-ROW
023700       AT END CONTINUE
023800       WHEN WS-MTH-VALUE(WS-X-MTH) = RCNMSM-MONTH                 RCN0065 
023900         MOVE "Y"                    TO WS-FOUND-SW
024000     END-SEARCH.
024100     IF      WS-FOUND-SW = "N"
024200       AND   WS-MONTH-CNT < 60
024300             ADD 1 TO WS-MONTH-CNT
024400             SET WS-X-MTH TO WS-MONTH-CNT
024500             MOVE RCNMSM-MONTH        TO WS-MTH-VALUE(WS-X-MTH)
024600             MOVE ZERO                TO WS-MTH-TOTAL(WS-X-MTH)
024700                                         WS-MTH-GOOD(WS-X-MTH)
024800                                         WS-MTH-DOUBTFUL(WS-X-MTH)
024900                                       WS-MTH-UNRESOLVED(WS-X-MTH)
025000                                         WS-MTH-RUN-CNT(WS-X-MTH)
025100             MOVE "N"                 TO WS-MTH-JOURNAL(WS-X-MTH)
025200                                        WS-MTH-SUBMITTED(WS-X-MTH)
025300     END-IF.
025400*
025500 B299-FIND-OR-ADD-MONTH-EX.
025600*----------------------------------------------------------------*
025700     EXIT.
025800*
025900*----------------------------------------------------------------*
026000 B300-ADD-RUN-IF-NEW.
026100*----------------------------------------------------------------*
026200     MOVE "N"                        TO WS-DUP-SW.
026300     PERFORM B310-CHECK-ONE-RUN
026400        THRU B319-CHECK-ONE-RUN-EX
026500        VARYING WK-N-IDX FROM 1 BY 1
026600        UNTIL WK-N-IDX > WS-MTH-RUN-CNT(WS-X-MTH).
026700     IF      WS-DUP-SW = "N"
026800       AND   WS-MTH-RUN-CNT(WS-X-MTH) < 20
026900             ADD 1 TO WS-MTH-RUN-CNT(WS-X-MTH)
027000             MOVE RCNMSM-RUN-ID
027100                  TO WS-MTH-RUN-LIST(WS-X-MTH,
027200                      WS-MTH-RUN-CNT(WS-X-MTH))
027300     END-IF.
027400*
027500 B399-ADD-RUN-IF-NEW-EX.
027600*----------------------------------------------------------------*
027700     EXIT.
027800*
027900*----------------------------------------------------------------*
028000 B310-CHECK-ONE-RUN.
028100*----------------------------------------------------------------*
028200     IF      WS-MTH-RUN-LIST(WS-X-MTH, WK-N-IDX) = RCNMSM-RUN-ID
028300             MOVE "Y"                 TO WS-DUP-SW
028400     END-IF.
028500*
028600 B319-CHECK-ONE-RUN-EX.
028700*----------------------------------------------------------------*
028800     EXIT.
028900*
029000*----------------------------------------------------------------*
029100 D000-DERIVE-NEXT-ACTIONS.
029200*----------------------------------------------------------------*
029300     PERFORM D100-DERIVE-ONE-MONTH
029400        THRU D199-DERIVE-ONE-MONTH-EX
029500        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
029600            WS-MONTH-CNT.
029700*
029800 D099-DERIVE-NEXT-ACTIONS-EX.
029900*----------------------------------------------------------------*
030000     EXIT.
030100*
030200*----------------------------------------------------------------*
030300 D100-DERIVE-ONE-MONTH.
030400*----------------------------------------------------------------*
030500     IF      WS-MTH-RUN-CNT(WS-X-MTH) > 0
030600       AND   WS-MTH-UNRESOLVED(WS-X-MTH) = 0
030700             MOVE "Y"                 TO WS-MTH-READY(WS-X-MTH)
030800     ELSE
030900             MOVE "N"                 TO WS-MTH-READY(WS-X-MTH)
031000     END-IF.
031100*
031200     IF      WS-MTH-SUBMITTED(WS-X-MTH) = "Y"
031300             MOVE "completed"          TO
031400                 WS-MTH-NEXT-ACTION(WS-X-MTH)
031500     ELSE
031600       IF    WS-MTH-READY(WS-X-MTH) = "N"
031700             MOVE "wait_for_daily_close"
031800                                   TO WS-MTH-NEXT-ACTION(WS-X-MTH)
031900       ELSE
032000         IF  WS-MTH-GOOD(WS-X-MTH) > 0
032100         AND WS-MTH-JOURNAL(WS-X-MTH) = "N"
032200             MOVE "create_journal"     TO
032300                 WS-MTH-NEXT-ACTION(WS-X-MTH)
032400         ELSE
032500             MOVE "submit_to_erp"      TO
032600                 WS-MTH-NEXT-ACTION(WS-X-MTH)
032700         END-IF
032800       END-IF
032900     END-IF.
033000*
033100 D199-DERIVE-ONE-MONTH-EX.
033200*----------------------------------------------------------------*
033300     EXIT.
033400*
033500*----------------------------------------------------------------*
033600 E100-CREATE-JOURNAL.
033700*----------------------------------------------------------------*
033800     PERFORM E110-JOURNAL-ONE-MONTH
033900        THRU E119-JOURNAL-ONE-MONTH-EX
034000        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
034100            WS-MONTH-CNT.
034200*
034300 E199-CREATE-JOURNAL-EX.
034400*----------------------------------------------------------------*
034500     EXIT.
034600*
034700*----------------------------------------------------------------*
034800 E110-JOURNAL-ONE-MONTH.
034900*----------------------------------------------------------------*
035000     IF      WS-MTH-READY(WS-X-MTH) = "Y"
035100       AND   WS-MTH-GOOD(WS-X-MTH) > 0
035200       AND   WS-MTH-JOURNAL(WS-X-MTH) = "N"
035300             MOVE "Y"                 TO WS-MTH-JOURNAL(WS-X-MTH)
035400     END-IF.
035500*
035600 E119-JOURNAL-ONE-MONTH-EX.
035700*----------------------------------------------------------------*
035800     EXIT.
035900*
036000*----------------------------------------------------------------*
036100 E200-SUBMIT-TO-ERP.
036200*----------------------------------------------------------------*
036300     PERFORM E210-SUBMIT-ONE-MONTH
036400        THRU E219-SUBMIT-ONE-MONTH-EX
036500        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
036600            WS-MONTH-CNT.
036700*
036800 E299-SUBMIT-TO-ERP-EX.
036900*----------------------------------------------------------------*
037000     EXIT.
037100*
037200*----------------------------------------------------------------*
037300 E210-SUBMIT-ONE-MONTH.
037400*----------------------------------------------------------------*
037500     IF      WS-MTH-READY(WS-X-MTH) = "Y"
037600       AND ( WS-MTH-GOOD(WS-X-MTH) = 0
037700          OR WS-MTH-JOURNAL(WS-X-MTH) = "Y" )
037800       AND   WS-MTH-SUBMITTED(WS-X-MTH) = "N"
037900             MOVE "Y"                 TO
038000                 WS-MTH-SUBMITTED(WS-X-MTH)
038100     END-IF.
038200*
038300 E219-SUBMIT-ONE-MONTH-EX.
038400*----------------------------------------------------------------*
038500     EXIT.
038600*
038700*----------------------------------------------------------------*
038800 F000-WRITE-OUTPUT.
038900*----------------------------------------------------------------*
039000     OPEN OUTPUT MCB-FILE.
039100     PERFORM F100-WRITE-ONE-MONTH
039200        THRU F199-WRITE-ONE-MONTH-EX
039300        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
039400            WS-MONTH-CNT.
039500     CLOSE MCB-FILE.
039600*
039700 F099-WRITE-OUTPUT-EX.
039800*----------------------------------------------------------------*
039900     EXIT.
040000*
040100*----------------------------------------------------------------*
040200 F100-WRITE-ONE-MONTH.
040300*----------------------------------------------------------------*
040400     MOVE SPACES                      TO WS-MCB-AREA.
040500     MOVE WS-MTH-VALUE(WS-X-MTH)        TO RCNMCB-MONTH.
040600     MOVE WS-MTH-RUN-CNT(WS-X-MTH)       TO RCNMCB-RUN-COUNT.
040700     MOVE WS-MTH-TOTAL(WS-X-MTH)         TO RCNMCB-TOTAL-TXN.
040800     MOVE WS-MTH-GOOD(WS-X-MTH)          TO RCNMCB-GOOD-TXN.
040900     MOVE WS-MTH-DOUBTFUL(WS-X-MTH)      TO RCNMCB-DOUBTFUL-TXN.
041000     MOVE WS-MTH-UNRESOLVED(WS-X-MTH)    TO RCNMCB-UNRESOLVD-DBT.
041100     MOVE WS-MTH-READY(WS-X-MTH)         TO RCNMCB-READY-ERP.
041200     MOVE WS-MTH-JOURNAL(WS-X-MTH)       TO RCNMCB-JOURNAL-CREAT.
041300     MOVE WS-MTH-SUBMITTED(WS-X-MTH)     TO RCNMCB-SUBMITTED-ERP.
041400     MOVE WS-MTH-NEXT-ACTION(WS-X-MTH)   TO RCNMCB-NEXT-ACTION.
041500     PERFORM F110-COPY-ONE-RUN
041600        THRU F119-COPY-ONE-RUN-EX
041700        VARYING WK-N-IDX FROM 1 BY 1
041800        UNTIL WK-N-IDX > WS-MTH-RUN-CNT(WS-X-MTH)
041900           OR WK-N-IDX > 20.
042000     MOVE RCNMCB-RECORD                  TO MCB-OUT-REC.
042100     WRITE MCB-OUT-REC.
042200*
042300 F199-WRITE-ONE-MONTH-EX.
042400*----------------------------------------------------------------*
042500     EXIT.
042600*
042700*----------------------------------------------------------------*
042800 F110-COPY-ONE-RUN.
042900*----------------------------------------------------------------*
043000     MOVE WS-MTH-RUN-LIST(WS-X-MTH, WK-N-IDX)
043100                                  TO RCNMCB-RUN-LIST(WK-N-IDX).
043200*
043300 F119-COPY-ONE-RUN-EX.
043400*----------------------------------------------------------------*
043500     EXIT.
043600*
043700*----------------------------------------------------------------*
043800 G000-CARRY-STATE-FORWARD.
043900*----------------------------------------------------------------*
044000     OPEN OUTPUT MCB-STATN-FILE.
044100     PERFORM G100-WRITE-ONE-STATE-ROW
044200        THRU G199-WRITE-ONE-STATE-ROW-EX
044300        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
044400            WS-MONTH-CNT.
044500     CLOSE MCB-STATN-FILE.
044600*
044700 G099-CARRY-STATE-FORWARD-EX.
044800*----------------------------------------------------------------*
044900     EXIT.
045000*
045100*----------------------------------------------------------------*
045200 G100-WRITE-ONE-STATE-ROW.
045300*----------------------------------------------------------------*
045400     MOVE SPACES                      TO WS-MCB-AREA.
045500     MOVE WS-MTH-VALUE(WS-X-MTH)        TO RCNMCB-MONTH.
045600     MOVE WS-MTH-JOURNAL(WS-X-MTH)       TO RCNMCB-JOURNAL-CREAT.
045700     MOVE WS-MTH-SUBMITTED(WS-X-MTH)     TO RCNMCB-SUBMITTED-ERP.
045800     MOVE RCNMCB-RECORD                  TO MCB-STATN-REC.
045900     WRITE MCB-STATN-REC.
046000*
046100 G199-WRITE-ONE-STATE-ROW-EX.
046200*----------------------------------------------------------------*
046300     EXIT.
046400*
046500******************************************************************
046600*************** END OF PROGRAM SOURCE - RCNXMCL ***************
046700******************************************************************
