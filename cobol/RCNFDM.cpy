000100* RCNFDM.cpybk
000200*****************************************************************
000300* FEEDBACK METRICS RECORDS - OVERALL SUMMARY, PER-TYPE TALLY AND
000400* TOP-FIVE REJECT-REASON RANKING.  BUILT BY RCNXFDB FROM THE
000500* REVIEWER FEEDBACK FILE; READ BY RCNXRPT.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* RCN0008 12/03/1989 MJBALD - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100     05  RCNFDM-RECORD             PIC X(040).
001200* I-O FORMAT: RCNFDMR - FEEDBACK METRICS SUMMARY OUTPUT ROW
001300     05  RCNFDMR  REDEFINES RCNFDM-RECORD.
001400         10  RCNFDM-TOTAL-COUNT        PIC 9(05).
001500         10  RCNFDM-ACCEPT-COUNT       PIC 9(05).
001600         10  RCNFDM-ACCEPT-RATE        PIC 9(03)V99.
001700*                        ACCEPT-COUNT / TOTAL-COUNT * 100
001800         10  RCNFDM-TYPE-COUNT         PIC 9(02).
001900         10  FILLER                    PIC X(23).
002000
002100     05  RCNFDT-RECORD             PIC X(020).
002200* I-O FORMAT: RCNFDTR - PER-TYPE FEEDBACK TALLY ROW
002300     05  RCNFDTR  REDEFINES RCNFDT-RECORD.
002400         10  RCNFDT-TYPE               PIC X(10).
002500         10  RCNFDT-COUNT              PIC 9(05).
002600         10  FILLER                    PIC X(05).
002700
002800     05  RCNFDR-RECORD             PIC X(040).
002900* I-O FORMAT: RCNFDRR - TOP-FIVE REJECT-REASON RANKING ROW
003000     05  RCNFDRR  REDEFINES RCNFDR-RECORD.
003100         10  RCNFDR-RANK               PIC 9(01).
003200         10  RCNFDR-REASON-CODE        PIC X(30).
003300         10  RCNFDR-COUNT              PIC 9(05).
003400         10  FILLER                    PIC X(04).
