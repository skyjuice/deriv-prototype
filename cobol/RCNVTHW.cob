000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNVTHW.
000500 AUTHOR.         M J BALDWIN.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   16 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PERFORM THE
001200*               THREE-WAY AMOUNT/IDENTITY CHECK, THE BACKDATED
001300*               DATE-WINDOW CHECK AND THE FX SUFFICIENCY CHECK
001400*               OF THE RECONCILIATION PIPELINE FOR ONE
001500*               MERCHANT REFERENCE.  CALLED BY RCNVRUN.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* RCN0022 16/03/1989 MJBALD - INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* RCN0048 11/06/1996 TWKOH  - REPLACED THE CALL TO THE SYSTEM
002300*                    DATE-DIFF SERVICE PROGRAM WITH AN IN-LINE
002400*                    JULIAN SERIAL CALCULATION - THE SERVICE
002500*                    PROGRAM WAS NEVER MADE Y2K SAFE.
002600*----------------------------------------------------------------*
002700* RCN0060 08/02/1999 SFYAP  - Y2K REMEDIATION - CONFIRMED THE
002800*                    SERIAL CALCULATION IN I000 CARRIES A FULL
002900*                    FOUR DIGIT YEAR END TO END.
003000*----------------------------------------------------------------*
003100* RCN0083 30/04/2009 KWLIM  - E-REQUEST 17703 - FX SUFFICIENCY
003200*                    NOW REQUIRES A STRICTLY POSITIVE RATE, A
003300*                    ZERO RATE NO LONGER COUNTS AS PRESENT.
003400*----------------------------------------------------------------*
003500 EJECT
003600**********************
003700 ENVIRONMENT DIVISION.
003800**********************
003900 CONFIGURATION SECTION.
004000 SOURCE-COMPUTER.  IBM-AS400.
004100 OBJECT-COMPUTER.  IBM-AS400.
004200 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004300                    UPSI-0 IS UPSI-SWITCH-0
004400                      ON STATUS IS U0-ON
004500                      OFF STATUS IS U0-OFF.
004600*
004700 INPUT-OUTPUT SECTION.
004800 FILE-CONTROL.
004900*    NO FILES OWNED BY THIS ROUTINE - IT WORKS ENTIRELY OFF
005000*    THE THREE ROWS PASSED IN BY THE CALLER.
005100*
005200***************
005300 DATA DIVISION.
005400***************
005500 FILE SECTION.
005600**************
005700*
005800*************************
005900 WORKING-STORAGE SECTION.
006000*************************
006100 01  FILLER                        PIC X(24) VALUE
006200     "** PROGRAM RCNVTHW  **".
006300*
006400 01  WK-C-COMMON.
006500     COPY RCNCOM.
006600*
006700 01  WK-C-DATE-AREA.
006800     05  WK-C-DATE-WORK OCCURS 3 TIMES.
006900         10  WK-C-DATE-STRING              PIC X(10).
007000         10  WK-C-DATE-STRING-R REDEFINES WK-C-DATE-STRING.
007100             15  WK-N-DATE-YYYY                PIC 9(04).
007200             15  FILLER                        PIC X(01).
007300             15  WK-N-DATE-MM                  PIC 9(02).
007400             15  FILLER                        PIC X(01).
007500             15  WK-N-DATE-DD                   PIC 9(02).
007600     05  FILLER                            PIC X(05).
007700*
007800 01  WK-N-SERIAL-AREA.
007900     05  WK-N-DATE-SERIAL OCCURS 3 TIMES     PIC S9(09) COMP.
008000     05  WK-N-DATE-SERIAL-R REDEFINES WK-N-DATE-SERIAL
008100                                              PIC X(12).
008200     05  FILLER                              PIC X(05).
008300*
008400 01  WK-N-GAP-WORK.
008500     05  WK-N-GAP-12                     PIC S9(09) COMP.
008600     05  WK-N-GAP-13                     PIC S9(09) COMP.
008700     05  WK-N-GAP-23                     PIC S9(09) COMP.
008800     05  WK-N-GAP-WORK-R REDEFINES WK-N-GAP-WORK
008900                                          PIC X(12).
009000     05  FILLER                          PIC X(05).
009100*
009200 01  WK-N-JDN-WORK.
009300     05  WS-A                            PIC S9(09) COMP.
009400     05  WS-Y                            PIC S9(09) COMP.
009500     05  WS-M                            PIC S9(09) COMP.
009600     05  WS-T1                           PIC S9(09) COMP.
009700     05  WS-T2                           PIC S9(09) COMP.
009800     05  WS-T3                           PIC S9(09) COMP.
009900     05  WS-T4                           PIC S9(09) COMP.
010000     05  FILLER                          PIC X(05).
010100*
010200 01  WK-C-WORK-AREA.
010300     05  WS-SAME-CCY                     PIC X(01) VALUE "Y".
010400     05  WS-ALL-FX-OK                    PIC X(01) VALUE "Y".
010500     05  FILLER                          PIC X(05).
010600*
010700*****************
010800 LINKAGE SECTION.
010900*****************
011000     COPY VTHW.
011100 EJECT
011200********************************************
011300 PROCEDURE DIVISION USING WK-C-VTHW-RECORD.
011400********************************************
011500 MAIN-MODULE.
011600     PERFORM A000-CHECK-THREE-WAY
011700        THRU A099-CHECK-THREE-WAY-EX.
011800     PERFORM B000-CHECK-BACKDATED
011900        THRU B099-CHECK-BACKDATED-EX.
012000     PERFORM C000-CHECK-FX
012100        THRU C099-CHECK-FX-EX.
012200     GOBACK.
012300*
012400*----------------------------------------------------------------*
012500 A000-CHECK-THREE-WAY.
012600*----------------------------------------------------------------*
012700     IF      WK-N-VTHW-GROSS-AMOUNT(1) = WK-N-VTHW-GROSS-AMOUNT(2)
012800       AND   WK-N-VTHW-GROSS-AMOUNT(1) = WK-N-VTHW-GROSS-AMOUNT(3)
012900       AND   WK-N-VTHW-PROC-FEE(1)     = WK-N-VTHW-PROC-FEE(2)
013000       AND   WK-N-VTHW-PROC-FEE(1)     = WK-N-VTHW-PROC-FEE(3)
013100       AND   WK-N-VTHW-NET-PAYOUT(1)   = WK-N-VTHW-NET-PAYOUT(2)
013200       AND   WK-N-VTHW-NET-PAYOUT(1)   = WK-N-VTHW-NET-PAYOUT(3)
013300       AND   WK-C-VTHW-CLIENT-ID(1)    = WK-C-VTHW-CLIENT-ID(2)
013400       AND   WK-C-VTHW-CLIENT-ID(1)    = WK-C-VTHW-CLIENT-ID(3)
013500       AND   WK-C-VTHW-CURRENCY(1)     = WK-C-VTHW-CURRENCY(2)
013600       AND   WK-C-VTHW-CURRENCY(1)     = WK-C-VTHW-CURRENCY(3)
013700       AND   WK-C-VTHW-BANK-COUNTRY(1) = WK-C-VTHW-BANK-COUNTRY(2)
013800       AND   WK-C-VTHW-BANK-COUNTRY(1) = WK-C-VTHW-BANK-COUNTRY(3)
013900             MOVE "Y"                TO WK-C-VTHW-3WAY-PASS
014000     ELSE
014100             MOVE "N"                TO WK-C-VTHW-3WAY-PASS
014200     END-IF.
014300*
014400 A099-CHECK-THREE-WAY-EX.
014500*----------------------------------------------------------------*
014600     EXIT.
014700*
014800*----------------------------------------------------------------*
014900 B000-CHECK-BACKDATED.
015000*----------------------------------------------------------------*
015100     PERFORM D000-DATE-TO-SERIAL
015200        THRU D099-DATE-TO-SERIAL-EX
015300        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 3.
015400*
015500     COMPUTE WK-N-GAP-12 =
015600             WK-N-DATE-SERIAL(1) - WK-N-DATE-SERIAL(2).
015700     IF      WK-N-GAP-12 < 0
015800             MULTIPLY WK-N-GAP-12 BY -1 GIVING WK-N-GAP-12
015900     END-IF.
016000     COMPUTE WK-N-GAP-13 =
016100             WK-N-DATE-SERIAL(1) - WK-N-DATE-SERIAL(3).
016200     IF      WK-N-GAP-13 < 0
016300             MULTIPLY WK-N-GAP-13 BY -1 GIVING WK-N-GAP-13
016400     END-IF.
016500     COMPUTE WK-N-GAP-23 =
016600             WK-N-DATE-SERIAL(2) - WK-N-DATE-SERIAL(3).
016700     IF      WK-N-GAP-23 < 0
016800             MULTIPLY WK-N-GAP-23 BY -1 GIVING WK-N-GAP-23
016900     END-IF.
017000*
017100     MOVE WK-N-GAP-12                TO WK-N-VTHW-GAP-DAYS.
017200     IF      WK-N-GAP-13 > WK-N-VTHW-GAP-DAYS
017300             MOVE WK-N-GAP-13        TO WK-N-VTHW-GAP-DAYS
017400     END-IF.
017500     IF      WK-N-GAP-23 > WK-N-VTHW-GAP-DAYS
017600             MOVE WK-N-GAP-23        TO WK-N-VTHW-GAP-DAYS
017700     END-IF.
017800*
017900     IF      WK-N-VTHW-GAP-DAYS NOT GREATER THAN 3
018000             MOVE "Y"                TO WK-C-VTHW-BACKDATE-PASS
018100     ELSE
018200             MOVE "N"                TO WK-C-VTHW-BACKDATE-PASS
018300     END-IF.
018400*
018500 B099-CHECK-BACKDATED-EX.
018600*----------------------------------------------------------------*
018700     EXIT.
018800*
018900*----------------------------------------------------------------*
019000 C000-CHECK-FX.
019100*----------------------------------------------------------------*
019200     MOVE "Y"                        TO WS-SAME-CCY.
019300     IF      WK-C-VTHW-CURRENCY(1) NOT = WK-C-VTHW-CURRENCY(2)
019400       OR    WK-C-VTHW-CURRENCY(1) NOT = WK-C-VTHW-CURRENCY(3)
019500             MOVE "N"                TO WS-SAME-CCY
019600     END-IF.
019700*
019800     IF      WS-SAME-CCY = "Y"
019900             MOVE "Y"                TO WK-C-VTHW-FX-PASS
020000             MOVE "handled"          TO WK-C-VTHW-FX-DETAIL
020100     ELSE
020200             MOVE "Y"                TO WS-ALL-FX-OK
020300             IF  WK-C-VTHW-FX-PRESENT(1) NOT = "Y"
020400              OR WK-N-VTHW-FX-RATE(1)    NOT GREATER THAN ZERO    RCN0083 
020500                 MOVE "N"            TO WS-ALL-FX-OK
020600             END-IF
020700             IF  WK-C-VTHW-FX-PRESENT(2) NOT = "Y"
020800              OR WK-N-VTHW-FX-RATE(2)    NOT GREATER THAN ZERO    RCN0083 
020900                 MOVE "N"            TO WS-ALL-FX-OK
021000             END-IF
021100             IF  WK-C-VTHW-FX-PRESENT(3) NOT = "Y"
021200              OR WK-N-VTHW-FX-RATE(3)    NOT GREATER THAN ZERO    RCN0083 
021300                 MOVE "N"            TO WS-ALL-FX-OK
021400             END-IF
021500             IF  WS-ALL-FX-OK = "Y"
021600                 MOVE "Y"            TO WK-C-VTHW-FX-PASS
021700                 MOVE "handled"      TO WK-C-VTHW-FX-DETAIL
021800             ELSE
021900                 MOVE "N"            TO WK-C-VTHW-FX-PASS
022000                 MOVE "insufficient_fx_data"
022100                                     TO WK-C-VTHW-FX-DETAIL
022200             END-IF
022300     END-IF.
022400*
022500 C099-CHECK-FX-EX.
022600*----------------------------------------------------------------*
022700     EXIT.
022800*
022900*----------------------------------------------------------------*
023000 D000-DATE-TO-SERIAL.                                             RCN0048 
023100*----------------------------------------------------------------*
023200*    JULIAN SERIAL DAY NUMBER - PROLEPTIC GREGORIAN, TRUNCATED
023300*    INTEGER ARITHMETIC AT EACH STEP (NO INTRINSIC FUNCTIONS).
023400     MOVE WK-C-VTHW-TXN-DATE(WK-N-IDX)
023500                                    TO WK-C-DATE-STRING(WK-N-IDX).
023600*
023700     COMPUTE WS-A = (14 - WK-N-DATE-MM(WK-N-IDX)) / 12.
023800     COMPUTE WS-Y = WK-N-DATE-YYYY(WK-N-IDX) + 4800 - WS-A.
023900     COMPUTE WS-M = WK-N-DATE-MM(WK-N-IDX) + (12 * WS-A) - 3.
024000     COMPUTE WS-T1 = ((153 * WS-M) + 2) / 5.
024100     COMPUTE WS-T2 = WS-Y / 4.
024200     COMPUTE WS-T3 = WS-Y / 100.
024300     COMPUTE WS-T4 = WS-Y / 400.
024400     COMPUTE WK-N-DATE-SERIAL(WK-N-IDX) =
024500             WK-N-DATE-DD(WK-N-IDX) + WS-T1 + (365 * WS-Y)
024600             + WS-T2 - WS-T3 + WS-T4 - 32045.
024700*
024800 D099-DATE-TO-SERIAL-EX.
024900*----------------------------------------------------------------*
025000     EXIT.
025100*
025200******************************************************************
025300*************** END OF PROGRAM SOURCE - RCNVTHW ***************
025400******************************************************************
