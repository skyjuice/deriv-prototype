000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNVHSH.
000500 AUTHOR.         M J BALDWIN.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   14 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO PERFORM THE EXACT
001200*               HASH AND WEIGHTED FUZZY MATCH STAGES OF THE
001300*               THREE-WAY RECONCILIATION PIPELINE FOR ONE
001400*               MERCHANT REFERENCE.  CALLED BY RCNVRUN ONCE
001500*               THE REFERENCE HAS BEEN CONFIRMED PRESENT IN
001600*               ALL THREE SOURCES.
001700*
001800*================================================================
001900* HISTORY OF MODIFICATION:
002000*================================================================
002100* RCN0021 14/03/1989 MJBALD - INITIAL VERSION.
002200*----------------------------------------------------------------*
002300* RCN0033 02/09/1991 MJBALD - CORRECTED HASH KEY TO USE THE DATE
002400*                    PORTION ONLY OF THE TRANSACTION DATE, NOT
002500*                    THE FULL TIMESTAMP FEED FROM THE PSP FILE.
002600*----------------------------------------------------------------*
002700* RCN0047 11/06/1996 TWKOH  - ADDED STATUS-NORMALIZATION STEP SO
002800*                    "CAPTURED"/"CONFIRMED"/"SETTLED" COMPARE
002900*                    EQUAL FOR THE FUZZY MATCH.
003000*----------------------------------------------------------------*
003100* RCN0059 05/02/1999 SFYAP  - Y2K REMEDIATION - VERIFIED THE
003200*                    YYYY-MM-DD DATE STRING FIELDS CARRY A
003300*                    FOUR DIGIT YEAR THROUGHOUT THE HASH KEY
003400*                    BUILD; NO CODE CHANGE REQUIRED.
003500*----------------------------------------------------------------*
003600* RCN0082 30/04/2009 KWLIM  - E-REQUEST 17703 - AMOUNT
003700*                    COMPARISONS FOR THE FUZZY WEIGHT ARE NOW
003800*                    EXPLICITLY 2-DECIMAL EXACT, NO TOLERANCE.
003900*----------------------------------------------------------------*
004000 EJECT
004100**********************
004200 ENVIRONMENT DIVISION.
004300**********************
004400 CONFIGURATION SECTION.
004500 SOURCE-COMPUTER.  IBM-AS400.
004600 OBJECT-COMPUTER.  IBM-AS400.
004700 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004800                    UPSI-0 IS UPSI-SWITCH-0
004900                      ON STATUS IS U0-ON
005000                      OFF STATUS IS U0-OFF.
005100*
005200 INPUT-OUTPUT SECTION.
005300 FILE-CONTROL.
005400*    NO FILES OWNED BY THIS ROUTINE - IT WORKS ENTIRELY OFF
005500*    THE THREE ROWS PASSED IN BY THE CALLER.
005600*
005700***************
005800 DATA DIVISION.
005900***************
006000 FILE SECTION.
006100**************
006200*
006300*************************
006400 WORKING-STORAGE SECTION.
006500*************************
006600 01  FILLER                        PIC X(24) VALUE
006700     "** PROGRAM RCNVHSH  **".
006800*
006900* ------------------ PROGRAM WORKING STORAGE -------------------*
007000 01  WK-C-COMMON.
007100     COPY RCNCOM.
007200*
007300 01  WK-C-HASH-WORK.
007400     05  WK-C-HASH-ROW OCCURS 3 TIMES.
007500         10  WK-C-HASH-ROW-KEY         PIC X(120).
007600     05  WK-C-HASH-ROW-R REDEFINES WK-C-HASH-ROW.
007700         10  WK-C-HASH-ROW-FLAT        PIC X(360).
007800     05  FILLER                        PIC X(05).
007900*
008000 01  WK-N-PAIR-SCORES.
008100     05  WK-N-PAIR-SCORE OCCURS 3 TIMES PIC 9V9999.
008200*                        PAIR 1=INT/ERP 2=INT/PSP 3=ERP/PSP
008300     05  WK-N-PAIR-SCORES-R REDEFINES WK-N-PAIR-SCORES
008400                                       PIC X(15).
008500     05  FILLER                        PIC X(05).
008600*
008700 01  WK-C-STATUS-WORK.
008800     05  WK-C-STATUS-NORM OCCURS 3 TIMES PIC X(10).
008900     05  WK-C-STATUS-NORM-R REDEFINES WK-C-STATUS-NORM
009000                                       PIC X(30).
009100     05  FILLER                        PIC X(05).
009200*
009300 01  WK-C-WORK-AREA.
009400     05  WS-A                          PIC S9(04) COMP.
009500     05  WS-B                          PIC S9(04) COMP.
009600     05  WS-MIN-SCORE                  PIC 9V9999.
009700     05  WS-WEIGHT                     PIC 9V9999.
009800     05  WS-STATUS-TRIM                PIC X(10).
009900     05  FILLER                        PIC X(05).
010000*
010100*****************
010200 LINKAGE SECTION.
010300*****************
010400     COPY VHSH.
010500 EJECT
010600********************************************
010700 PROCEDURE DIVISION USING WK-C-VHSH-RECORD.
010800********************************************
010900 MAIN-MODULE.
011000     PERFORM A000-BUILD-HASH-KEYS
011100        THRU A099-BUILD-HASH-KEYS-EX.
011200     PERFORM B000-CHECK-EXACT-HASH
011300        THRU B099-CHECK-EXACT-HASH-EX.
011400     IF      WK-C-VHSH-HASH-PASS = "Y"
011500             MOVE "Y"                TO WK-C-VHSH-FUZZY-PASS
011600             MOVE 1.0000             TO WK-N-VHSH-FUZZY-SCORE
011700     ELSE
011800             PERFORM C000-NORMALIZE-STATUS
011900                THRU C099-NORMALIZE-STATUS-EX.
012000             PERFORM D000-SCORE-PAIRS
012100                THRU D099-SCORE-PAIRS-EX.
012200             PERFORM E000-SET-FUZZY-VERDICT
012300                THRU E099-SET-FUZZY-VERDICT-EX
012400     END-IF.
012500     GOBACK.
012600*
012700*----------------------------------------------------------------*
012800 A000-BUILD-HASH-KEYS.
012900*----------------------------------------------------------------*
013000     PERFORM F000-BUILD-ONE-KEY
013100        THRU F099-BUILD-ONE-KEY-EX
013200        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 3.
013300*
013400 A099-BUILD-HASH-KEYS-EX.
013500*----------------------------------------------------------------*
013600     EXIT.
013700*
013800*----------------------------------------------------------------*
013900 B000-CHECK-EXACT-HASH.
014000*----------------------------------------------------------------*
014100*    EQUIVALENT TO COMPARING ALL SEVEN KEY FIELDS ACROSS THE
014200*    THREE SOURCE ROWS - THE KEY STRING BUILT IN F000 CARRIES
014300*    EXACTLY THOSE SEVEN FIELDS IN A FIXED ORDER.
014400     IF      WK-C-HASH-ROW-KEY(1) = WK-C-HASH-ROW-KEY(2)
014500       AND   WK-C-HASH-ROW-KEY(1) = WK-C-HASH-ROW-KEY(3)
014600             MOVE "Y"                TO WK-C-VHSH-HASH-PASS
014700     ELSE
014800             MOVE "N"                TO WK-C-VHSH-HASH-PASS
014900     END-IF.
015000*
015100 B099-CHECK-EXACT-HASH-EX.
015200*----------------------------------------------------------------*
015300     EXIT.
015400*
015500*----------------------------------------------------------------*
015600 C000-NORMALIZE-STATUS.
015700*----------------------------------------------------------------*
015800     PERFORM G000-NORMALIZE-ONE-STATUS
015900        THRU G099-NORMALIZE-ONE-STATUS-EX
016000        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 3.
016100*
016200 C099-NORMALIZE-STATUS-EX.
016300*----------------------------------------------------------------*
016400     EXIT.
016500*
016600*----------------------------------------------------------------*
016700 D000-SCORE-PAIRS.
016800*----------------------------------------------------------------*
016900     MOVE 1                          TO WS-A.
017000     MOVE 2                          TO WS-B.
017100     PERFORM H000-SCORE-ONE-PAIR
017200        THRU H099-SCORE-ONE-PAIR-EX.
017300     MOVE WS-WEIGHT                  TO WK-N-PAIR-SCORE(1).
017400*
017500     MOVE 1                          TO WS-A.
017600     MOVE 3                          TO WS-B.
017700     PERFORM H000-SCORE-ONE-PAIR
017800        THRU H099-SCORE-ONE-PAIR-EX.
017900     MOVE WS-WEIGHT                  TO WK-N-PAIR-SCORE(2).
018000*
018100     MOVE 2                          TO WS-A.
018200     MOVE 3                          TO WS-B.
018300     PERFORM H000-SCORE-ONE-PAIR
018400        THRU H099-SCORE-ONE-PAIR-EX.
018500     MOVE WS-WEIGHT                  TO WK-N-PAIR-SCORE(3).
018600*
018700 D099-SCORE-PAIRS-EX.
018800*----------------------------------------------------------------*
018900     EXIT.
019000*
019100*----------------------------------------------------------------*
019200 E000-SET-FUZZY-VERDICT.
019300*----------------------------------------------------------------*
019400     MOVE WK-N-PAIR-SCORE(1)         TO WS-MIN-SCORE.
019500     IF      WK-N-PAIR-SCORE(2) < WS-MIN-SCORE
019600             MOVE WK-N-PAIR-SCORE(2) TO WS-MIN-SCORE
019700     END-IF.
019800     IF      WK-N-PAIR-SCORE(3) < WS-MIN-SCORE
019900             MOVE WK-N-PAIR-SCORE(3) TO WS-MIN-SCORE
020000     END-IF.
020100     MOVE WS-MIN-SCORE               TO WK-N-VHSH-FUZZY-SCORE.
020200     IF      WK-N-PAIR-SCORE(1) NOT LESS THAN 0.9000
020300       AND   WK-N-PAIR-SCORE(2) NOT LESS THAN 0.9000
020400       AND   WK-N-PAIR-SCORE(3) NOT LESS THAN 0.9000
020500             MOVE "Y"                TO WK-C-VHSH-FUZZY-PASS
020600     ELSE
020700             MOVE "N"                TO WK-C-VHSH-FUZZY-PASS
020800     END-IF.
020900*
021000 E099-SET-FUZZY-VERDICT-EX.
021100*----------------------------------------------------------------*
021200     EXIT.
021300*
021400*----------------------------------------------------------------*
021500 F000-BUILD-ONE-KEY.
021600*----------------------------------------------------------------*
021700     STRING  WK-C-VHSH-MERCHANT-REF(WK-N-IDX)
021800             WK-N-VHSH-GROSS-AMOUNT(WK-N-IDX)
021900             WK-C-VHSH-CURRENCY(WK-N-IDX)
022000             WK-N-VHSH-PROC-FEE(WK-N-IDX)
022100             WK-N-VHSH-NET-PAYOUT(WK-N-IDX)
022200             WK-C-VHSH-TXN-DATE(WK-N-IDX)                         RCN0033 
022300             WK-C-VHSH-CLIENT-ID(WK-N-IDX)
022400             DELIMITED BY SIZE
022500             INTO WK-C-HASH-ROW-KEY(WK-N-IDX).
022600*
022700 F099-BUILD-ONE-KEY-EX.
022800*----------------------------------------------------------------*
022900     EXIT.
023000*
023100*----------------------------------------------------------------*
023200 G000-NORMALIZE-ONE-STATUS.                                       RCN0047 
023300*----------------------------------------------------------------*
023400     MOVE SPACES                     TO WS-STATUS-TRIM.
023500*    (STATUS TEXT IS ALREADY UPPER-CASED BY RCNVSTD; THIS SHOP
023600*     STORES CANONICAL STATUS TEXT IN UPPER CASE ON DISK, SO
023700*     THE COMPARE BELOW IS AGAINST THE UPPER-CASE FORMS.)
023800     IF      WK-C-VHSH-STATUS(WK-N-IDX) = "CAPTURED  "
023900       OR    WK-C-VHSH-STATUS(WK-N-IDX) = "CONFIRMED "
024000       OR    WK-C-VHSH-STATUS(WK-N-IDX) = "SETTLED   "
024100             MOVE "SUCCESS   "       TO WK-C-STATUS-NORM(WK-N-IDX)
024200     ELSE
024300             MOVE WK-C-VHSH-STATUS(WK-N-IDX)
024400                                     TO WK-C-STATUS-NORM(WK-N-IDX)
024500     END-IF.
024600*
024700 G099-NORMALIZE-ONE-STATUS-EX.
024800*----------------------------------------------------------------*
024900     EXIT.
025000*
025100*----------------------------------------------------------------*
025200 H000-SCORE-ONE-PAIR.
025300*----------------------------------------------------------------*
025400     MOVE ZERO                       TO WS-WEIGHT.
025500     IF      WK-C-VHSH-MERCHANT-REF(WS-A) =
025600             WK-C-VHSH-MERCHANT-REF(WS-B)
025700             ADD 0.5000              TO WS-WEIGHT
025800     END-IF.
025900     IF      WK-N-VHSH-GROSS-AMOUNT(WS-A) =                       RCN0082 
026000             WK-N-VHSH-GROSS-AMOUNT(WS-B)
026100       AND   WK-N-VHSH-PROC-FEE(WS-A) =
026200             WK-N-VHSH-PROC-FEE(WS-B)
026300       AND   WK-N-VHSH-NET-PAYOUT(WS-A) =                         RCN0082 
026400             WK-N-VHSH-NET-PAYOUT(WS-B)
026500             ADD 0.2000              TO WS-WEIGHT
026600     END-IF.
026700     IF      WK-C-STATUS-NORM(WS-A) = WK-C-STATUS-NORM(WS-B)
026800             ADD 0.1000              TO WS-WEIGHT
026900     END-IF.
027000     IF      WK-C-VHSH-CLIENT-ID(WS-A) = WK-C-VHSH-CLIENT-ID(WS-B)
027100             ADD 0.1000              TO WS-WEIGHT
027200     END-IF.
027300     IF      WK-C-VHSH-PAY-METHOD(WS-A) =
027400             WK-C-VHSH-PAY-METHOD(WS-B)
027500             ADD 0.1000              TO WS-WEIGHT
027600     END-IF.
027700*
027800 H099-SCORE-ONE-PAIR-EX.
027900*----------------------------------------------------------------*
028000     EXIT.
028100*
028200******************************************************************
028300*************** END OF PROGRAM SOURCE - RCNVHSH ***************
028400******************************************************************
