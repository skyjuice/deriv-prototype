000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNXMSB.
000500 AUTHOR.         T W KOH.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   05 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  MONTHLY SUBMISSION BUILDER.  GROUPS THE CURRENT
001200*               RUN'S DECISIONS BY TRANSACTION MONTH, TALLIES
001300*               ALERT RECIPIENTS FOR EACH DOUBTFUL DECISION, AND
001400*               DRIVES THE FOUR MONTH-BUCKET LIFECYCLE
001500*               OPERATIONS (ADDRESS DOUBTFUL / NOTIFY SOURCES /
001600*               CREATE JOURNAL / SUBMIT TO ERP) SELECTED BY THE
001700*               UPSI SWITCHES ON THE JOB CARD.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* RCN0027 05/04/1989 MJBALD - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* RCN0063 17/02/1999 SFYAP  - Y2K REMEDIATION - NOTIFY-STAMP NOW
002500*                    CARRIES A FULL 4-DIGIT YEAR.
002600*----------------------------------------------------------------*
002700* RCN0090 11/03/2011 TMPRVD - E-REQUEST 17740 - RECIPIENT
002800*                    DERIVATION NOW READS THE DECISION RECORD'S
002900*                    MISSING-SOURCE FLAGS DIRECTLY.
003000*----------------------------------------------------------------*
003100* RCN0097 21/09/2016 RPATEL - E-REQUEST 19112 - THE FOUR RECIPIENT
003200*                    SLOTS FOR A MONTH WERE WRITTEN IN FIXED KEY
003300*                    ORDER (PSP/INTERNAL/ERP/RECON-OPS) WITH NO
003400*                    SORT STEP.  F100-WRITE-ONE-MONTH NOW BUBBLE-
003500*                    SORTS THE FOUR SLOTS BY REF COUNT DESCENDING
003600*                    BEFORE F200 WRITES THEM, SO RCP-FILE COMES
003700*                    OUT IN THE SAME ORDER RCNXDAY AND RCNXRPT
003800*                    EXPECT.
003900*----------------------------------------------------------------*
004000* RCN0098 12/10/2016 RPATEL - E-REQUEST 19140 - MSM-FILE WAS ONLY
004100*                    EVER OPENED OUTPUT, SO EVERY RUN REBUILT THE
004200*                    MONTH TABLE FROM DECISIONS-FILE ALONE AND
004300*                    B200-FIND-OR-ADD-MONTH RESET NOTIFIED/
004400*                    JOURNAL/SUBMITTED TO "N" FOR EVERY MONTH -
004500*                    ANY RUN THAT DID NOT ALSO RE-TRIGGER AN
004600*                    EARLIER LIFECYCLE STEP SILENTLY ERASED IT.
004700*                    A200-LOAD-PRIOR-MONTHS NOW READS MSM-FILE
004800*                    INPUT BEFORE THE DECISIONS PASS AND SEEDS THE
004900*                    TABLE WITH LAST RUN'S FLAGS, SO B200 ONLY ADDS
005000*                    A MONTH FRESH WHEN IT TRULY WAS NEVER SEEN
005100*                    BEFORE.
005200*----------------------------------------------------------------*
005300* RCN0101 14/10/2016 RPATEL - E-REQUEST 19151 - E210-NOTIFY-ONE-
005400*                    MONTH GAVE NO INDICATION WHEN NOTIFY WAS
005500*                    REQUESTED FOR A MONTH WITH NO DOUBTFUL WORK -
005600*                    THE "ERROR OTHERWISE" HALF OF THE RULE WAS
005700*                    UNDOCUMENTED.  DOCUMENTED THE SAME BATCH
005800*                    READING RCNXDAY'S OWN E210-NOTIFY-ONE-MONTH
005900*                    ALREADY USES - A DOUBTFUL-FREE MONTH HAS
006000*                    NOTHING TO NOTIFY ABOUT AND IS LEFT AS-IS,
006100*                    NOT TREATED AS A BATCH ABEND.
006200*----------------------------------------------------------------*
006300 EJECT
006400**********************
006500 ENVIRONMENT DIVISION.
006600**********************
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-AS400.
006900 OBJECT-COMPUTER.  IBM-AS400.
007000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
007100                    UPSI-0 IS UPSI-ADDRESS-DOUBTFUL
007200                      ON STATUS IS U0-ON OFF STATUS IS U0-OFF
007300                    UPSI-1 IS UPSI-NOTIFY-SOURCES
007400                      ON STATUS IS U1-ON OFF STATUS IS U1-OFF
007500                    UPSI-2 IS UPSI-CREATE-JOURNAL
007600                      ON STATUS IS U2-ON OFF STATUS IS U2-OFF
007700                    UPSI-3 IS UPSI-SUBMIT-TO-ERP
007800                      ON STATUS IS U3-ON OFF STATUS IS U3-OFF.
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT DECISIONS-FILE  ASSIGN TO DECFILE
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT EXCEPTIONS-FILE ASSIGN TO EXCFILE
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT EXCEPT-NEW-FILE ASSIGN TO EXCFILN
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WK-C-FILE-STATUS.
009100     SELECT MSM-FILE        ASSIGN TO MSMFILE
009200            ORGANIZATION IS SEQUENTIAL                      RCN0098
009300            FILE STATUS IS WS-MSM-FS.                        RCN0098
009400     SELECT RCP-FILE        ASSIGN TO RCPFILE
009500            ORGANIZATION IS SEQUENTIAL
009600            FILE STATUS IS WK-C-FILE-STATUS.
009700*
009800***************
009900 DATA DIVISION.
010000***************
010100 FILE SECTION.
010200**************
010300 FD  DECISIONS-FILE
010400     LABEL RECORDS ARE OMITTED
010500     RECORD CONTAINS 250 CHARACTERS.
010600 01  DECISIONS-REC                    PIC X(250).
010700*
010800 FD  EXCEPTIONS-FILE
010900     LABEL RECORDS ARE OMITTED
011000     RECORD CONTAINS 220 CHARACTERS.
011100 01  EXCEPTIONS-REC                   PIC X(220).
011200*
011300 FD  EXCEPT-NEW-FILE
011400     LABEL RECORDS ARE OMITTED
011500     RECORD CONTAINS 220 CHARACTERS.
011600 01  EXCEPT-NEW-REC                   PIC X(220).
011700*
011800 FD  MSM-FILE
011900     LABEL RECORDS ARE OMITTED
012000     RECORD CONTAINS 80 CHARACTERS.
012100 01  MSM-OUT-REC                      PIC X(80).
012200*
012300 FD  RCP-FILE
012400     LABEL RECORDS ARE OMITTED
012500     RECORD CONTAINS 520 CHARACTERS.
012600 01  RCP-OUT-REC                      PIC X(520).
012700*
012800*************************
012900 WORKING-STORAGE SECTION.
013000*************************
013100 01  FILLER                        PIC X(24) VALUE
013200     "** PROGRAM RCNXMSB  **".
013300*
013400 01  WK-C-COMMON.
013500     COPY RCNCOM.
013600*
013700 01  WS-DEC-AREA.
013800     COPY RCNDEC.
013900 01  WS-EXC-AREA.
014000     COPY RCNRVW.
014100 01  WS-MSM-AREA.
014200     COPY RCNMSM.
014300*
014400*---------------------------------------------------------------*
014500* IN-MEMORY EXCEPTION TABLE - LOADED ONCE FROM EXCEPTIONS-FILE
014600* SO EACH DOUBTFUL DECISION CAN BE JOINED TO ITS EXCEPTION STATE
014700* WITHOUT RE-READING THE FILE.
014800*---------------------------------------------------------------*
014900 01  WS-EXC-TABLE.
015000     05  WS-EXC-CNT                    PIC S9(05) COMP VALUE ZERO.
015100     05  WS-EXC-ROW OCCURS 500 TIMES INDEXED BY WS-X-EXC.
015200         10  WS-EXC-REF                PIC X(20).
015300         10  WS-EXC-STATE               PIC X(10).
015400         10  WS-EXC-CHANGED             PIC X(01).
015500     05  FILLER                        PIC X(05).
015600*
015700*---------------------------------------------------------------*
015800* MONTH-BUCKET TABLE - BUILT IN FIRST-SEEN ORDER.
015900*---------------------------------------------------------------*
016000 01  WS-MONTH-TABLE.
016100     05  WS-MONTH-CNT                  PIC S9(03) COMP VALUE ZERO.
016200     05  WS-MONTH-ROW OCCURS 24 TIMES INDEXED BY WS-X-MTH.
016300         10  WS-MTH-VALUE               PIC X(07).
016400         10  WS-MTH-VALUE-R REDEFINES WS-MTH-VALUE.
016500             15  WS-MTH-VALUE-YEAR          PIC X(04).
016600             15  FILLER                     PIC X(01).
016700             15  WS-MTH-VALUE-NBR           PIC X(02).
016800         10  WS-MTH-TOTAL                PIC S9(05) COMP.
016900         10  WS-MTH-GOOD                 PIC S9(05) COMP.
017000         10  WS-MTH-DOUBTFUL             PIC S9(05) COMP.
017100         10  WS-MTH-ADDRESSED            PIC S9(05) COMP.
017200         10  WS-MTH-UNRESOLVED           PIC S9(05) COMP.
017300         10  WS-MTH-READY                PIC X(01).
017400         10  WS-MTH-NOTIFIED             PIC X(01).
017500         10  WS-MTH-JOURNAL              PIC X(01).
017600         10  WS-MTH-SUBMITTED            PIC X(01).
017700         10  WS-MTH-NEXT-ACTION          PIC X(20).
017800     05  FILLER                        PIC X(05).
017900*
018000*---------------------------------------------------------------*
018100* FOUR FIXED RECIPIENT KEYS PER MONTH - ROW = MONTH-INDEX * 4
018200* + KEY-OFFSET (1=PSP 2=INTERNAL 3=ERP 4=RECON-OPS).
018300*---------------------------------------------------------------*
018400 01  WS-RECIP-TABLE.
018500     05  WS-RECIP-ROW OCCURS 96 TIMES INDEXED BY WS-X-RCP.
018600         10  WS-RCP-KEY                 PIC X(20).
018700         10  WS-RCP-LABEL                PIC X(30).
018800         10  WS-RCP-REASON               PIC X(40).
018900         10  WS-RCP-COUNT                PIC S9(05) COMP.
019000         10  WS-RCP-COUNT-R REDEFINES WS-RCP-COUNT
019100                                       PIC X(04).
019200         10  WS-RCP-REF OCCURS 20 TIMES  PIC X(20).
019300     05  FILLER                        PIC X(05).
019400*
019500 01  WS-WORK-AREA.
019600     05  WS-CUR-MTH-IDX                PIC S9(03) COMP.
019700     05  WS-CUR-RCP-BASE                PIC S9(03) COMP.
019800     05  WS-CUR-KEY-OFFSET              PIC S9(01) COMP.
019900     05  WS-FOUND-SW                    PIC X(01).
020000*    RCN0097 - BUBBLE-SORT WORK FIELDS FOR THE FOUR RECIPIENT
020100*    SLOTS OF A SINGLE MONTH, SAME IDIOM AS RCNXDAY'S DAY-LEVEL
020200*    RECIPIENT SORT.
020300     05  WS-SORT-SW                     PIC X(01).
020400     05  WS-HOLD-ROW                    PIC X(500).
020500*    RCN0098 - DEDICATED STATUS FOR THE NEW PRIOR-MONTHS READ OF
020600*    MSM-FILE, SEPARATE FROM WK-C-FILE-STATUS SO A2-SERIES CAN
020700*    TELL "FILE DOES NOT EXIST YET" (FIRST-EVER RUN) FROM A REAL
020800*    ERROR WITHOUT ANOTHER FILE'S OPEN CLOBBERING THE STATUS.
020900     05  WS-MSM-FS                      PIC X(02) VALUE SPACES.
021000     05  FILLER                         PIC X(05).
021100*
021200 01  WS-CODE-DISPLAY.
021300     05  WS-MTH-IDX-NUM                 PIC 9(03) VALUE ZERO.
021400     05  WS-MTH-IDX-ALPHA REDEFINES WS-MTH-IDX-NUM
021500                                       PIC X(03).
021600     05  FILLER                         PIC X(05).
021700*
021800*****************
021900 LINKAGE SECTION.
022000*****************
022100*    CALLED AS THE MAIN PROGRAM - NO PARAMETERS PASSED IN.
022200*
022300****************************
022400 PROCEDURE DIVISION.
022500****************************
022600 MAIN-MODULE.
022700     PERFORM A000-LOAD-EXCEPTIONS
022800        THRU A099-LOAD-EXCEPTIONS-EX.
022900     PERFORM A200-LOAD-PRIOR-MONTHS                             RCN0098
023000        THRU A299-LOAD-PRIOR-MONTHS-EX.                         RCN0098
023100     PERFORM B000-PROCESS-DECISIONS
023200        THRU B099-PROCESS-DECISIONS-EX.
023300     IF      U0-ON
023400             PERFORM E100-ADDRESS-DOUBTFUL
023500                THRU E199-ADDRESS-DOUBTFUL-EX
023600     END-IF.
023700     IF      U1-ON
023800             PERFORM E200-NOTIFY-SOURCES
023900                THRU E299-NOTIFY-SOURCES-EX
024000     END-IF.
024100     IF      U2-ON
024200             PERFORM E300-CREATE-JOURNAL
024300                THRU E399-CREATE-JOURNAL-EX
024400     END-IF.
024500     IF      U3-ON
024600             PERFORM E400-SUBMIT-TO-ERP
024700                THRU E499-SUBMIT-TO-ERP-EX
024800     END-IF.
024900     PERFORM D000-FINALIZE-NEXT-ACTIONS
025000        THRU D099-FINALIZE-NEXT-ACTIONS-EX.
025100     PERFORM F000-WRITE-OUTPUT
025200        THRU F099-WRITE-OUTPUT-EX.
025300     IF      U0-ON
025400             PERFORM G000-REWRITE-EXCEPTIONS
025500                THRU G099-REWRITE-EXCEPTIONS-EX
025600     END-IF.
025700     GOBACK.
025800*
025900*----------------------------------------------------------------*
026000 A000-LOAD-EXCEPTIONS.
026100*----------------------------------------------------------------*
026200     MOVE ZERO                       TO WS-EXC-CNT.
026300     MOVE "N"                        TO WK-C-EOF-SW.
026400     OPEN INPUT EXCEPTIONS-FILE.
026500     PERFORM A100-LOAD-ONE-EXCEPTION
026600        THRU A199-LOAD-ONE-EXCEPTION-EX
026700        UNTIL WK-C-EOF-SW = "Y".
026800     CLOSE EXCEPTIONS-FILE.
026900*
027000 A099-LOAD-EXCEPTIONS-EX.
027100*----------------------------------------------------------------*
027200     EXIT.
027300*
027400*----------------------------------------------------------------*
027500 A100-LOAD-ONE-EXCEPTION.
027600*----------------------------------------------------------------*
027700     READ EXCEPTIONS-FILE INTO WS-EXC-AREA
027800          AT END MOVE "Y" TO WK-C-EOF-SW
027900     END-READ.
028000     IF      WK-C-EOF-SW = "N" AND WS-EXC-CNT < 500
028100             ADD 1 TO WS-EXC-CNT
028200             SET WS-X-EXC TO WS-EXC-CNT
028300             MOVE RCNEXC-MERCHANT-REF TO WS-EXC-REF(WS-X-EXC)
028400             MOVE RCNEXC-STATE        TO WS-EXC-STATE(WS-X-EXC)
028500             MOVE "N"                 TO WS-EXC-CHANGED(WS-X-EXC)
028600     END-IF.
028700*
028800 A199-LOAD-ONE-EXCEPTION-EX.
028900*----------------------------------------------------------------*
029000     EXIT.
029100*
029200*----------------------------------------------------------------*
029300 A200-LOAD-PRIOR-MONTHS.                                        RCN0098
029400*----------------------------------------------------------------*
029500*    RCN0098 - SEEDS WS-MONTH-TABLE FROM LAST RUN'S MSM-FILE
029600*    BEFORE B000 REBUILDS THE COUNTERS FROM THIS RUN'S DECISIONS,
029700*    SO THE NOTIFIED/JOURNAL/SUBMITTED FLAGS SURVIVE INTO TODAY'S
029800*    RUN INSTEAD OF BEING RESET TO "N".  FIRST-EVER RUN FINDS NO
029900*    MSM-FILE (STATUS "35") AND LEAVES THE TABLE EMPTY, EXACTLY AS
030000*    BEFORE.
030100     MOVE "N"                        TO WK-C-EOF-SW.            RCN0098
030200     OPEN INPUT MSM-FILE.                                       RCN0098
030300     IF      WS-MSM-FS = "00"                                   RCN0098
030400             PERFORM A210-LOAD-ONE-PRIOR-MONTH                  RCN0098
030500                THRU A219-LOAD-ONE-PRIOR-MONTH-EX               RCN0098
030600                UNTIL WK-C-EOF-SW = "Y"                         RCN0098
030700             CLOSE MSM-FILE                                     RCN0098
030800     END-IF.                                                    RCN0098
030900*
031000 A299-LOAD-PRIOR-MONTHS-EX.                                     RCN0098
031100*----------------------------------------------------------------*
031200     EXIT.                                                      RCN0098
031300*
031400*----------------------------------------------------------------*
031500 A210-LOAD-ONE-PRIOR-MONTH.                                     RCN0098
031600*----------------------------------------------------------------*
031700     READ MSM-FILE INTO WS-MSM-AREA                             RCN0098
031800          AT END MOVE "Y" TO WK-C-EOF-SW                        RCN0098
031900     END-READ.                                                  RCN0098
032000     IF      WK-C-EOF-SW = "N"                                  RCN0098
032100             PERFORM A220-FIND-OR-ADD-PRIOR-MONTH                RCN0098
032200                THRU A229-FIND-OR-ADD-PRIOR-MONTH-EX             RCN0098
032300             MOVE RCNMSM-NOTIFIED-SRC  TO                       RCN0098
032400                 WS-MTH-NOTIFIED(WS-X-MTH)                      RCN0098
032500             MOVE RCNMSM-JOURNAL-CREAT TO                       RCN0098
032600                 WS-MTH-JOURNAL(WS-X-MTH)                       RCN0098
032700             MOVE RCNMSM-SUBMITTED-ERP TO                       RCN0098
032800                 WS-MTH-SUBMITTED(WS-X-MTH)                     RCN0098
032900     END-IF.                                                    RCN0098
033000*
033100 A219-LOAD-ONE-PRIOR-MONTH-EX.                                  RCN0098
033200*----------------------------------------------------------------*
033300     EXIT.                                                      RCN0098
033400*
033500*----------------------------------------------------------------*
033600 A220-FIND-OR-ADD-PRIOR-MONTH.                                  RCN0098
033700*----------------------------------------------------------------*
033800*    RCN0098 - SAME SHAPE AS B200-FIND-OR-ADD-MONTH BUT KEYED ON
033900*    RCNMSM-MONTH (THIS PARAGRAPH'S RECORD) RATHER THAN RCNDEC-
034000*    TXN-MONTH - KEPT SEPARATE SO NEITHER FIND-OR-ADD EVER SEARCHES
034100*    ON THE OTHER PARAGRAPH'S RECORD LAYOUT.                     RCN0098
034200     MOVE "N"                        TO WS-FOUND-SW.            RCN0098
034300     SET WS-X-MTH TO 1.                                         RCN0098
034400     SEARCH WS-MONTH-ROW                                        RCN0098
034500       AT END CONTINUE                                          RCN0098
034600       WHEN WS-MTH-VALUE(WS-X-MTH) = RCNMSM-MONTH               RCN0098
034700         MOVE "Y"                    TO WS-FOUND-SW             RCN0098
034800     END-SEARCH.                                                RCN0098
034900     IF      WS-FOUND-SW = "N"                                  RCN0098
035000       AND   WS-MONTH-CNT < 24                                  RCN0098
035100             ADD 1 TO WS-MONTH-CNT                              RCN0098
035200             SET WS-X-MTH TO WS-MONTH-CNT                       RCN0098
035300             MOVE RCNMSM-MONTH        TO WS-MTH-VALUE(WS-X-MTH) RCN0098
035400             MOVE ZERO                TO WS-MTH-TOTAL(WS-X-MTH) RCN0098
035500                                         WS-MTH-GOOD(WS-X-MTH)  RCN0098
035600                                         WS-MTH-DOUBTFUL(WS-X-MTH)
035700                                        WS-MTH-ADDRESSED(WS-X-MTH)
035800                                       WS-MTH-UNRESOLVED(WS-X-MTH)
035900             MOVE "N"                 TO WS-MTH-NOTIFIED(WS-X-MTH)
036000                                         WS-MTH-JOURNAL(WS-X-MTH)
036100                                        WS-MTH-SUBMITTED(WS-X-MTH)
036200             PERFORM B210-INIT-MONTH-RECIPIENTS                 RCN0098
036300                THRU B219-INIT-MONTH-RECIPIENTS-EX              RCN0098
036400     END-IF.                                                    RCN0098
036500*
036600 A229-FIND-OR-ADD-PRIOR-MONTH-EX.                               RCN0098
036700*----------------------------------------------------------------*
036800     EXIT.                                                      RCN0098
036900*
037000*----------------------------------------------------------------*
037100 B000-PROCESS-DECISIONS.
037200*----------------------------------------------------------------*
037300     MOVE "N"                        TO WK-C-EOF-SW.
037400     OPEN INPUT DECISIONS-FILE.
037500     PERFORM B100-PROCESS-ONE-DECISION
037600        THRU B199-PROCESS-ONE-DECISION-EX
037700        UNTIL WK-C-EOF-SW = "Y".
037800     CLOSE DECISIONS-FILE.
037900*
038000 B099-PROCESS-DECISIONS-EX.
038100*----------------------------------------------------------------*
038200     EXIT.
038300*
038400*----------------------------------------------------------------*
038500 B100-PROCESS-ONE-DECISION.
038600*----------------------------------------------------------------*
038700     READ DECISIONS-FILE INTO WS-DEC-AREA
038800          AT END MOVE "Y" TO WK-C-EOF-SW
038900     END-READ.
039000     IF      WK-C-EOF-SW = "N"
039100             PERFORM B200-FIND-OR-ADD-MONTH
039200                THRU B299-FIND-OR-ADD-MONTH-EX
039300             ADD 1 TO WS-MTH-TOTAL(WS-X-MTH)
039400             IF RCNDEC-FINAL-STATUS = "G"
039500                ADD 1 TO WS-MTH-GOOD(WS-X-MTH)
039600             ELSE
039700                ADD 1 TO WS-MTH-DOUBTFUL(WS-X-MTH)
039800                PERFORM B300-JOIN-EXCEPTION-STATE
039900                   THRU B399-JOIN-EXCEPTION-STATE-EX
040000                PERFORM B400-TALLY-RECIPIENT
040100                   THRU B499-TALLY-RECIPIENT-EX
040200             END-IF
040300     END-IF.
040400*
040500 B199-PROCESS-ONE-DECISION-EX.
040600*----------------------------------------------------------------*
040700     EXIT.
040800*
040900*----------------------------------------------------------------*
041000 B200-FIND-OR-ADD-MONTH.
041100*----------------------------------------------------------------*
041200     MOVE "N"                        TO WS-FOUND-SW.
041300     SET WS-X-MTH TO 1.
041400     SEARCH WS-MONTH-ROW
041500       AT END CONTINUE
041600       WHEN WS-MTH-VALUE(WS-X-MTH) = RCNDEC-TXN-MONTH
041700         MOVE "Y"                    TO WS-FOUND-SW
041800     END-SEARCH.
041900     IF      WS-FOUND-SW = "N"
042000       AND   WS-MONTH-CNT < 24
042100             ADD 1 TO WS-MONTH-CNT
042200             SET WS-X-MTH TO WS-MONTH-CNT
042300             MOVE RCNDEC-TXN-MONTH    TO WS-MTH-VALUE(WS-X-MTH)
042400             MOVE ZERO                TO WS-MTH-TOTAL(WS-X-MTH)
042500                                         WS-MTH-GOOD(WS-X-MTH)
042600                                         WS-MTH-DOUBTFUL(WS-X-MTH)
042700                                        WS-MTH-ADDRESSED(WS-X-MTH)
042800                                       WS-MTH-UNRESOLVED(WS-X-MTH)
042900             MOVE "N"                 TO WS-MTH-NOTIFIED(WS-X-MTH)
043000                                         WS-MTH-JOURNAL(WS-X-MTH)
043100                                        WS-MTH-SUBMITTED(WS-X-MTH)
043200             PERFORM B210-INIT-MONTH-RECIPIENTS
043300                THRU B219-INIT-MONTH-RECIPIENTS-EX
043400     END-IF.
043500*
043600 B299-FIND-OR-ADD-MONTH-EX.
043700*----------------------------------------------------------------*
043800     EXIT.
043900*
044000*----------------------------------------------------------------*
044100 B210-INIT-MONTH-RECIPIENTS.
044200*----------------------------------------------------------------*
044300     COMPUTE WS-CUR-RCP-BASE = (WS-X-MTH - 1) * 4.
044400     SET WS-X-RCP TO WS-CUR-RCP-BASE + 1.
044500     MOVE "psp_provider"              TO WS-RCP-KEY(WS-X-RCP).
044600     MOVE "PSP PROVIDER"               TO WS-RCP-LABEL(WS-X-RCP).
044700     MOVE "MISSING PSP STATEMENT DATA" TO WS-RCP-REASON(WS-X-RCP).
044800     MOVE ZERO                        TO WS-RCP-COUNT(WS-X-RCP).
044900     SET WS-X-RCP TO WS-CUR-RCP-BASE + 2.
045000     MOVE "internal_backoffice"       TO WS-RCP-KEY(WS-X-RCP).
045100     MOVE "INTERNAL BACK OFFICE"       TO WS-RCP-LABEL(WS-X-RCP).
045200     MOVE "MISSING INTERNAL STMT DATA" TO WS-RCP-REASON(WS-X-RCP).
045300     MOVE ZERO                        TO WS-RCP-COUNT(WS-X-RCP).
045400     SET WS-X-RCP TO WS-CUR-RCP-BASE + 3.
045500     MOVE "cashier_erp"               TO WS-RCP-KEY(WS-X-RCP).
045600     MOVE "CASHIER / ERP TEAM"         TO WS-RCP-LABEL(WS-X-RCP).
045700     MOVE "MISSING ERP STATEMENT DATA" TO WS-RCP-REASON(WS-X-RCP).
045800     MOVE ZERO                        TO WS-RCP-COUNT(WS-X-RCP).
045900     SET WS-X-RCP TO WS-CUR-RCP-BASE + 4.
046000     MOVE "reconciliation_ops"        TO WS-RCP-KEY(WS-X-RCP).
046100     MOVE "RECONCILIATION OPS"         TO WS-RCP-LABEL(WS-X-RCP).
046200     MOVE "MANUAL REVIEW - NO SOURCE MISSING"
046300                                       TO WS-RCP-REASON(WS-X-RCP).
046400     MOVE ZERO                        TO WS-RCP-COUNT(WS-X-RCP).
046500*
046600 B219-INIT-MONTH-RECIPIENTS-EX.
046700*----------------------------------------------------------------*
046800     EXIT.
046900*
047000*----------------------------------------------------------------*
047100 B300-JOIN-EXCEPTION-STATE.
047200*----------------------------------------------------------------*
047300     MOVE "N"                        TO WS-FOUND-SW.
047400     SET WS-X-EXC TO 1.
047500     SEARCH WS-EXC-ROW
047600       AT END CONTINUE
047700       WHEN WS-EXC-REF(WS-X-EXC) = RCNDEC-MERCHANT-REF
047800         MOVE "Y"                    TO WS-FOUND-SW
047900     END-SEARCH.
048000     IF      WS-FOUND-SW = "Y"
048100       AND ( WS-EXC-STATE(WS-X-EXC) = "verified"
048200          OR WS-EXC-STATE(WS-X-EXC) = "VERIFIED"
048300          OR WS-EXC-STATE(WS-X-EXC) = "approved"
048400          OR WS-EXC-STATE(WS-X-EXC) = "APPROVED"
048500          OR WS-EXC-STATE(WS-X-EXC) = "resolved"
048600          OR WS-EXC-STATE(WS-X-EXC) = "RESOLVED" )
048700             ADD 1 TO WS-MTH-ADDRESSED(WS-X-MTH)
048800     ELSE
048900             ADD 1 TO WS-MTH-UNRESOLVED(WS-X-MTH)
049000     END-IF.
049100*
049200 B399-JOIN-EXCEPTION-STATE-EX.
049300*----------------------------------------------------------------*
049400     EXIT.
049500*
049600*----------------------------------------------------------------*
049700 B400-TALLY-RECIPIENT.
049800*----------------------------------------------------------------*
049900     IF      RCNDEC-MISS-PSP = "Y"                                RCN0090 
050000             MOVE 1                   TO WS-CUR-KEY-OFFSET
050100     ELSE
050200       IF    RCNDEC-MISS-INTERNAL = "Y"                           RCN0090 
050300             MOVE 2                   TO WS-CUR-KEY-OFFSET
050400       ELSE
050500         IF  RCNDEC-MISS-ERP = "Y"                                RCN0090 
050600             MOVE 3                   TO WS-CUR-KEY-OFFSET
050700         ELSE
050800             MOVE 4                   TO WS-CUR-KEY-OFFSET
050900         END-IF
051000       END-IF
051100     END-IF.
051200     COMPUTE WS-CUR-RCP-BASE = (WS-X-MTH - 1) * 4.
051300     SET WS-X-RCP TO WS-CUR-RCP-BASE + WS-CUR-KEY-OFFSET.
051400     ADD 1                            TO WS-RCP-COUNT(WS-X-RCP).
051500     IF      WS-RCP-COUNT(WS-X-RCP) NOT > 20
051600             MOVE RCNDEC-MERCHANT-REF
051700                  TO WS-RCP-REF(WS-X-RCP, WS-RCP-COUNT(WS-X-RCP))
051800     END-IF.
051900*
052000 B499-TALLY-RECIPIENT-EX.
052100*----------------------------------------------------------------*
052200     EXIT.
052300*
052400*----------------------------------------------------------------*
052500 E100-ADDRESS-DOUBTFUL.
052600*----------------------------------------------------------------*
052700*    SET EVERY NON-ADDRESSED EXCEPTION IN A MONTH WITH
052800*    UNRESOLVED > 0 TO STATE "VERIFIED".
052900     PERFORM E110-SCAN-ONE-MONTH-ADDR
053000        THRU E119-SCAN-ONE-MONTH-ADDR-EX
053100        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
053200            WS-MONTH-CNT.
053300*
053400 E199-ADDRESS-DOUBTFUL-EX.
053500*----------------------------------------------------------------*
053600     EXIT.
053700*
053800*----------------------------------------------------------------*
053900 E110-SCAN-ONE-MONTH-ADDR.
054000*----------------------------------------------------------------*
054100     IF      WS-MTH-UNRESOLVED(WS-X-MTH) > 0
054200             PERFORM E120-ADDRESS-ONE-EXCEPTION
054300                THRU E129-ADDRESS-ONE-EXCEPTION-EX
054400                VARYING WS-X-EXC FROM 1 BY 1
054500                UNTIL WS-X-EXC > WS-EXC-CNT
054600             MOVE WS-MTH-UNRESOLVED(WS-X-MTH)
054700                  TO WS-CODE-DISPLAY
054800             ADD WS-MTH-UNRESOLVED(WS-X-MTH)
054900                 TO WS-MTH-ADDRESSED(WS-X-MTH)
055000             MOVE ZERO TO WS-MTH-UNRESOLVED(WS-X-MTH)
055100     END-IF.
055200*
055300 E119-SCAN-ONE-MONTH-ADDR-EX.
055400*----------------------------------------------------------------*
055500     EXIT.
055600*
055700*----------------------------------------------------------------*
055800 E120-ADDRESS-ONE-EXCEPTION.
055900*----------------------------------------------------------------*
056000*    NOTE: WITHOUT THE MONTH VALUE STORED ON THE EXCEPTION ITSELF
056100*    WE ADDRESS EVERY OPEN EXCEPTION - ACCEPTABLE SINCE THIS
056200*    PROGRAM PROCESSES ONE RUN (AND THEREFORE ONE MONTH SET) AT
056300*    A TIME.
056400     IF      WS-EXC-STATE(WS-X-EXC) NOT = "verified"
056500       AND   WS-EXC-STATE(WS-X-EXC) NOT = "approved"
056600       AND   WS-EXC-STATE(WS-X-EXC) NOT = "resolved"
056700             MOVE "verified"           TO WS-EXC-STATE(WS-X-EXC)
056800             MOVE "Y"                  TO WS-EXC-CHANGED(WS-X-EXC)
056900     END-IF.
057000*
057100 E129-ADDRESS-ONE-EXCEPTION-EX.
057200*----------------------------------------------------------------*
057300     EXIT.
057400*
057500*----------------------------------------------------------------*
057600 E200-NOTIFY-SOURCES.
057700*----------------------------------------------------------------*
057800     PERFORM E210-NOTIFY-ONE-MONTH
057900        THRU E219-NOTIFY-ONE-MONTH-EX
058000        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
058100            WS-MONTH-CNT.
058200*
058300 E299-NOTIFY-SOURCES-EX.
058400*----------------------------------------------------------------*
058500     EXIT.
058600*
058700*----------------------------------------------------------------*
058800 E210-NOTIFY-ONE-MONTH.
058900*----------------------------------------------------------------*
059000*    RCN0101 - "ERRORS" IF NOTIFY IS REQUESTED FOR A MONTH WITH NO
059100*    DOUBTFUL WORK - MEANING THIS MONTH IS SIMPLY LEFT ALONE, THE
059200*    SAME BATCH READING RCNXDAY'S OWN E210-NOTIFY-ONE-MONTH USES
059300*    FOR THE DAY-LEVEL NOTIFY OP.  THERE IS NOTHING TO NOTIFY
059400*    ABOUT AND NOTHING TO ROLL BACK, SO THE MONTH JUST STAYS
059500*    "NOT NOTIFIED" FOR WHOEVER RE-RUNS THIS STEP LATER.
059600     IF      WS-MTH-DOUBTFUL(WS-X-MTH) > 0
059700       AND   WS-MTH-NOTIFIED(WS-X-MTH) = "N"
059800             MOVE "Y"                  TO
059900                 WS-MTH-NOTIFIED(WS-X-MTH)
060000     END-IF.
060100*
060200 E219-NOTIFY-ONE-MONTH-EX.
060300*----------------------------------------------------------------*
060400     EXIT.
060500*
060600*----------------------------------------------------------------*
060700 E300-CREATE-JOURNAL.
060800*----------------------------------------------------------------*
060900     PERFORM E310-JOURNAL-ONE-MONTH
061000        THRU E319-JOURNAL-ONE-MONTH-EX
061100        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
061200            WS-MONTH-CNT.
061300*
061400 E399-CREATE-JOURNAL-EX.
061500*----------------------------------------------------------------*
061600     EXIT.
061700*
061800*----------------------------------------------------------------*
061900 E310-JOURNAL-ONE-MONTH.
062000*----------------------------------------------------------------*
062100     IF      WS-MTH-TOTAL(WS-X-MTH) > 0
062200       AND   WS-MTH-UNRESOLVED(WS-X-MTH) = 0
062300       AND   WS-MTH-GOOD(WS-X-MTH) > 0
062400             MOVE "Y"                  TO WS-MTH-JOURNAL(WS-X-MTH)
062500     END-IF.
062600*
062700 E319-JOURNAL-ONE-MONTH-EX.
062800*----------------------------------------------------------------*
062900     EXIT.
063000*
063100*----------------------------------------------------------------*
063200 E400-SUBMIT-TO-ERP.
063300*----------------------------------------------------------------*
063400     PERFORM E410-SUBMIT-ONE-MONTH
063500        THRU E419-SUBMIT-ONE-MONTH-EX
063600        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
063700            WS-MONTH-CNT.
063800*
063900 E499-SUBMIT-TO-ERP-EX.
064000*----------------------------------------------------------------*
064100     EXIT.
064200*
064300*----------------------------------------------------------------*
064400 E410-SUBMIT-ONE-MONTH.
064500*----------------------------------------------------------------*
064600     IF      WS-MTH-TOTAL(WS-X-MTH) > 0
064700       AND   WS-MTH-UNRESOLVED(WS-X-MTH) = 0
064800       AND ( WS-MTH-GOOD(WS-X-MTH) = 0
064900          OR WS-MTH-JOURNAL(WS-X-MTH) = "Y" )
065000             MOVE "Y"                  TO
065100                 WS-MTH-SUBMITTED(WS-X-MTH)
065200     END-IF.
065300*
065400 E419-SUBMIT-ONE-MONTH-EX.
065500*----------------------------------------------------------------*
065600     EXIT.
065700*
065800*----------------------------------------------------------------*
065900 D000-FINALIZE-NEXT-ACTIONS.
066000*----------------------------------------------------------------*
066100     PERFORM D100-FINALIZE-ONE-MONTH
066200        THRU D199-FINALIZE-ONE-MONTH-EX
066300        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
066400            WS-MONTH-CNT.
066500*
066600 D099-FINALIZE-NEXT-ACTIONS-EX.
066700*----------------------------------------------------------------*
066800     EXIT.
066900*
067000*----------------------------------------------------------------*
067100 D100-FINALIZE-ONE-MONTH.
067200*----------------------------------------------------------------*
067300     IF      WS-MTH-TOTAL(WS-X-MTH) > 0
067400       AND   WS-MTH-UNRESOLVED(WS-X-MTH) = 0
067500             MOVE "Y"                  TO WS-MTH-READY(WS-X-MTH)
067600     ELSE
067700             MOVE "N"                  TO WS-MTH-READY(WS-X-MTH)
067800     END-IF.
067900*
068000     IF      WS-MTH-SUBMITTED(WS-X-MTH) = "Y"
068100             MOVE "completed"          TO
068200                 WS-MTH-NEXT-ACTION(WS-X-MTH)
068300     ELSE
068400       IF    WS-MTH-READY(WS-X-MTH) = "N"
068500             MOVE "address_doubtful"   TO
068600                 WS-MTH-NEXT-ACTION(WS-X-MTH)
068700       ELSE
068800         IF  WS-MTH-DOUBTFUL(WS-X-MTH) > 0
068900         AND WS-MTH-NOTIFIED(WS-X-MTH) = "N"
069000             MOVE "notify_sources"     TO
069100                 WS-MTH-NEXT-ACTION(WS-X-MTH)
069200         ELSE
069300           IF WS-MTH-GOOD(WS-X-MTH) > 0
069400           AND WS-MTH-JOURNAL(WS-X-MTH) = "N"
069500             MOVE "create_journal"     TO
069600                 WS-MTH-NEXT-ACTION(WS-X-MTH)
069700           ELSE
069800             MOVE "submit_to_erp"      TO
069900                 WS-MTH-NEXT-ACTION(WS-X-MTH)
070000           END-IF
070100         END-IF
070200       END-IF
070300     END-IF.
070400*
070500 D199-FINALIZE-ONE-MONTH-EX.
070600*----------------------------------------------------------------*
070700     EXIT.
070800*
070900*----------------------------------------------------------------*
071000 F000-WRITE-OUTPUT.
071100*----------------------------------------------------------------*
071200     OPEN OUTPUT MSM-FILE.
071300     OPEN OUTPUT RCP-FILE.
071400     PERFORM F100-WRITE-ONE-MONTH
071500        THRU F199-WRITE-ONE-MONTH-EX
071600        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
071700            WS-MONTH-CNT.
071800     CLOSE MSM-FILE.
071900     CLOSE RCP-FILE.
072000*
072100 F099-WRITE-OUTPUT-EX.
072200*----------------------------------------------------------------*
072300     EXIT.
072400*
072500*----------------------------------------------------------------*
072600 F100-WRITE-ONE-MONTH.
072700*----------------------------------------------------------------*
072800     MOVE SPACES                      TO WS-MSM-AREA.
072900     MOVE WK-C-RUN-ID                  TO RCNMSM-RUN-ID.
073000     MOVE WS-MTH-VALUE(WS-X-MTH)        TO RCNMSM-MONTH.
073100     MOVE WS-MTH-TOTAL(WS-X-MTH)        TO RCNMSM-TOTAL-TXN.
073200     MOVE WS-MTH-GOOD(WS-X-MTH)          TO RCNMSM-GOOD-TXN.
073300     MOVE WS-MTH-DOUBTFUL(WS-X-MTH)      TO RCNMSM-DOUBTFUL-TXN.
073400     MOVE WS-MTH-ADDRESSED(WS-X-MTH)     TO RCNMSM-ADDRESSED-DBT.
073500     MOVE WS-MTH-UNRESOLVED(WS-X-MTH)    TO RCNMSM-UNRESOLVD-DBT.
073600     MOVE WS-MTH-READY(WS-X-MTH)         TO RCNMSM-READY-SUBMIT.
073700     MOVE WS-MTH-NOTIFIED(WS-X-MTH)      TO RCNMSM-NOTIFIED-SRC.
073800     MOVE WS-MTH-JOURNAL(WS-X-MTH)       TO RCNMSM-JOURNAL-CREAT.
073900     MOVE WS-MTH-SUBMITTED(WS-X-MTH)     TO RCNMSM-SUBMITTED-ERP.
074000     MOVE WS-MTH-NEXT-ACTION(WS-X-MTH)   TO RCNMSM-NEXT-ACTION.
074100     MOVE WK-C-TODAY-DATE                TO RCNMSM-NOTIFY-STAMP.  RCN0063
074200     MOVE RCNMSM-RECORD                  TO MSM-OUT-REC.
074300     WRITE MSM-OUT-REC.
074400*
074500     COMPUTE WS-CUR-RCP-BASE = (WS-X-MTH - 1) * 4.               RCN0097
074600     PERFORM F150-SORT-MONTH-RECIPIENTS                          RCN0097
074700        THRU F159-SORT-MONTH-RECIPIENTS-EX.                      RCN0097
074800     PERFORM F200-WRITE-ONE-RECIPIENT
074900        THRU F299-WRITE-ONE-RECIPIENT-EX
075000        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 4.
075100*
075200 F199-WRITE-ONE-MONTH-EX.
075300*----------------------------------------------------------------*
075400     EXIT.
075500*
075600*----------------------------------------------------------------*
075700 F150-SORT-MONTH-RECIPIENTS.                                     RCN0097
075800*----------------------------------------------------------------*
075900*    RCN0097 - ORDERS THIS MONTH'S FOUR RECIPIENT SLOTS BY REF
076000*    COUNT DESCENDING BEFORE F200 WRITES THEM TO RCP-FILE.
076100     MOVE "Y"                        TO WS-SORT-SW.
076200     PERFORM F160-BUBBLE-PASS
076300        THRU F169-BUBBLE-PASS-EX
076400        UNTIL WS-SORT-SW = "N".
076500*
076600 F159-SORT-MONTH-RECIPIENTS-EX.
076700*----------------------------------------------------------------*
076800     EXIT.
076900*
077000*----------------------------------------------------------------*
077100 F160-BUBBLE-PASS.
077200*----------------------------------------------------------------*
077300     MOVE "N"                        TO WS-SORT-SW.
077400     PERFORM F170-COMPARE-ADJACENT
077500        THRU F179-COMPARE-ADJACENT-EX
077600        VARYING WK-N-SUB FROM 1 BY 1 UNTIL WK-N-SUB > 3.
077700*
077800 F169-BUBBLE-PASS-EX.
077900*----------------------------------------------------------------*
078000     EXIT.
078100*
078200*----------------------------------------------------------------*
078300 F170-COMPARE-ADJACENT.
078400*----------------------------------------------------------------*
078500     SET WS-X-RCP TO WS-CUR-RCP-BASE + WK-N-SUB.
078600     IF      WS-RCP-COUNT(WS-X-RCP) < WS-RCP-COUNT(WS-X-RCP + 1)
078700             MOVE WS-RECIP-ROW(WS-X-RCP)     TO WS-HOLD-ROW
078800             MOVE WS-RECIP-ROW(WS-X-RCP + 1) TO
078900                 WS-RECIP-ROW(WS-X-RCP)
079000             MOVE WS-HOLD-ROW                TO
079100                 WS-RECIP-ROW(WS-X-RCP + 1)
079200             MOVE "Y"                        TO WS-SORT-SW
079300     END-IF.
079400*
079500 F179-COMPARE-ADJACENT-EX.
079600*----------------------------------------------------------------*
079700     EXIT.
079800*
079900*----------------------------------------------------------------*
080000 F200-WRITE-ONE-RECIPIENT.
080100*----------------------------------------------------------------*
080200     COMPUTE WS-CUR-RCP-BASE = (WS-X-MTH - 1) * 4.
080300     SET WS-X-RCP TO WS-CUR-RCP-BASE + WK-N-SUB.
080400     IF      WS-RCP-COUNT(WS-X-RCP) > 0
080500             MOVE SPACES               TO RCP-OUT-REC
080600             MOVE WK-C-RUN-ID           TO RCNRCP-RUN-ID
080700             MOVE WS-MTH-VALUE(WS-X-MTH) TO RCNRCP-MONTH
080800             MOVE WS-RCP-KEY(WS-X-RCP)  TO RCNRCP-KEY
080900             MOVE WS-RCP-LABEL(WS-X-RCP) TO RCNRCP-LABEL
081000             MOVE WS-RCP-REASON(WS-X-RCP) TO RCNRCP-REASON
081100             MOVE WS-RCP-COUNT(WS-X-RCP) TO RCNRCP-REF-COUNT
081200             PERFORM F210-COPY-ONE-REF
081300                THRU F219-COPY-ONE-REF-EX
081400                VARYING WK-N-IDX FROM 1 BY 1
081500                UNTIL WK-N-IDX > WS-RCP-COUNT(WS-X-RCP)
081600                   OR WK-N-IDX > 20
081700             MOVE RCNRCP-RECORD          TO RCP-OUT-REC
081800             WRITE RCP-OUT-REC
081900     END-IF.
082000*
082100 F299-WRITE-ONE-RECIPIENT-EX.
082200*----------------------------------------------------------------*
082300     EXIT.
082400*
082500*----------------------------------------------------------------*
082600 F210-COPY-ONE-REF.
082700*----------------------------------------------------------------*
082800     MOVE WS-RCP-REF(WS-X-RCP, WK-N-IDX)
082900                                  TO RCNRCP-REF-LIST(WK-N-IDX).
083000*
083100 F219-COPY-ONE-REF-EX.
083200*----------------------------------------------------------------*
083300     EXIT.
083400*
083500*----------------------------------------------------------------*
083600 G000-REWRITE-EXCEPTIONS.
083700*----------------------------------------------------------------*
083800*    OLD-MASTER/NEW-MASTER REWRITE - THE JOB STEP THAT FOLLOWS
083900*    THIS ONE RENAMES EXCFILN OVER EXCFILE FOR THE NEXT RUN.
084000     OPEN INPUT EXCEPTIONS-FILE.
084100     OPEN OUTPUT EXCEPT-NEW-FILE.
084200     MOVE "N"                        TO WK-C-EOF-SW.
084300     PERFORM G100-REWRITE-ONE-EXCEPTION
084400        THRU G199-REWRITE-ONE-EXCEPTION-EX
084500        UNTIL WK-C-EOF-SW = "Y".
084600     CLOSE EXCEPTIONS-FILE.
084700     CLOSE EXCEPT-NEW-FILE.
084800*
084900 G099-REWRITE-EXCEPTIONS-EX.
085000*----------------------------------------------------------------*
085100     EXIT.
085200*
085300*----------------------------------------------------------------*
085400 G100-REWRITE-ONE-EXCEPTION.
085500*----------------------------------------------------------------*
085600     READ EXCEPTIONS-FILE INTO WS-EXC-AREA
085700          AT END MOVE "Y" TO WK-C-EOF-SW
085800     END-READ.
085900     IF      WK-C-EOF-SW = "N"
086000             MOVE "N"                 TO WS-FOUND-SW
086100             SET WS-X-EXC TO 1
086200             SEARCH WS-EXC-ROW
086300               AT END CONTINUE
086400               WHEN WS-EXC-REF(WS-X-EXC) = RCNEXC-MERCHANT-REF
086500                 MOVE "Y"             TO WS-FOUND-SW
086600             END-SEARCH
086700             IF WS-FOUND-SW = "Y" AND WS-EXC-CHANGED(WS-X-EXC) =
086800                 "Y"
086900                MOVE WS-EXC-STATE(WS-X-EXC) TO RCNEXC-STATE
087000             END-IF
087100             MOVE RCNEXC-RECORD        TO EXCEPT-NEW-REC
087200             WRITE EXCEPT-NEW-REC
087300     END-IF.
087400*
087500 G199-REWRITE-ONE-EXCEPTION-EX.
087600*----------------------------------------------------------------*
087700     EXIT.
087800*
087900******************************************************************
088000*************** END OF PROGRAM SOURCE - RCNXMSB ***************
088100******************************************************************
