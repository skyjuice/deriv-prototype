000100* VHSH.cpybk - LINKAGE PARAMETER AREA FOR CALLED ROUTINE RCNVHSH
000200*      STAGE 2/3 OF THE RECONCILIATION PIPELINE - EXACT HASH AND
000300*      WEIGHTED FUZZY MATCH ACROSS THE THREE SOURCE ROWS FOR ONE
000400*      MERCHANT REFERENCE.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* RCN0011 14/03/1989 MJBALD - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000 01  WK-C-VHSH-RECORD.
001100     05  WK-C-VHSH-INPUT.
001200         10  WK-C-VHSH-ROW OCCURS 3 TIMES
001300                             INDEXED BY WK-X-VHSH-IDX.
001400*                        SUBSCRIPT 1=INTERNAL 2=ERP 3=PSP
001500             15  WK-C-VHSH-MERCHANT-REF    PIC X(20).
001600             15  WK-N-VHSH-GROSS-AMOUNT    PIC S9(09)V99.
001700             15  WK-C-VHSH-CURRENCY        PIC X(03).
001800             15  WK-N-VHSH-PROC-FEE        PIC S9(07)V99.
001900             15  WK-N-VHSH-NET-PAYOUT      PIC S9(09)V99.
002000             15  WK-C-VHSH-TXN-DATE        PIC X(10).
002100             15  WK-C-VHSH-CLIENT-ID       PIC X(10).
002200             15  WK-C-VHSH-STATUS          PIC X(10).
002300             15  WK-C-VHSH-PAY-METHOD      PIC X(12).
002400     05  WK-C-VHSH-OUTPUT.
002500         10  WK-C-VHSH-HASH-PASS       PIC X(01).
002600         10  WK-C-VHSH-FUZZY-PASS      PIC X(01).
002700         10  WK-N-VHSH-FUZZY-SCORE     PIC 9V9999.
002800     05  FILLER                        PIC X(10).
