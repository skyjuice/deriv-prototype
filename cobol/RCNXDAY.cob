000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNXDAY.
000500 AUTHOR.         T W KOH.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   06 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  DAILY OPERATIONS SUMMARY.  ROLLS THE CURRENT
001200*               RUN'S MONTH BUCKETS (BUILT BY RCNXMSB) UP INTO
001300*               ONE DAILY FIGURE, MERGES THE ALERT-RECIPIENT
001400*               TALLIES, DERIVES THE BUSINESS DATE AND THE
001500*               CLOSE-DAY STATE MACHINE, AND ON CLOSE FEEDS THE
001600*               RUN'S MONTH ROWS INTO THE MONTHLY-CLOSE HISTORY
001700*               FILE FOR RCNXMCL.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* RCN0028 06/04/1989 MJBALD - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* RCN0064 22/02/1999 SFYAP  - Y2K REMEDIATION - CLOSE-STAMP AND
002500*                    BUSINESS-DATE COMPARISONS NOW USE 4-DIGIT
002600*                    YEARS THROUGHOUT.
002700*----------------------------------------------------------------*
002800* RCN0091 14/03/2011 TMPRVD - E-REQUEST 17740 - CLOSING THE DAY
002900*                    NOW APPENDS THE RUN'S MONTH ROWS TO THE
003000*                    MONTHLY-CLOSE HISTORY FILE FOR RCNXMCL.
003100*----------------------------------------------------------------*
003200* RCN0096 21/09/2016 RPATEL - E-REQUEST 19112 - C510-MERGE-ONE-
003300*                    MONTH WAS A STUB (CONTINUE) SO THE DAY-LEVEL
003400*                    RECIPIENT TABLE STAYED AT ZERO AND DRC-FILE
003500*                    CAME OUT EMPTY EVERY RUN.  NOW OPENS RCP-FILE
003600*                    (WRITTEN BY RCNXMSB) AND MERGES EACH MONTH'S
003700*                    ROWS INTO THE DAY TABLE, DEDUPING MERCHANT
003800*                    REFS PER RECIPIENT BEFORE THE SORT RUNS.
003900*----------------------------------------------------------------*
004000* RCN0099 12/10/2016 RPATEL - E-REQUEST 19140 - THE CLOSE STAMP
004100*                    WAS BEING ZEROED IN D100 ON EVERY RUN, AND
004200*                    WS-DOP-AREA RE-SPACED AGAIN IN F000 AFTER
004300*                    D100 HAD ALREADY SET THE CLOSE STATE, SO A
004400*                    DAY THAT CLOSED YESTERDAY SHOWED OPEN AGAIN
004500*                    TODAY.  DOP-FILE IS NOW READ FORWARD BEFORE
004600*                    THE STATE IS DERIVED (A300-LOAD-PRIOR-DOP-
004700*                    STATE) SO THE CLOSE STAMP AND RUN STATUS
004800*                    CARRY OVER, D100 CHECKS THEM FIRST, AND THE
004900*                    SPACE-FILL OF THE OUTPUT AREA MOVED AHEAD OF
005000*                    D000 SO IT NO LONGER WIPES WHAT D100 SETS.
005100*----------------------------------------------------------------*
005200* RCN0100 14/10/2016 RPATEL - E-REQUEST 19151 - U6 SPECIFIES FOUR
005300*                    DAY-LEVEL OPERATIONS BUT ONLY THREE UPSI
005400*                    SWITCHES EXISTED - THERE WAS NO WAY TO SET
005500*                    THE BUSINESS DATE ITSELF.  ADDED UPSI-3 AND
005600*                    E050-SET-BUSINESS-DATE, WHICH VALIDATES A
005700*                    CANDIDATE DATE OFF BUSDATE-IN-FILE AND, IF IT
005800*                    IS A GOOD YYYY-MM-DD DATE, REWRITES BUSDATE-
005900*                    FILE WITH IT FOR D000 TO PICK UP.  A BAD OR
006000*                    MISSING CANDIDATE IS REJECTED AND LOGGED, NOT
006100*                    SILENTLY DROPPED.
006200*----------------------------------------------------------------*
006300 EJECT
006400**********************
006500 ENVIRONMENT DIVISION.
006600**********************
006700 CONFIGURATION SECTION.
006800 SOURCE-COMPUTER.  IBM-AS400.
006900 OBJECT-COMPUTER.  IBM-AS400.
007000 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
007100                    UPSI-0 IS UPSI-ADDRESS-DOUBTFUL
007200                      ON STATUS IS U0-ON OFF STATUS IS U0-OFF
007300                    UPSI-1 IS UPSI-NOTIFY-SOURCES
007400                      ON STATUS IS U1-ON OFF STATUS IS U1-OFF
007500                    UPSI-2 IS UPSI-CLOSE-DAY
007600                      ON STATUS IS U2-ON OFF STATUS IS U2-OFF   RCN0100
007700                    UPSI-3 IS UPSI-SET-BUS-DATE                 RCN0100
007800                      ON STATUS IS U3-ON OFF STATUS IS U3-OFF.  RCN0100
007900*
008000 INPUT-OUTPUT SECTION.
008100 FILE-CONTROL.
008200     SELECT MSM-FILE        ASSIGN TO MSMFILE
008300            ORGANIZATION IS SEQUENTIAL
008400            FILE STATUS IS WK-C-FILE-STATUS.
008500     SELECT MSM-NEW-FILE    ASSIGN TO MSMFILN
008600            ORGANIZATION IS SEQUENTIAL
008700            FILE STATUS IS WK-C-FILE-STATUS.
008800     SELECT BUSDATE-FILE    ASSIGN TO BUSDATE
008900            ORGANIZATION IS SEQUENTIAL
009000            FILE STATUS IS WS-BUSDATE-FS.
009100     SELECT BUSDATE-IN-FILE ASSIGN TO BUSDIN                    RCN0100
009200            ORGANIZATION IS SEQUENTIAL                          RCN0100
009300            FILE STATUS IS WS-BUSDIN-FS.                        RCN0100
009400     SELECT DOP-FILE        ASSIGN TO DOPFILE
009500            ORGANIZATION IS SEQUENTIAL                      RCN0099
009600            FILE STATUS IS WS-DOP-FS.                        RCN0099
009700     SELECT DRC-FILE        ASSIGN TO DRCFILE
009800            ORGANIZATION IS SEQUENTIAL
009900            FILE STATUS IS WK-C-FILE-STATUS.
010000     SELECT RCP-FILE        ASSIGN TO RCPFILE               RCN0096
010100            ORGANIZATION IS SEQUENTIAL                      RCN0096
010200            FILE STATUS IS WK-C-FILE-STATUS.                RCN0096
010300     SELECT MSM-HIST-FILE   ASSIGN TO MSMHIST
010400            ORGANIZATION IS SEQUENTIAL
010500            FILE STATUS IS WK-C-FILE-STATUS.
010600*
010700***************
010800 DATA DIVISION.
010900***************
011000 FILE SECTION.
011100**************
011200 FD  MSM-FILE
011300     LABEL RECORDS ARE OMITTED
011400     RECORD CONTAINS 80 CHARACTERS.
011500 01  MSM-IN-REC                       PIC X(80).
011600*
011700 FD  MSM-NEW-FILE
011800     LABEL RECORDS ARE OMITTED
011900     RECORD CONTAINS 80 CHARACTERS.
012000 01  MSM-NEW-REC                      PIC X(80).
012100*
012200 FD  BUSDATE-FILE
012300     LABEL RECORDS ARE OMITTED
012400     RECORD CONTAINS 10 CHARACTERS.
012500 01  BUSDATE-REC                      PIC X(10).
012600*
012700 FD  BUSDATE-IN-FILE                                            RCN0100
012800     LABEL RECORDS ARE OMITTED                                  RCN0100
012900     RECORD CONTAINS 10 CHARACTERS.                             RCN0100
013000*    CANDIDATE BUSINESS DATE FOR UPSI-3, YYYY-MM-DD, SUPPLIED   RCN0100
013100*    BY THE OPERATOR/SCHEDULER FOR THIS RUN.                    RCN0100
013200 01  BUSDATE-IN-REC                   PIC X(10).                RCN0100
013300*
013400 FD  DOP-FILE
013500     LABEL RECORDS ARE OMITTED
013600     RECORD CONTAINS 110 CHARACTERS.
013700 01  DOP-OUT-REC                      PIC X(110).
013800*
013900 FD  DRC-FILE
014000     LABEL RECORDS ARE OMITTED
014100     RECORD CONTAINS 500 CHARACTERS.
014200 01  DRC-OUT-REC                      PIC X(500).
014300*
014400 FD  RCP-FILE                                                RCN0096
014500     LABEL RECORDS ARE OMITTED                               RCN0096
014600     RECORD CONTAINS 520 CHARACTERS.                         RCN0096
014700 01  RCP-IN-REC                       PIC X(520).            RCN0096
014800*
014900 FD  MSM-HIST-FILE
015000     LABEL RECORDS ARE OMITTED
015100     RECORD CONTAINS 80 CHARACTERS.
015200 01  MSM-HIST-REC                     PIC X(80).
015300*
015400*************************
015500 WORKING-STORAGE SECTION.
015600*************************
015700 01  FILLER                        PIC X(24) VALUE
015800     "** PROGRAM RCNXDAY  **".
015900*
016000 01  WK-C-COMMON.
016100     COPY RCNCOM.
016200*
016300 01  WS-MSM-AREA.
016400     COPY RCNMSM.
016500 01  WS-DOP-AREA.
016600     COPY RCNDOP.
016700*
016800 01  WS-MONTH-TABLE.
016900     05  WS-MONTH-CNT                  PIC S9(03) COMP VALUE ZERO.
017000     05  WS-MONTH-ROW OCCURS 24 TIMES INDEXED BY WS-X-MTH.
017100         10  WS-MTH-VALUE               PIC X(07).
017200         10  WS-MTH-VALUE-R REDEFINES WS-MTH-VALUE.
017300             15  WS-MTH-VALUE-YEAR          PIC X(04).
017400             15  FILLER                     PIC X(01).
017500             15  WS-MTH-VALUE-NBR           PIC X(02).
017600         10  WS-MTH-TOTAL                PIC S9(05) COMP.
017700         10  WS-MTH-GOOD                 PIC S9(05) COMP.
017800         10  WS-MTH-DOUBTFUL             PIC S9(05) COMP.
017900         10  WS-MTH-ADDRESSED            PIC S9(05) COMP.
018000         10  WS-MTH-UNRESOLVED           PIC S9(05) COMP.
018100         10  WS-MTH-NOTIFIED             PIC X(01).
018200     05  FILLER                          PIC X(05).
018300*
018400 01  WS-RECIP-TABLE.
018500     05  WS-RECIP-ROW OCCURS 4 TIMES INDEXED BY WS-X-RCP.
018600         10  WS-RCP-KEY                 PIC X(20).
018700         10  WS-RCP-LABEL                PIC X(30).
018800         10  WS-RCP-REASON               PIC X(40).
018900         10  WS-RCP-REF-CNT              PIC S9(05) COMP.
019000         10  WS-RCP-REF-CNT-R REDEFINES WS-RCP-REF-CNT
019100                                        PIC X(04).
019200         10  WS-RCP-REF OCCURS 20 TIMES  PIC X(20).
019300     05  FILLER                          PIC X(05).
019400*
019500*    RCN0096 - ONE-ROW OVERLAY OF THE RCP-FILE RECORD JUST READ,
019600*    SAME SHAPE AS RCNMSM.CPY'S RCNRCPR GROUP.
019700 01  WS-RCPIN-CURR-AREA.
019800     05  WS-RCPIN-CURR-REC             PIC X(520).
019900     05  WS-RCPIN-CURR-R REDEFINES WS-RCPIN-CURR-REC.
020000         10  WS-RCPIN-CURR-RUN-ID          PIC X(12).
020100         10  WS-RCPIN-CURR-MONTH           PIC X(07).
020200         10  WS-RCPIN-CURR-KEY             PIC X(20).
020300         10  WS-RCPIN-CURR-LABEL           PIC X(30).
020400         10  WS-RCPIN-CURR-REASON          PIC X(40).
020500         10  WS-RCPIN-CURR-REF-COUNT       PIC 9(05).
020600         10  WS-RCPIN-CURR-REF-LIST OCCURS 20 TIMES
020700                                          PIC X(20).
020800         10  FILLER                        PIC X(11).
020900     05  FILLER                            PIC X(05).
021000*
021100*    IN-MEMORY IMAGE OF EVERY RCP-FILE ROW (ONE PER KEY PER
021200*    MONTH) BUILT BY RCNXMSB, READ ONCE SO C510-MERGE-ONE-MONTH
021300*    CAN PICK OUT ITS OWN MONTH'S ROWS WITHOUT REOPENING THE
021400*    FILE.
021500 01  WS-RCPIN-TABLE.
021600     05  WS-RCPIN-CNT                  PIC S9(04) COMP VALUE ZERO.
021700     05  WS-RCPIN-ROW OCCURS 96 TIMES INDEXED BY WS-X-RCPIN.
021800         10  WS-RCPIN-MONTH             PIC X(07).
021900         10  WS-RCPIN-KEY               PIC X(20).
022000         10  WS-RCPIN-REF-CNT           PIC S9(05) COMP.
022100         10  WS-RCPIN-REF OCCURS 20 TIMES PIC X(20).
022200     05  FILLER                        PIC X(05).
022300*
022400 01  WS-TOTALS-AREA.
022500     05  WS-TOT-TOTAL                  PIC S9(06) COMP VALUE ZERO.
022600     05  WS-TOT-GOOD                   PIC S9(06) COMP VALUE ZERO.
022700     05  WS-TOT-DOUBTFUL               PIC S9(06) COMP VALUE ZERO.
022800     05  WS-TOT-ADDRESSED              PIC S9(06) COMP VALUE ZERO.
022900     05  WS-TOT-UNRESOLVED             PIC S9(06) COMP VALUE ZERO.
023000     05  WS-TOT-NOTIFY-REQD            PIC S9(03) COMP VALUE ZERO.
023100     05  WS-TOT-NOTIFY-SENT            PIC S9(03) COMP VALUE ZERO.
023200     05  FILLER                        PIC X(05).
023300*
023400 01  WS-WORK-AREA.
023500     05  WS-FOUND-SW                   PIC X(01).
023600     05  WS-DUP-SW                      PIC X(01).
023700*    RCN0096 - INNER SUBSCRIPT FOR THE MERCHANT-REF DUP CHECK,
023800*    KEPT SEPARATE FROM WK-N-IDX WHICH DRIVES THE OUTER REF LOOP.
023900     05  WS-Y-IDX                       PIC S9(04) COMP.
024000     05  WS-SORT-SW                     PIC X(01).
024100     05  WS-BUSDATE-FS                  PIC X(02) VALUE SPACES.
024200     05  WS-BUSDIN-FS                   PIC X(02) VALUE SPACES.  RCN0100
024300     05  WS-DATE-VALID                  PIC X(01) VALUE SPACES.  RCN0100
024400*    RCN0100 - UPSI-3 CANDIDATE-DATE VALIDATION FLAG - "Y" MEANS
024500*    BUSDATE-IN-FILE HELD A WELL-FORMED YYYY-MM-DD DATE THIS RUN.
024600     05  WS-DOP-FS                      PIC X(02) VALUE SPACES.  RCN0099
024700*    RCN0099 - PRIOR RUN'S CLOSE STAMP/RUN STATUS, CARRIED
024800*    FORWARD BY A300-LOAD-PRIOR-DOP-STATE SO A CLOSED DAY
024900*    STAYS CLOSED AND D100 CAN SEE THE RUN'S LAST STATUS.
025000     05  WS-PRI-CLOSE-STAMP             PIC 9(08) VALUE ZERO.    RCN0099
025100     05  WS-PRI-RUN-STATUS              PIC X(14) VALUE SPACES.  RCN0099
025200     05  WS-HOLD-ROW                    PIC X(1300).
025300     05  WS-HOLD-ROW-R REDEFINES WS-HOLD-ROW.
025400         10  WS-HOLD-KEY                    PIC X(20).
025500         10  WS-HOLD-LABEL                  PIC X(30).
025600         10  FILLER                         PIC X(1250).
025700     05  FILLER                         PIC X(05).
025800*
025900*****************
026000 LINKAGE SECTION.
026100*****************
026200*    CALLED AS THE MAIN PROGRAM - NO PARAMETERS PASSED IN.
026300*
026400****************************
026500 PROCEDURE DIVISION.
026600****************************
026700 MAIN-MODULE.
026800     PERFORM A000-LOAD-MSM-FILE
026900        THRU A099-LOAD-MSM-FILE-EX.
027000     PERFORM A300-LOAD-PRIOR-DOP-STATE                          RCN0099
027100        THRU A399-LOAD-PRIOR-DOP-STATE-EX.                      RCN0099
027200     IF      U3-ON                                              RCN0100
027300             PERFORM E050-SET-BUSINESS-DATE                     RCN0100
027400                THRU E059-SET-BUSINESS-DATE-EX                  RCN0100
027500     END-IF.                                                    RCN0100
027600     IF      U0-ON
027700             PERFORM E100-ADDRESS-DOUBTFUL
027800                THRU E199-ADDRESS-DOUBTFUL-EX
027900     END-IF.
028000     IF      U1-ON
028100             PERFORM E200-NOTIFY-SOURCES
028200                THRU E299-NOTIFY-SOURCES-EX
028300     END-IF.
028400     PERFORM B000-SUM-TOTALS
028500        THRU B099-SUM-TOTALS-EX.
028600     PERFORM C000-BUILD-RECIPIENTS
028700        THRU C099-BUILD-RECIPIENTS-EX.
028800     PERFORM A200-LOAD-RCP-FILE                                 RCN0096
028900        THRU A299-LOAD-RCP-FILE-EX.                             RCN0096
029000     PERFORM C500-SORT-RECIPIENTS
029100        THRU C599-SORT-RECIPIENTS-EX.
029200     PERFORM D000-DERIVE-BUSINESS-DATE
029300        THRU D099-DERIVE-BUSINESS-DATE-EX.
029400     PERFORM D100-DERIVE-CLOSE-STATE
029500        THRU D199-DERIVE-CLOSE-STATE-EX.
029600     IF      U2-ON
029700             PERFORM E300-CLOSE-DAY
029800                THRU E399-CLOSE-DAY-EX
029900     END-IF.
030000     PERFORM F000-WRITE-OUTPUT
030100        THRU F099-WRITE-OUTPUT-EX.
030200     IF      U0-ON OR U1-ON
030300             PERFORM G000-REWRITE-MSM-FILE
030400                THRU G099-REWRITE-MSM-FILE-EX
030500     END-IF.
030600     GOBACK.
030700*
030800*----------------------------------------------------------------*
030900 A000-LOAD-MSM-FILE.
031000*----------------------------------------------------------------*
031100     MOVE ZERO                        TO WS-MONTH-CNT.
031200     MOVE "N"                         TO WK-C-EOF-SW.
031300     OPEN INPUT MSM-FILE.
031400     PERFORM A100-LOAD-ONE-MONTH
031500        THRU A199-LOAD-ONE-MONTH-EX
031600        UNTIL WK-C-EOF-SW = "Y".
031700     CLOSE MSM-FILE.
031800*
031900 A099-LOAD-MSM-FILE-EX.
032000*----------------------------------------------------------------*
032100     EXIT.
032200*
032300*----------------------------------------------------------------*
032400 A100-LOAD-ONE-MONTH.
032500*----------------------------------------------------------------*
032600     READ MSM-FILE INTO WS-MSM-AREA
032700          AT END MOVE "Y" TO WK-C-EOF-SW
032800     END-READ.
032900     IF      WK-C-EOF-SW = "N" AND WS-MONTH-CNT < 24
033000             ADD 1 TO WS-MONTH-CNT
033100             SET WS-X-MTH TO WS-MONTH-CNT
033200             MOVE RCNMSM-MONTH        TO WS-MTH-VALUE(WS-X-MTH)
033300             MOVE RCNMSM-TOTAL-TXN    TO WS-MTH-TOTAL(WS-X-MTH)
033400             MOVE RCNMSM-GOOD-TXN     TO WS-MTH-GOOD(WS-X-MTH)
033500             MOVE RCNMSM-DOUBTFUL-TXN TO WS-MTH-DOUBTFUL(WS-X-MTH)
033600             MOVE RCNMSM-ADDRESSED-DBT
033700                                     TO WS-MTH-ADDRESSED(WS-X-MTH)
033800             MOVE RCNMSM-UNRESOLVD-DBT
033900                                    TO WS-MTH-UNRESOLVED(WS-X-MTH)
034000             MOVE RCNMSM-NOTIFIED-SRC TO WS-MTH-NOTIFIED(WS-X-MTH)
034100     END-IF.
034200*
034300 A199-LOAD-ONE-MONTH-EX.
034400*----------------------------------------------------------------*
034500     EXIT.
034600*
034700*----------------------------------------------------------------*
034800 A200-LOAD-RCP-FILE.
034900*----------------------------------------------------------------*
035000*    RCN0096 - PULLS EVERY RECIPIENT-TALLY ROW RCNXMSB WROTE FOR
035100*    ANY MONTH IN THIS SUBMISSION INTO WS-RCPIN-TABLE SO
035200*    C510-MERGE-ONE-MONTH CAN MATCH THEM AGAINST THE DAY-LEVEL
035300*    RECIPIENT SLOTS BUILT BY C000-BUILD-RECIPIENTS.
035400     MOVE ZERO                        TO WS-RCPIN-CNT.
035500     MOVE "N"                         TO WK-C-EOF-SW.
035600     OPEN INPUT RCP-FILE.
035700     PERFORM A210-LOAD-ONE-RCP-ROW
035800        THRU A219-LOAD-ONE-RCP-ROW-EX
035900        UNTIL WK-C-EOF-SW = "Y".
036000     CLOSE RCP-FILE.
036100*
036200 A299-LOAD-RCP-FILE-EX.
036300*----------------------------------------------------------------*
036400     EXIT.
036500*
036600*----------------------------------------------------------------*
036700 A210-LOAD-ONE-RCP-ROW.
036800*----------------------------------------------------------------*
036900     READ RCP-FILE INTO WS-RCPIN-CURR-REC
037000          AT END MOVE "Y" TO WK-C-EOF-SW
037100     END-READ.
037200     IF      WK-C-EOF-SW = "N" AND WS-RCPIN-CNT < 96
037300             ADD 1 TO WS-RCPIN-CNT
037400             SET WS-X-RCPIN TO WS-RCPIN-CNT
037500             MOVE WS-RCPIN-CURR-MONTH TO WS-RCPIN-MONTH(WS-X-RCPIN)
037600             MOVE WS-RCPIN-CURR-KEY   TO WS-RCPIN-KEY(WS-X-RCPIN)
037700             MOVE WS-RCPIN-CURR-REF-COUNT
037800                                     TO WS-RCPIN-REF-CNT(WS-X-RCPIN)
037900             PERFORM A215-COPY-ONE-REF
038000                THRU A218-COPY-ONE-REF-EX
038100                VARYING WK-N-IDX FROM 1 BY 1
038200                UNTIL WK-N-IDX > WS-RCPIN-REF-CNT(WS-X-RCPIN)
038300                   OR WK-N-IDX > 20
038400     END-IF.
038500*
038600 A219-LOAD-ONE-RCP-ROW-EX.
038700*----------------------------------------------------------------*
038800     EXIT.
038900*
039000*----------------------------------------------------------------*
039100 A215-COPY-ONE-REF.
039200*----------------------------------------------------------------*
039300     MOVE WS-RCPIN-CURR-REF-LIST(WK-N-IDX)
039400                             TO WS-RCPIN-REF(WS-X-RCPIN, WK-N-IDX).
039500*
039600 A218-COPY-ONE-REF-EX.
039700*----------------------------------------------------------------*
039800     EXIT.
039900*
040000*----------------------------------------------------------------*
040100 A300-LOAD-PRIOR-DOP-STATE.                                     RCN0099
040200*----------------------------------------------------------------*
040300*    RCN0099 - SPACE-FILLS THE OUTPUT AREA ONCE, HERE AT THE TOP
040400*    OF THE RUN, SO D000/D100 CAN SET THE BUSINESS DATE AND THE
040500*    CLOSE STATE WITHOUT F000 WIPING THEM OUT LATER.  THEN PULLS
040600*    YESTERDAY'S CLOSE STAMP AND RUN STATUS FORWARD SO A DAY THAT
040700*    ALREADY CLOSED STAYS CLOSED.
040800     MOVE SPACES                     TO WS-DOP-AREA.            RCN0099
040900     MOVE ZERO                       TO WS-PRI-CLOSE-STAMP.     RCN0099
041000     MOVE SPACES                     TO WS-PRI-RUN-STATUS.      RCN0099
041100     OPEN INPUT DOP-FILE.                                       RCN0099
041200     IF      WS-DOP-FS = "00"                                   RCN0099
041300             READ DOP-FILE INTO WS-DOP-AREA                     RCN0099
041400             IF WS-DOP-FS = "00"                                RCN0099
041500                MOVE RCNDOP-CLOSE-STAMP TO WS-PRI-CLOSE-STAMP    RCN0099
041600                MOVE RCNDOP-RUN-STATUS  TO WS-PRI-RUN-STATUS     RCN0099
041700             END-IF                                              RCN0099
041800             CLOSE DOP-FILE                                     RCN0099
041900     END-IF.                                                    RCN0099
042000     MOVE SPACES                     TO WS-DOP-AREA.            RCN0099
042100     MOVE "COMPLETED    "            TO RCNDOP-RUN-STATUS.      RCN0099
042200*
042300 A399-LOAD-PRIOR-DOP-STATE-EX.                                  RCN0099
042400*----------------------------------------------------------------*
042500     EXIT.                                                      RCN0099
042600*
042700*----------------------------------------------------------------*
042800 E050-SET-BUSINESS-DATE.                                        RCN0100
042900*----------------------------------------------------------------*
043000*    RCN0100 - FOURTH LIFECYCLE OPERATION FOR U6 - AN OPERATOR OR
043100*    SCHEDULER SUPPLIES A CANDIDATE BUSINESS DATE ON BUSDATE-IN-
043200*    FILE.  IF IT IS A WELL-FORMED YYYY-MM-DD DATE WE REWRITE
043300*    BUSDATE-FILE WITH IT SO THIS RUN'S D000-DERIVE-BUSINESS-DATE
043400*    (AND EVERY RUN AFTER IT, UNTIL THE NEXT UPSI-3 RUN) PICKS IT
043500*    UP.  A MISSING OR MALFORMED CANDIDATE IS REJECTED - BUSDATE-
043600*    FILE IS LEFT UNTOUCHED AND THE REJECT IS LOGGED ON THE JOB
043700*    LOG, THE SAME WAY RCNVRUN'S Z000-END-PROGRAM-ROUTINE REPORTS
043800*    ITS OWN RUN-END COUNTS.
043900     MOVE SPACES                     TO BUSDATE-IN-REC.          RCN0100
044000     MOVE "N"                        TO WS-DATE-VALID.           RCN0100
044100     OPEN INPUT BUSDATE-IN-FILE.                                 RCN0100
044200     IF      WS-BUSDIN-FS = "00"                                 RCN0100
044300             READ BUSDATE-IN-FILE INTO BUSDATE-IN-REC             RCN0100
044400             CLOSE BUSDATE-IN-FILE                                RCN0100
044500             IF WS-BUSDIN-FS = "00" AND BUSDATE-IN-REC NOT = SPACES
044600                PERFORM E060-VALIDATE-CANDIDATE-DATE              RCN0100
044700                   THRU E069-VALIDATE-CANDIDATE-DATE-EX           RCN0100
044800             END-IF                                               RCN0100
044900     END-IF.                                                     RCN0100
045000     IF      WS-DATE-VALID = "Y"                                 RCN0100
045100             OPEN OUTPUT BUSDATE-FILE                             RCN0100
045200             WRITE BUSDATE-REC FROM BUSDATE-IN-REC                RCN0100
045300             CLOSE BUSDATE-FILE                                   RCN0100
045400             DISPLAY "RCNXDAY BUS-DATE: " BUSDATE-IN-REC          RCN0100
045500                     " ACCEPTED"                                  RCN0100
045600     ELSE                                                        RCN0100
045700             DISPLAY "RCNXDAY BUS-DATE: " BUSDATE-IN-REC          RCN0100
045800                     " REJECTED - NOT A VALID YYYY-MM-DD DATE"    RCN0100
045900     END-IF.                                                     RCN0100
046000*
046100 E059-SET-BUSINESS-DATE-EX.                                      RCN0100
046200*----------------------------------------------------------------*
046300     EXIT.                                                       RCN0100
046400*
046500*----------------------------------------------------------------*
046600 E060-VALIDATE-CANDIDATE-DATE.                                   RCN0100
046700*----------------------------------------------------------------*
046800*    RCN0100 - SAME FORM CHECK AS RCNVSTD'S J000-COERCE-DATE -
046900*    DASHES AT POSITIONS 5 AND 8, DIGITS EVERYWHERE ELSE, MONTH
047000*    01-12, DAY 01-31.                                            RCN0100
047100     MOVE "Y"                        TO WS-DATE-VALID.           RCN0100
047200     IF      BUSDATE-IN-REC(5:1) NOT = "-"                       RCN0100
047300       OR    BUSDATE-IN-REC(8:1) NOT = "-"                       RCN0100
047400             MOVE "N"                TO WS-DATE-VALID            RCN0100
047500     END-IF.                                                     RCN0100
047600     IF      BUSDATE-IN-REC(1:4)  IS NOT NUMERIC                 RCN0100
047700       OR    BUSDATE-IN-REC(6:2)  IS NOT NUMERIC                 RCN0100
047800       OR    BUSDATE-IN-REC(9:2)  IS NOT NUMERIC                 RCN0100
047900             MOVE "N"                TO WS-DATE-VALID            RCN0100
048000     END-IF.                                                     RCN0100
048100     IF      WS-DATE-VALID = "Y"                                 RCN0100
048200       AND ( BUSDATE-IN-REC(6:2) < "01"                          RCN0100
048300        OR   BUSDATE-IN-REC(6:2) > "12"                          RCN0100
048400        OR   BUSDATE-IN-REC(9:2) < "01"                          RCN0100
048500        OR   BUSDATE-IN-REC(9:2) > "31" )                        RCN0100
048600             MOVE "N"                TO WS-DATE-VALID            RCN0100
048700     END-IF.                                                     RCN0100
048800*
048900 E069-VALIDATE-CANDIDATE-DATE-EX.                                RCN0100
049000*----------------------------------------------------------------*
049100     EXIT.                                                       RCN0100
049200*
049300*----------------------------------------------------------------*
049400 E100-ADDRESS-DOUBTFUL.
049500*----------------------------------------------------------------*
049600*    NOTE: DAY-LEVEL ADDRESS PASS TOUCHES ONLY THE MONTH ROLL-UP
049700*    CARRIED IN THIS RUN'S MSM FILE - THE UNDERLYING EXCEPTION
049800*    RECORDS ARE THE MONTHLY-SUBMISSION JOB'S OWN RESPONSIBILITY.
049900     PERFORM E110-ADDRESS-ONE-MONTH
050000        THRU E119-ADDRESS-ONE-MONTH-EX
050100        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
050200            WS-MONTH-CNT.
050300*
050400 E199-ADDRESS-DOUBTFUL-EX.
050500*----------------------------------------------------------------*
050600     EXIT.
050700*
050800*----------------------------------------------------------------*
050900 E110-ADDRESS-ONE-MONTH.
051000*----------------------------------------------------------------*
051100     IF      WS-MTH-UNRESOLVED(WS-X-MTH) > 0
051200             ADD WS-MTH-UNRESOLVED(WS-X-MTH)
051300                 TO WS-MTH-ADDRESSED(WS-X-MTH)
051400             MOVE ZERO TO WS-MTH-UNRESOLVED(WS-X-MTH)
051500     END-IF.
051600*
051700 E119-ADDRESS-ONE-MONTH-EX.
051800*----------------------------------------------------------------*
051900     EXIT.
052000*
052100*----------------------------------------------------------------*
052200 E200-NOTIFY-SOURCES.
052300*----------------------------------------------------------------*
052400     PERFORM E210-NOTIFY-ONE-MONTH
052500        THRU E219-NOTIFY-ONE-MONTH-EX
052600        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
052700            WS-MONTH-CNT.
052800*
052900 E299-NOTIFY-SOURCES-EX.
053000*----------------------------------------------------------------*
053100     EXIT.
053200*
053300*----------------------------------------------------------------*
053400 E210-NOTIFY-ONE-MONTH.
053500*----------------------------------------------------------------*
053600*    "ERRORS" IF UNRESOLVED WORK REMAINS - MEANING THIS MONTH IS
053700*    SIMPLY SKIPPED AND LEFT NOT-NOTIFIED FOR THE NEXT PASS.
053800     IF      WS-MTH-DOUBTFUL(WS-X-MTH) > 0
053900       AND   WS-MTH-NOTIFIED(WS-X-MTH) = "N"
054000       AND   WS-MTH-UNRESOLVED(WS-X-MTH) = 0
054100             MOVE "Y"                 TO WS-MTH-NOTIFIED(WS-X-MTH)
054200     END-IF.
054300*
054400 E219-NOTIFY-ONE-MONTH-EX.
054500*----------------------------------------------------------------*
054600     EXIT.
054700*
054800*----------------------------------------------------------------*
054900 B000-SUM-TOTALS.
055000*----------------------------------------------------------------*
055100     MOVE ZERO TO WS-TOT-TOTAL WS-TOT-GOOD WS-TOT-DOUBTFUL
055200                  WS-TOT-ADDRESSED WS-TOT-UNRESOLVED
055300                  WS-TOT-NOTIFY-REQD WS-TOT-NOTIFY-SENT.
055400     PERFORM B100-SUM-ONE-MONTH
055500        THRU B199-SUM-ONE-MONTH-EX
055600        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
055700            WS-MONTH-CNT.
055800*
055900 B099-SUM-TOTALS-EX.
056000*----------------------------------------------------------------*
056100     EXIT.
056200*
056300*----------------------------------------------------------------*
056400 B100-SUM-ONE-MONTH.
056500*----------------------------------------------------------------*
056600     ADD WS-MTH-TOTAL(WS-X-MTH)       TO WS-TOT-TOTAL.
056700     ADD WS-MTH-GOOD(WS-X-MTH)        TO WS-TOT-GOOD.
056800     ADD WS-MTH-DOUBTFUL(WS-X-MTH)    TO WS-TOT-DOUBTFUL.
056900     ADD WS-MTH-ADDRESSED(WS-X-MTH)   TO WS-TOT-ADDRESSED.
057000     ADD WS-MTH-UNRESOLVED(WS-X-MTH)  TO WS-TOT-UNRESOLVED.
057100     IF      WS-MTH-DOUBTFUL(WS-X-MTH) > 0
057200             ADD 1 TO WS-TOT-NOTIFY-REQD
057300             IF WS-MTH-NOTIFIED(WS-X-MTH) = "Y"
057400                ADD 1 TO WS-TOT-NOTIFY-SENT
057500             END-IF
057600     END-IF.
057700*
057800 B199-SUM-ONE-MONTH-EX.
057900*----------------------------------------------------------------*
058000     EXIT.
058100*
058200*----------------------------------------------------------------*
058300 C000-BUILD-RECIPIENTS.
058400*----------------------------------------------------------------*
058500     SET WS-X-RCP TO 1.
058600     MOVE "psp_provider"              TO WS-RCP-KEY(1).
058700     MOVE "PSP PROVIDER"               TO WS-RCP-LABEL(1).
058800     MOVE "MISSING PSP STATEMENT DATA" TO WS-RCP-REASON(1).
058900     MOVE "internal_backoffice"       TO WS-RCP-KEY(2).
059000     MOVE "INTERNAL BACK OFFICE"       TO WS-RCP-LABEL(2).
059100     MOVE "MISSING INTERNAL STMT DATA" TO WS-RCP-REASON(2).
059200     MOVE "cashier_erp"               TO WS-RCP-KEY(3).
059300     MOVE "CASHIER / ERP TEAM"         TO WS-RCP-LABEL(3).
059400     MOVE "MISSING ERP STATEMENT DATA" TO WS-RCP-REASON(3).
059500     MOVE "reconciliation_ops"        TO WS-RCP-KEY(4).
059600     MOVE "RECONCILIATION OPS"         TO WS-RCP-LABEL(4).
059700     MOVE "MANUAL REVIEW - NO SOURCE MISSING"
059800                                       TO WS-RCP-REASON(4).
059900     PERFORM C010-ZERO-ONE-RECIPIENT
060000        THRU C019-ZERO-ONE-RECIPIENT-EX
060100        VARYING WS-X-RCP FROM 1 BY 1 UNTIL WS-X-RCP > 4.
060200*
060300 C099-BUILD-RECIPIENTS-EX.
060400*----------------------------------------------------------------*
060500     EXIT.
060600*
060700*----------------------------------------------------------------*
060800 C010-ZERO-ONE-RECIPIENT.
060900*----------------------------------------------------------------*
061000     MOVE ZERO                        TO WS-RCP-REF-CNT(WS-X-RCP).
061100*
061200 C019-ZERO-ONE-RECIPIENT-EX.
061300*----------------------------------------------------------------*
061400     EXIT.
061500*
061600*----------------------------------------------------------------*
061700 C500-SORT-RECIPIENTS.
061800*----------------------------------------------------------------*
061900*    RCN0096 - WS-RCPIN-TABLE (LOADED BY A200-LOAD-RCP-FILE FROM
062000*    THE RCP-FILE RCNXMSB WROTE) IS THE SOURCE OF PER-REF DETAIL;
062100*    THIS DAY-LEVEL ROLL-UP MERGES EACH MONTH'S MERCHANT REFS PER
062200*    RECIPIENT KEY, DROPPING ANY REF ALREADY CARRIED FORWARD FROM
062300*    AN EARLIER MONTH, SO OPERATIONS SEES ONE DEDUPED RECIPIENT
062400*    LINE PER DESK FOR THE WHOLE BUSINESS DAY.
062500     PERFORM C510-MERGE-ONE-MONTH
062600        THRU C519-MERGE-ONE-MONTH-EX
062700        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
062800            WS-MONTH-CNT.
062900     MOVE "Y"                        TO WS-SORT-SW.
063000     PERFORM C520-BUBBLE-PASS
063100        THRU C529-BUBBLE-PASS-EX
063200        UNTIL WS-SORT-SW = "N".
063300*
063400 C599-SORT-RECIPIENTS-EX.
063500*----------------------------------------------------------------*
063600     EXIT.
063700*
063800*----------------------------------------------------------------*
063900 C510-MERGE-ONE-MONTH.
064000*----------------------------------------------------------------*
064100*    RCN0096 - WALKS EVERY RCPIN ROW LOADED FOR THIS RUN AND
064200*    MERGES THE ONES BELONGING TO THE CURRENT MONTH (WS-X-MTH)
064300*    INTO THE MATCHING DAY-LEVEL RECIPIENT SLOT.
064400     PERFORM C511-MERGE-ONE-RCPIN-ROW
064500        THRU C518-MERGE-ONE-RCPIN-ROW-EX
064600        VARYING WS-X-RCPIN FROM 1 BY 1 UNTIL WS-X-RCPIN >
064700            WS-RCPIN-CNT.
064800*
064900 C519-MERGE-ONE-MONTH-EX.
065000*----------------------------------------------------------------*
065100     EXIT.
065200*
065300*----------------------------------------------------------------*
065400 C511-MERGE-ONE-RCPIN-ROW.
065500*----------------------------------------------------------------*
065600     IF      WS-RCPIN-MONTH(WS-X-RCPIN) = WS-MTH-VALUE(WS-X-MTH)
065700             MOVE "N"                TO WS-FOUND-SW
065800             SET WS-X-RCP TO 1
065900             SEARCH WS-RECIP-ROW
066000               AT END CONTINUE
066100               WHEN WS-RCP-KEY(WS-X-RCP) =
066200                    WS-RCPIN-KEY(WS-X-RCPIN)
066300                 MOVE "Y"            TO WS-FOUND-SW
066400             END-SEARCH
066500             IF WS-FOUND-SW = "Y"
066600                PERFORM C512-MERGE-ONE-REF
066700                   THRU C517-MERGE-ONE-REF-EX
066800                   VARYING WK-N-IDX FROM 1 BY 1
066900                   UNTIL WK-N-IDX >
067000                       WS-RCPIN-REF-CNT(WS-X-RCPIN)
067100                      OR WK-N-IDX > 20
067200             END-IF
067300     END-IF.
067400*
067500 C518-MERGE-ONE-RCPIN-ROW-EX.
067600*----------------------------------------------------------------*
067700     EXIT.
067800*
067900*----------------------------------------------------------------*
068000 C512-MERGE-ONE-REF.
068100*----------------------------------------------------------------*
068200     MOVE "N"                        TO WS-DUP-SW.
068300     PERFORM C513-CHECK-ONE-DUP
068400        THRU C516-CHECK-ONE-DUP-EX
068500        VARYING WS-Y-IDX FROM 1 BY 1
068600        UNTIL WS-Y-IDX > WS-RCP-REF-CNT(WS-X-RCP)
068700           OR WS-DUP-SW = "Y".
068800     IF      WS-DUP-SW = "N"
068900       AND   WS-RCP-REF-CNT(WS-X-RCP) < 20
069000             ADD 1                TO WS-RCP-REF-CNT(WS-X-RCP)
069100             MOVE WS-RCPIN-REF(WS-X-RCPIN, WK-N-IDX)
069200                 TO WS-RCP-REF(WS-X-RCP, WS-RCP-REF-CNT(WS-X-RCP))
069300     END-IF.
069400*
069500 C517-MERGE-ONE-REF-EX.
069600*----------------------------------------------------------------*
069700     EXIT.
069800*
069900*----------------------------------------------------------------*
070000 C513-CHECK-ONE-DUP.
070100*----------------------------------------------------------------*
070200     IF      WS-RCP-REF(WS-X-RCP, WS-Y-IDX) =
070300             WS-RCPIN-REF(WS-X-RCPIN, WK-N-IDX)
070400             MOVE "Y"                TO WS-DUP-SW
070500     END-IF.
070600*
070700 C516-CHECK-ONE-DUP-EX.
070800*----------------------------------------------------------------*
070900     EXIT.
071000*
071100*----------------------------------------------------------------*
071200 C520-BUBBLE-PASS.
071300*----------------------------------------------------------------*
071400     MOVE "N"                        TO WS-SORT-SW.
071500     PERFORM C530-COMPARE-ADJACENT
071600        THRU C539-COMPARE-ADJACENT-EX
071700        VARYING WS-X-RCP FROM 1 BY 1 UNTIL WS-X-RCP > 3.
071800*
071900 C529-BUBBLE-PASS-EX.
072000*----------------------------------------------------------------*
072100     EXIT.
072200*
072300*----------------------------------------------------------------*
072400 C530-COMPARE-ADJACENT.
072500*----------------------------------------------------------------*
072600     IF      WS-RCP-REF-CNT(WS-X-RCP) < WS-RCP-REF-CNT(WS-X-RCP +
072700         1)
072800             MOVE WS-RECIP-ROW(WS-X-RCP)     TO WS-HOLD-ROW
072900             MOVE WS-RECIP-ROW(WS-X-RCP + 1) TO
073000                 WS-RECIP-ROW(WS-X-RCP)
073100             MOVE WS-HOLD-ROW                TO
073200                 WS-RECIP-ROW(WS-X-RCP + 1)
073300             MOVE "Y"                        TO WS-SORT-SW
073400     END-IF.
073500*
073600 C539-COMPARE-ADJACENT-EX.
073700*----------------------------------------------------------------*
073800     EXIT.
073900*
074000*----------------------------------------------------------------*
074100 D000-DERIVE-BUSINESS-DATE.
074200*----------------------------------------------------------------*
074300     MOVE SPACES                     TO RCNDOP-BUSINESS-DATE.
074400     OPEN INPUT BUSDATE-FILE.
074500     IF      WS-BUSDATE-FS = "00"
074600             READ BUSDATE-FILE INTO BUSDATE-REC
074700             IF WS-BUSDATE-FS = "00" AND BUSDATE-REC NOT = SPACES
074800                MOVE BUSDATE-REC      TO RCNDOP-BUSINESS-DATE
074900             END-IF
075000             CLOSE BUSDATE-FILE
075100     END-IF.
075200     IF      RCNDOP-BUSINESS-DATE = SPACES
075300             STRING WK-C-TODAY-DATE(1:4) "-" WK-C-TODAY-DATE(5:2)
075400                    "-" WK-C-TODAY-DATE(7:2)
075500                    DELIMITED BY SIZE INTO RCNDOP-BUSINESS-DATE
075600     END-IF.
075700     IF      RCNDOP-BUSINESS-DATE = SPACES
075800       AND   WS-MONTH-CNT = 1
075900             STRING WS-MTH-VALUE(1) "-01"
076000                    DELIMITED BY SIZE INTO RCNDOP-BUSINESS-DATE
076100     END-IF.
076200     IF      RCNDOP-BUSINESS-DATE = SPACES
076300             MOVE "unknown"           TO RCNDOP-BUSINESS-DATE
076400     END-IF.
076500*
076600 D099-DERIVE-BUSINESS-DATE-EX.
076700*----------------------------------------------------------------*
076800     EXIT.
076900*
077000*----------------------------------------------------------------*
077100 D100-DERIVE-CLOSE-STATE.
077200*----------------------------------------------------------------*
077300*    RCN0099 - THE CLOSE STAMP NOW CARRIES FORWARD FROM YESTERDAY
077400*    (SET BY A300-LOAD-PRIOR-DOP-STATE) INSTEAD OF BEING ZEROED
077500*    EVERY RUN, SO A DAY ALREADY CLOSED STAYS "closed" HERE - IT
077600*    TAKES PRIORITY OVER EVERY OTHER TEST.  A RUN THAT DID NOT
077700*    COMPLETE HOLDS THE DAY AT wait_run_completion AHEAD OF THE
077800*    UNRESOLVED/NOTIFY CHECKS BELOW THEM.
077900     MOVE WS-PRI-CLOSE-STAMP          TO RCNDOP-CLOSE-STAMP.
078000     IF      WS-PRI-CLOSE-STAMP NOT = ZERO
078100             MOVE "closed"            TO RCNDOP-CLOSE-STATE
078200             MOVE "closed"            TO RCNDOP-NEXT-ACTION
078300     ELSE
078400       IF    RCNDOP-RUN-STATUS NOT = "COMPLETED    "
078500             MOVE "open"              TO RCNDOP-CLOSE-STATE
078600             MOVE "wait_run_completion" TO RCNDOP-NEXT-ACTION
078700       ELSE
078800         IF    WS-TOT-UNRESOLVED > 0
078900               MOVE "open"              TO RCNDOP-CLOSE-STATE
079000               MOVE "address_doubtful"  TO RCNDOP-NEXT-ACTION
079100         ELSE
079200           IF    WS-TOT-NOTIFY-SENT < WS-TOT-NOTIFY-REQD
079300                 MOVE "open"              TO RCNDOP-CLOSE-STATE
079400                 MOVE "send_notifications" TO RCNDOP-NEXT-ACTION
079500           ELSE
079600                 MOVE "ready_to_close"    TO RCNDOP-CLOSE-STATE
079700                 MOVE "close_day"         TO RCNDOP-NEXT-ACTION
079800           END-IF
079900         END-IF
080000       END-IF
080100     END-IF.
080200*
080300 D199-DERIVE-CLOSE-STATE-EX.
080400*----------------------------------------------------------------*
080500     EXIT.
080600*
080700*----------------------------------------------------------------*
080800 E300-CLOSE-DAY.
080900*----------------------------------------------------------------*
081000     IF      RCNDOP-CLOSE-STATE = "ready_to_close"
081100             MOVE "closed"            TO RCNDOP-CLOSE-STATE
081200             MOVE "completed"         TO RCNDOP-NEXT-ACTION
081300             MOVE WK-C-TODAY-DATE     TO RCNDOP-CLOSE-STAMP       RCN0064 
081400             PERFORM E310-APPEND-CLOSED-MONTHS
081500                THRU E319-APPEND-CLOSED-MONTHS-EX
081600     END-IF.
081700*
081800 E399-CLOSE-DAY-EX.
081900*----------------------------------------------------------------*
082000     EXIT.
082100*
082200*----------------------------------------------------------------*
082300 E310-APPEND-CLOSED-MONTHS.                                       RCN0091 
082400*----------------------------------------------------------------*
082500     OPEN EXTEND MSM-HIST-FILE.                                   RCN0091 
082600     IF      WK-C-FILE-STATUS = "35"
082700             CLOSE MSM-HIST-FILE
082800             OPEN OUTPUT MSM-HIST-FILE
082900     END-IF.
083000     MOVE "N"                        TO WK-C-EOF-SW.
083100     OPEN INPUT MSM-FILE.
083200     PERFORM E320-COPY-ONE-CLOSED-MONTH
083300        THRU E329-COPY-ONE-CLOSED-MONTH-EX
083400        UNTIL WK-C-EOF-SW = "Y".
083500     CLOSE MSM-FILE.
083600     CLOSE MSM-HIST-FILE.
083700*
083800 E319-APPEND-CLOSED-MONTHS-EX.
083900*----------------------------------------------------------------*
084000     EXIT.
084100*
084200*----------------------------------------------------------------*
084300 E320-COPY-ONE-CLOSED-MONTH.
084400*----------------------------------------------------------------*
084500     READ MSM-FILE INTO MSM-HIST-REC
084600          AT END MOVE "Y" TO WK-C-EOF-SW
084700     END-READ.
084800     IF      WK-C-EOF-SW = "N"
084900             WRITE MSM-HIST-REC
085000     END-IF.
085100*
085200 E329-COPY-ONE-CLOSED-MONTH-EX.
085300*----------------------------------------------------------------*
085400     EXIT.
085500*
085600*----------------------------------------------------------------*
085700 F000-WRITE-OUTPUT.
085800*----------------------------------------------------------------*
085900*    RCN0099 - THE OUTPUT AREA WAS ALREADY SPACE-FILLED BY
086000*    A300-LOAD-PRIOR-DOP-STATE AT THE TOP OF THE RUN; DOING IT
086100*    AGAIN HERE USED TO WIPE THE BUSINESS DATE AND CLOSE STATE
086200*    THAT D000/D100 HAD ALREADY SET.
086300     MOVE WK-C-RUN-ID                  TO RCNDOP-RUN-ID.
086400     MOVE WS-TOT-TOTAL                  TO RCNDOP-TOTAL-TXN.
086500     MOVE WS-TOT-GOOD                   TO RCNDOP-GOOD-TXN.
086600     MOVE WS-TOT-DOUBTFUL                TO RCNDOP-DOUBTFUL-TXN.
086700     MOVE WS-TOT-ADDRESSED                TO RCNDOP-ADDRESSED-DBT.
086800     MOVE WS-TOT-UNRESOLVED               TO RCNDOP-UNRESOLVD-DBT.
086900     MOVE WS-TOT-NOTIFY-REQD              TO RCNDOP-NOTIFY-REQD.
087000     MOVE WS-TOT-NOTIFY-SENT              TO RCNDOP-NOTIFY-SENT.
087100     MOVE RCNDOP-RECORD                   TO DOP-OUT-REC.
087200     OPEN OUTPUT DOP-FILE.
087300     WRITE DOP-OUT-REC.
087400     CLOSE DOP-FILE.
087500*
087600     OPEN OUTPUT DRC-FILE.
087700     PERFORM F100-WRITE-ONE-RECIPIENT
087800        THRU F199-WRITE-ONE-RECIPIENT-EX
087900        VARYING WS-X-RCP FROM 1 BY 1 UNTIL WS-X-RCP > 4.
088000     CLOSE DRC-FILE.
088100*
088200 F099-WRITE-OUTPUT-EX.
088300*----------------------------------------------------------------*
088400     EXIT.
088500*
088600*----------------------------------------------------------------*
088700 F100-WRITE-ONE-RECIPIENT.
088800*----------------------------------------------------------------*
088900     IF      WS-RCP-REF-CNT(WS-X-RCP) > 0
089000             MOVE SPACES               TO RCNDRC-RECORD
089100             MOVE WK-C-RUN-ID           TO RCNDRC-RUN-ID
089200             MOVE WS-RCP-KEY(WS-X-RCP)   TO RCNDRC-KEY
089300             MOVE WS-RCP-LABEL(WS-X-RCP)  TO RCNDRC-LABEL
089400             MOVE WS-RCP-REASON(WS-X-RCP) TO RCNDRC-REASON
089500             MOVE WS-RCP-REF-CNT(WS-X-RCP) TO RCNDRC-REF-COUNT
089600             PERFORM F110-COPY-ONE-REF
089700                THRU F119-COPY-ONE-REF-EX
089800                VARYING WK-N-IDX FROM 1 BY 1
089900                UNTIL WK-N-IDX > WS-RCP-REF-CNT(WS-X-RCP)
090000                   OR WK-N-IDX > 20
090100             MOVE RCNDRC-RECORD        TO DRC-OUT-REC
090200             WRITE DRC-OUT-REC
090300     END-IF.
090400*
090500 F199-WRITE-ONE-RECIPIENT-EX.
090600*----------------------------------------------------------------*
090700     EXIT.
090800*
090900*----------------------------------------------------------------*
091000 F110-COPY-ONE-REF.
091100*----------------------------------------------------------------*
091200     MOVE WS-RCP-REF(WS-X-RCP, WK-N-IDX)
091300                                  TO RCNDRC-REF-LIST(WK-N-IDX).
091400*
091500 F119-COPY-ONE-REF-EX.
091600*----------------------------------------------------------------*
091700     EXIT.
091800*
091900*----------------------------------------------------------------*
092000 G000-REWRITE-MSM-FILE.
092100*----------------------------------------------------------------*
092200*    OLD-MASTER/NEW-MASTER REWRITE FOR THE MONTH ROWS TOUCHED BY
092300*    THE ADDRESS-DOUBTFUL / NOTIFY-SOURCES DAY-LEVEL OPERATIONS.
092400     OPEN OUTPUT MSM-NEW-FILE.
092500     PERFORM G100-WRITE-ONE-MONTH
092600        THRU G199-WRITE-ONE-MONTH-EX
092700        VARYING WS-X-MTH FROM 1 BY 1 UNTIL WS-X-MTH >
092800            WS-MONTH-CNT.
092900     CLOSE MSM-NEW-FILE.
093000*
093100 G099-REWRITE-MSM-FILE-EX.
093200*----------------------------------------------------------------*
093300     EXIT.
093400*
093500*----------------------------------------------------------------*
093600 G100-WRITE-ONE-MONTH.
093700*----------------------------------------------------------------*
093800     MOVE SPACES                      TO WS-MSM-AREA.
093900     MOVE WK-C-RUN-ID                  TO RCNMSM-RUN-ID.
094000     MOVE WS-MTH-VALUE(WS-X-MTH)        TO RCNMSM-MONTH.
094100     MOVE WS-MTH-TOTAL(WS-X-MTH)        TO RCNMSM-TOTAL-TXN.
094200     MOVE WS-MTH-GOOD(WS-X-MTH)          TO RCNMSM-GOOD-TXN.
094300     MOVE WS-MTH-DOUBTFUL(WS-X-MTH)      TO RCNMSM-DOUBTFUL-TXN.
094400     MOVE WS-MTH-ADDRESSED(WS-X-MTH)     TO RCNMSM-ADDRESSED-DBT.
094500     MOVE WS-MTH-UNRESOLVED(WS-X-MTH)    TO RCNMSM-UNRESOLVD-DBT.
094600     MOVE WS-MTH-NOTIFIED(WS-X-MTH)      TO RCNMSM-NOTIFIED-SRC.
094700     IF      WS-MTH-TOTAL(WS-X-MTH) > 0
094800       AND   WS-MTH-UNRESOLVED(WS-X-MTH) = 0
094900             MOVE "Y"                 TO RCNMSM-READY-SUBMIT
095000     ELSE
095100             MOVE "N"                 TO RCNMSM-READY-SUBMIT
095200     END-IF.
095300     MOVE RCNMSM-RECORD                  TO MSM-NEW-REC.
095400     WRITE MSM-NEW-REC.
095500*
095600 G199-WRITE-ONE-MONTH-EX.
095700*----------------------------------------------------------------*
095800     EXIT.
095900*
096000******************************************************************
096100*************** END OF PROGRAM SOURCE - RCNXDAY ***************
096200******************************************************************
