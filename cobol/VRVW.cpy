000100* VRVW.cpybk - LINKAGE PARAMETER AREA FOR CALLED ROUTINE RCNVRVW
000200*      BUILDS THE FIXED THREE-STEP INTERN/MANAGER/SUPERVISOR
000300*      REVIEW CHAIN ATTACHED TO EVERY EXCEPTION.
000400*****************************************************************
000500* HISTORY OF MODIFICATION:
000600*-----------------------------------------------------------------
000700* RCN0013 14/03/1989 MJBALD - INITIAL VERSION.
000800*-----------------------------------------------------------------
000900 01  WK-C-VRVW-RECORD.
001000     05  WK-C-VRVW-INPUT.
001100         10  WK-C-VRVW-EXCEPTION-ID    PIC X(12).
001200         10  WK-C-VRVW-REASON-CODES OCCURS 5 TIMES
001300                                       PIC X(30).
001400     05  WK-C-VRVW-OUTPUT.
001500         10  WK-C-VRVW-STEP OCCURS 3 TIMES
001600                             INDEXED BY WK-X-VRVW-IDX.
001700             15  WK-C-VRVW-STAGE           PIC X(10).
001800             15  WK-N-VRVW-CONFIDENCE      PIC 9V99.
001900             15  WK-C-VRVW-SUMMARY         PIC X(80).
002000     05  FILLER                        PIC X(10).
