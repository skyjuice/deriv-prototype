000100* RCNRVW.cpybk
000200*      WORKING STORAGE FORMATS FOR THE EXCEPTION CASE RECORD AND
000300*      ITS THREE-STEP INTERN/MANAGER/SUPERVISOR REVIEW RECORD.
000400*      USED BY RCNVRUN, RCNVRVW AND RCNXRPT.
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* RCN0002 12/03/1989 MJBALD - INITIAL VERSION.
000900*-----------------------------------------------------------------
001000* RCN0061 04/11/2003 KWLIM  - E-REQUEST 8814 - ADDED SEVERITY
001100*                    FIELD, HARD-CODED TO "MEDIUM" PER THE
001200*                    OPS-DESK SLA REVIEW.
001300*-----------------------------------------------------------------
001400     05  RCNEXC-RECORD             PIC X(220).
001500* I-O FORMAT: RCNEXCR - EXCEPTION CASE OUTPUT ROW
001600     05  RCNEXCR  REDEFINES RCNEXC-RECORD.
001700         10  RCNEXC-EXCEPTION-ID       PIC X(12).
001800*                        SEQUENCE-BASED UNIQUE ID
001900         10  RCNEXC-RUN-ID             PIC X(12).
002000         10  RCNEXC-MERCHANT-REF       PIC X(20).
002100         10  RCNEXC-SEVERITY           PIC X(06).
002200*                        ALWAYS "medium"
002300         10  RCNEXC-REASON-CODES OCCURS 5 TIMES
002400                                       PIC X(30).
002500         10  RCNEXC-STATE              PIC X(10).
002600*                        OPEN/VERIFIED/APPROVED/RESOLVED/MANUAL
002700         10  FILLER                    PIC X(20).
002800
002900     05  RCNAIR-RECORD             PIC X(110).
003000* I-O FORMAT: RCNAIRR - AI REVIEW STEP OUTPUT ROW, 3 PER EXCEPTION
003100     05  RCNAIRR  REDEFINES RCNAIR-RECORD.
003200         10  RCNAIR-EXCEPTION-ID       PIC X(12).
003300         10  RCNAIR-STAGE              PIC X(10).
003400*                        INTERN / MANAGER / SUPERVISOR
003500         10  RCNAIR-CONFIDENCE         PIC 9V99.
003600*                        FIXED 0.72 / 0.78 / 0.81
003700         10  RCNAIR-SUMMARY            PIC X(80).
003800*                        STAGE NOTE - INTERN STAGE INCLUDES
003900*                        THE DECISION'S REASON CODES
004000         10  FILLER                    PIC X(06).
