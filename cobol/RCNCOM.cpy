000100*****************************************************************
000200* RCNCOM.cpybk
000300* COMMON FILE STATUS / SWITCH WORK AREA - SHARED BY ALL
000400* RECONCILIATION PROGRAMS (RCNVxxx / RCNXxxx FAMILY).
000500*****************************************************************
000600* HISTORY OF MODIFICATION:
000700*-----------------------------------------------------------------
000800* RCN0001 12/03/1989 MJBALD - INITIAL VERSION FOR THE
000900*                    RECONCILIATION BATCH SUITE.
001000*-----------------------------------------------------------------
001100* RCN0044 29/07/1998 SFYAP  - Y2K REMEDIATION - CHANGED
001200*                    WK-C-TODAY-DATE FROM PIC 9(06) TO 9(08)
001300*                    THROUGHOUT THE SUITE.
001400*-----------------------------------------------------------------
001500     05  WK-C-FILE-STATUS          PIC X(02).
001600         88  WK-C-SUCCESSFUL           VALUE "00".
001700         88  WK-C-RECORD-NOT-FOUND     VALUE "23".
001800         88  WK-C-END-OF-FILE          VALUE "10".
001900         88  WK-C-DUPLICATE-KEY        VALUE "22".
002000     05  WK-C-TODAY-DATE           PIC 9(08).
002100     05  WK-C-RUN-ID               PIC X(12).
002200     05  WK-N-SUB                  PIC S9(04) COMP.
002300     05  WK-N-IDX                  PIC S9(04) COMP.
002400     05  WK-C-SWITCHES.
002500         10  WK-C-EOF-SW           PIC X(01)  VALUE "N".
002600             88  WK-C-EOF                  VALUE "Y".
002700         10  WK-C-ABEND-SW         PIC X(01)  VALUE "N".
002800             88  WK-C-ABENDED              VALUE "Y".
002900     05  FILLER                    PIC X(20)  VALUE SPACES.
