000100* RCNDEC.cpybk
000200*****************************************************************
000300* MATCH DECISION RECORD - ONE PER DISTINCT MERCHANT REFERENCE.
000400* WRITTEN BY RCNVRUN TO THE DECISIONS OUTPUT FILE ONCE THE
000500* SEVEN-STAGE RECONCILIATION PIPELINE HAS RUN FOR THE REF.
000600*****************************************************************
000700* HISTORY OF MODIFICATION:
000800*-----------------------------------------------------------------
000900* RCN0007 12/03/1989 MJBALD - INITIAL VERSION.
001000*-----------------------------------------------------------------
001100* RCN0088 11/03/2011 TMPRVD - E-REQUEST 17740 - CARVED THREE
001200*                    MISSING-SOURCE FLAGS OUT OF THE TRAILING
001300*                    FILLER SO RCNXMSB DOES NOT HAVE TO REPARSE
001400*                    THE REASON-CODES TEXT TO ROUTE ALERTS.
001500*-----------------------------------------------------------------
001600     05  RCNDEC-RECORD             PIC X(250).
001700* I-O FORMAT: RCNDECR - MATCH DECISION OUTPUT ROW
001800     05  RCNDECR  REDEFINES RCNDEC-RECORD.
001900         10  RCNDEC-RUN-ID             PIC X(12).
002000         10  RCNDEC-MERCHANT-REF       PIC X(20).
002100         10  RCNDEC-FINAL-STATUS       PIC X(01).
002200*                        "G" GOOD_TRANSACTION / "D" DOUBTFUL
002300         10  RCNDEC-REASON-CODES OCCURS 5 TIMES
002400                                       PIC X(30).
002500         10  RCNDEC-STG-EXACT-HASH     PIC X(01).
002600         10  RCNDEC-STG-FUZZY          PIC X(01).
002700         10  RCNDEC-STG-THREE-WAY      PIC X(01).
002800         10  RCNDEC-STG-BACKDATED      PIC X(01).
002900         10  RCNDEC-STG-FX-HANDLED     PIC X(01).
003000         10  RCNDEC-TXN-MONTH          PIC X(07).
003100*                        YYYY-MM BUCKET OR "UNKNOWN"
003200         10  RCNDEC-FUZZY-SCORE        PIC 9V9999.
003300*                        MINIMUM PAIRWISE FUZZY SCORE
003400         10  RCNDEC-BACKDATE-GAP       PIC S9(05).
003500*                        MAX PAIRWISE DATE GAP - DAYS, -1 = N/A
003600         10  RCNDEC-FX-DETAIL          PIC X(30).
003700*                        HANDLED / INSUFFICIENT_FX_DATA /
003800*                        NOT_APPLICABLE_MISSING_SOURCES
003900         10  RCNDEC-MISS-INTERNAL      PIC X(01).
004000         10  RCNDEC-MISS-ERP           PIC X(01).
004100         10  RCNDEC-MISS-PSP           PIC X(01).
004200*                        "Y"/"N" - CARVED FROM FILLER PER
004300*                        RCN0088 SO RCNXMSB CAN DERIVE ALERT
004400*                        RECIPIENTS WITHOUT RE-READING THE
004500*                        SOURCE STATEMENTS.
004600         10  FILLER                    PIC X(12).
