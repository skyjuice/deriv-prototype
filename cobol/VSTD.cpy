000100* VSTD.cpybk - LINKAGE PARAMETER AREA FOR CALLED ROUTINE RCNVSTD
000200*      PASSED ONE LINE (HEADER OR DATA ROW) AT A TIME BY THE
000300*      CALLER; MODE TELLS THE ROUTINE WHICH OF ITS THREE
000400*      ENTRIES TO RUN.  RCNVSTD KEEPS THE CANONICAL COLUMN
000500*      MAPPING FOR THE CURRENT SOURCE IN ITS OWN WORKING
000600*      STORAGE BETWEEN CALLS.
000700*****************************************************************
000800* HISTORY OF MODIFICATION:
000900*-----------------------------------------------------------------
001000* RCN0010 14/03/1989 MJBALD - INITIAL VERSION.
001100*-----------------------------------------------------------------
001200* RCN0058 22/01/2001 SFYAP  - E-REQUEST 4471 - ADDED
001300*                    WK-C-VSTD-MISSING-COLS TABLE SO THE FORMAT
001400*                    FAILURE REASON CAN NAME THE MISSING HEADERS.
001500*-----------------------------------------------------------------
001600* RCN0079 06/06/2007 KWLIM  - E-REQUEST 15330 - RECAST AS A
001700*                    ONE-LINE-AT-A-TIME CALL (HEADER/ROW/
001800*                    SUMMARY MODES) SO THE CALLER CAN DRIVE THE
001900*                    LINE-SEQUENTIAL READ LOOP ITSELF.
002000*-----------------------------------------------------------------
002100 01  WK-C-VSTD-RECORD.
002200     05  WK-C-VSTD-INPUT.
002300         10  WK-C-VSTD-MODE            PIC X(07).
002400*                        "HEADER " / "ROW    " / "SUMMARY"
002500         10  WK-C-VSTD-RAW-LINE        PIC X(400).
002600         10  WK-N-VSTD-ROW-COUNT       PIC S9(05) COMP.
002700         10  WK-N-VSTD-BAD-COUNT       PIC S9(05) COMP.
002800     05  WK-C-VSTD-OUTPUT.
002900         10  WK-C-VSTD-PASS-FAIL       PIC X(01).
003000         10  WK-N-VSTD-CONFIDENCE      PIC 9V9999.
003100         10  WK-N-VSTD-MISS-COUNT      PIC S9(02) COMP.
003200         10  WK-C-VSTD-MISSING-COLS OCCURS 16 TIMES
003300                                       PIC X(20).
003400         10  WK-N-VSTD-BAD-INCR        PIC S9(02) COMP.
003500         10  WK-C-VSTD-ROW.
003600             15  WK-C-VSTD-PSP-TXN-ID      PIC X(20).
003700             15  WK-C-VSTD-MERCHANT-REF    PIC X(20).
003800             15  WK-N-VSTD-GROSS-AMOUNT    PIC S9(09)V99.
003900             15  WK-C-VSTD-CURRENCY        PIC X(03).
004000             15  WK-N-VSTD-PROC-FEE        PIC S9(07)V99.
004100             15  WK-N-VSTD-NET-PAYOUT      PIC S9(09)V99.
004200             15  WK-C-VSTD-TXN-DATE        PIC X(10).
004300             15  WK-C-VSTD-SETTLE-DATE     PIC X(10).
004400             15  WK-C-VSTD-CLIENT-ID       PIC X(10).
004500             15  WK-C-VSTD-CLIENT-NAME     PIC X(30).
004600             15  WK-C-VSTD-DESCRIPTION     PIC X(30).
004700             15  WK-C-VSTD-STATUS          PIC X(10).
004800             15  WK-C-VSTD-PAY-METHOD      PIC X(12).
004900             15  WK-C-VSTD-SETTLE-BANK     PIC X(20).
005000             15  WK-C-VSTD-BANK-COUNTRY    PIC X(02).
005100             15  WK-N-VSTD-FX-RATE         PIC S9(03)V9(06).
005200             15  WK-C-VSTD-FX-PRESENT      PIC X(01).
005300     05  FILLER                        PIC X(10).
