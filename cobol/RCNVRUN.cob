000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNVRUN.
000500 AUTHOR.         M J BALDWIN.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   02 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  MAIN DRIVER FOR THE NIGHTLY THREE-WAY PAYMENT
001200*               RECONCILIATION RUN.  LOADS AND STANDARDIZES THE
001300*               INTERNAL, ERP AND PSP STATEMENT FILES (CALLING
001400*               RCNVSTD), RECONCILES EVERY MERCHANT REFERENCE IN
001500*               THE UNION OF THE THREE SOURCES (CALLING RCNVHSH
001600*               AND RCNVTHW), WRITES THE DECISIONS/EXCEPTIONS
001700*               FILES, DRIVES THE REVIEW CHAIN (RCNVRVW) FOR
001800*               EVERY DOUBTFUL DECISION, AND BUILDS THE RUN
001900*               ANNOUNCEMENT LINES (RCNVANN).
002000*
002100*================================================================
002200* HISTORY OF MODIFICATION:
002300*================================================================
002400* RCN0026 02/04/1989 MJBALD - INITIAL VERSION.
002500*----------------------------------------------------------------*
002600* RCN0041 11/09/1993 TWKOH  - E-REQUEST 990   - RAISED THE
002700*                    PER-SOURCE ROW TABLE FROM 150 TO 300 ROWS -
002800*                    THE PSP FEED OUTGREW THE ORIGINAL SIZING.
002900*----------------------------------------------------------------*
003000* RCN0062 29/07/1998 SFYAP  - Y2K REMEDIATION - WK-C-TODAY-DATE
003100*                    AND ALL RUN-ID DATE COMPONENTS WIDENED TO
003200*                    4-DIGIT YEARS THROUGHOUT.
003300*----------------------------------------------------------------*
003400* RCN0089 11/03/2011 TMPRVD - E-REQUEST 17740 - DECISION RECORD
003500*                    NOW CARRIES THE THREE MISSING-SOURCE FLAGS
003600*                    FOR RCNXMSB'S ALERT-RECIPIENT DERIVATION.
003700*----------------------------------------------------------------*
003800 EJECT
003900**********************
004000 ENVIRONMENT DIVISION.
004100**********************
004200 CONFIGURATION SECTION.
004300 SOURCE-COMPUTER.  IBM-AS400.
004400 OBJECT-COMPUTER.  IBM-AS400.
004500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
004600                    UPSI-0 IS UPSI-SWITCH-0
004700                      ON STATUS IS U0-ON
004800                      OFF STATUS IS U0-OFF.
004900*
005000 INPUT-OUTPUT SECTION.
005100 FILE-CONTROL.
005200     SELECT INTERNAL-FILE  ASSIGN TO INTFILE
005300            ORGANIZATION IS LINE SEQUENTIAL
005400            FILE STATUS IS WS-INTERNAL-FS.
005500     SELECT ERP-FILE       ASSIGN TO ERPFILE
005600            ORGANIZATION IS LINE SEQUENTIAL
005700            FILE STATUS IS WS-ERP-FS.
005800     SELECT PSP-FILE       ASSIGN TO PSPFILE
005900            ORGANIZATION IS LINE SEQUENTIAL
006000            FILE STATUS IS WS-PSP-FS.
006100     SELECT DECISIONS-FILE ASSIGN TO DECFILE
006200            ORGANIZATION IS SEQUENTIAL
006300            FILE STATUS IS WK-C-FILE-STATUS.
006400     SELECT EXCEPTIONS-FILE ASSIGN TO EXCFILE
006500            ORGANIZATION IS SEQUENTIAL
006600            FILE STATUS IS WK-C-FILE-STATUS.
006700     SELECT REVIEWS-FILE   ASSIGN TO RVWFILE
006800            ORGANIZATION IS SEQUENTIAL
006900            FILE STATUS IS WK-C-FILE-STATUS.
007000     SELECT ANNOUNCE-FILE  ASSIGN TO ANNFILE
007100            ORGANIZATION IS LINE SEQUENTIAL
007200            FILE STATUS IS WK-C-FILE-STATUS.
007300*
007400***************
007500 DATA DIVISION.
007600***************
007700 FILE SECTION.
007800**************
007900 FD  INTERNAL-FILE
008000     LABEL RECORDS ARE OMITTED.
008100 01  INTERNAL-REC                     PIC X(400).
008200*
008300 FD  ERP-FILE
008400     LABEL RECORDS ARE OMITTED.
008500 01  ERP-REC                          PIC X(400).
008600*
008700 FD  PSP-FILE
008800     LABEL RECORDS ARE OMITTED.
008900 01  PSP-REC                          PIC X(400).
009000*
009100 FD  DECISIONS-FILE
009200     LABEL RECORDS ARE OMITTED
009300     RECORD CONTAINS 250 CHARACTERS.
009400 01  DECISIONS-REC                    PIC X(250).
009500*
009600 FD  EXCEPTIONS-FILE
009700     LABEL RECORDS ARE OMITTED
009800     RECORD CONTAINS 220 CHARACTERS.
009900 01  EXCEPTIONS-REC                   PIC X(220).
010000*
010100 FD  REVIEWS-FILE
010200     LABEL RECORDS ARE OMITTED
010300     RECORD CONTAINS 110 CHARACTERS.
010400 01  REVIEWS-REC                      PIC X(110).
010500*
010600 FD  ANNOUNCE-FILE
010700     LABEL RECORDS ARE OMITTED.
010800 01  ANNOUNCE-REC                     PIC X(132).
010900*
011000*************************
011100 WORKING-STORAGE SECTION.
011200*************************
011300 01  FILLER                        PIC X(24) VALUE
011400     "** PROGRAM RCNVRUN  **".
011500*
011600 01  WK-C-COMMON.
011700     COPY RCNCOM.
011800*
011900 01  WS-FILE-STATUS-AREA.
012000     05  WS-INTERNAL-FS                PIC X(02).
012100     05  WS-ERP-FS                     PIC X(02).
012200     05  WS-PSP-FS                     PIC X(02).
012300     05  FILLER                        PIC X(04).
012400*
012500 01  WS-RUN-INFO.
012600     05  WS-RUN-ID                     PIC X(12).
012700     05  WS-RUN-STATUS                 PIC X(14).
012800     05  WS-RUN-STAGE                  PIC X(40).
012900     05  WS-CNT-TOTAL                  PIC S9(05) COMP.
013000     05  WS-CNT-GOOD                   PIC S9(05) COMP.
013100     05  WS-CNT-DOUBTFUL               PIC S9(05) COMP.
013200     05  WS-CNT-EXCEPTION              PIC S9(05) COMP.
013300     05  WS-EXC-SEQ                    PIC S9(05) COMP.
013400     05  FILLER                        PIC X(05).
013500*
013600*---------------------------------------------------------------*
013700* PER-SOURCE STANDARDIZED-ROW TABLES.  SUBSCRIPT ORDER OF THE
013800* THREE SOURCES IS ALWAYS 1=INTERNAL 2=ERP 3=PSP WHEN A ROW IS
013900* COPIED INTO WK-C-VHSH-ROW / WK-C-VTHW-ROW FOR THE CALLED
014000* VALIDATION ROUTINES.
014100*---------------------------------------------------------------*
014200 01  WS-INTERNAL-TABLE.
014300     05  WS-INTERNAL-CNT               PIC S9(05) COMP VALUE ZERO.
014400     05  WS-INTERNAL-ROW OCCURS 300 TIMES INDEXED BY WS-X-INT.    RCN0041 
014500         10  WS-INT-MERCHANT-REF       PIC X(20).
014600         10  WS-INT-GROSS-AMOUNT       PIC S9(09)V99.
014700         10  WS-INT-CURRENCY           PIC X(03).
014800         10  WS-INT-PROC-FEE           PIC S9(07)V99.
014900         10  WS-INT-NET-PAYOUT         PIC S9(09)V99.
015000         10  WS-INT-TXN-DATE           PIC X(10).
015100         10  WS-INT-CLIENT-ID          PIC X(10).
015200         10  WS-INT-STATUS             PIC X(10).
015300         10  WS-INT-PAY-METHOD         PIC X(12).
015400         10  WS-INT-BANK-COUNTRY       PIC X(02).
015500         10  WS-INT-FX-RATE            PIC S9(03)V9(06).
015600         10  WS-INT-FX-PRESENT         PIC X(01).
015700     05  FILLER                        PIC X(05).
015800*
015900 01  WS-ERP-TABLE.
016000     05  WS-ERP-CNT                    PIC S9(05) COMP VALUE ZERO.
016100     05  WS-ERP-ROW OCCURS 300 TIMES INDEXED BY WS-X-ERP.         RCN0041 
016200         10  WS-ERP-MERCHANT-REF       PIC X(20).
016300         10  WS-ERP-GROSS-AMOUNT       PIC S9(09)V99.
016400         10  WS-ERP-CURRENCY           PIC X(03).
016500         10  WS-ERP-PROC-FEE           PIC S9(07)V99.
016600         10  WS-ERP-NET-PAYOUT         PIC S9(09)V99.
016700         10  WS-ERP-TXN-DATE           PIC X(10).
016800         10  WS-ERP-CLIENT-ID          PIC X(10).
016900         10  WS-ERP-STATUS             PIC X(10).
017000         10  WS-ERP-PAY-METHOD         PIC X(12).
017100         10  WS-ERP-BANK-COUNTRY       PIC X(02).
017200         10  WS-ERP-FX-RATE            PIC S9(03)V9(06).
017300         10  WS-ERP-FX-PRESENT         PIC X(01).
017400     05  FILLER                        PIC X(05).
017500*
017600 01  WS-PSP-TABLE.
017700     05  WS-PSP-CNT                    PIC S9(05) COMP VALUE ZERO.
017800     05  WS-PSP-ROW OCCURS 300 TIMES INDEXED BY WS-X-PSP.         RCN0041 
017900         10  WS-PSP-MERCHANT-REF       PIC X(20).
018000         10  WS-PSP-GROSS-AMOUNT       PIC S9(09)V99.
018100         10  WS-PSP-CURRENCY           PIC X(03).
018200         10  WS-PSP-PROC-FEE           PIC S9(07)V99.
018300         10  WS-PSP-NET-PAYOUT         PIC S9(09)V99.
018400         10  WS-PSP-TXN-DATE           PIC X(10).
018500         10  WS-PSP-CLIENT-ID          PIC X(10).
018600         10  WS-PSP-STATUS             PIC X(10).
018700         10  WS-PSP-PAY-METHOD         PIC X(12).
018800         10  WS-PSP-BANK-COUNTRY       PIC X(02).
018900         10  WS-PSP-FX-RATE            PIC S9(03)V9(06).
019000         10  WS-PSP-FX-PRESENT         PIC X(01).
019100     05  FILLER                        PIC X(05).
019200*
019300*---------------------------------------------------------------*
019400* ASCENDING, DEDUPLICATED UNION OF MERCHANT REFS ACROSS THE
019500* THREE TABLES ABOVE - BUILT BY INSERTION AS EACH SOURCE LOADS.
019600*---------------------------------------------------------------*
019700 01  WS-REF-TABLE.
019800     05  WS-REF-CNT                    PIC S9(05) COMP VALUE ZERO.
019900     05  WS-REF-ROW OCCURS 600 TIMES INDEXED BY WS-X-REF.
020000         10  WS-REF-VALUE              PIC X(20).
020100     05  WS-REF-TABLE-R REDEFINES WS-REF-TABLE.
020200         10  FILLER                    PIC S9(05) COMP.
020300         10  WS-REF-FLAT OCCURS 600 TIMES PIC X(20).
020400*
020500*---------------------------------------------------------------*
020600* PER-REF WORK AREA - PRESENCE, LOOKUP INDEXES AND THE OUTPUT
020700* DECISION ROW BUILT FOR EACH UNION REF.
020800*---------------------------------------------------------------*
020900 01  WS-CURRENT-REF-AREA.
021000     05  WS-CUR-REF                    PIC X(20).
021100     05  WS-CUR-IN-INTERNAL            PIC X(01).
021200     05  WS-CUR-IN-ERP                 PIC X(01).
021300     05  WS-CUR-IN-PSP                 PIC X(01).
021400     05  WS-CUR-REASON-CTR             PIC S9(02) COMP.
021500     05  FILLER                        PIC X(05).
021600*
021700*---------------------------------------------------------------*
021800* DOUBTFUL-REF LIST FOR THE END-OF-RUN ANNOUNCEMENT.
021900*---------------------------------------------------------------*
022000 01  WS-DOUBTFUL-LIST.
022100     05  WS-DOUBTFUL-REF OCCURS 50 TIMES PIC X(20).
022200     05  WS-DOUBTFUL-LIST-R REDEFINES WS-DOUBTFUL-REF
022300                                       PIC X(1000).
022400     05  FILLER                        PIC X(05).
022500*
022600 01  WS-EXC-ID-DISPLAY.
022700     05  WS-EXC-SEQ-EDIT               PIC 9(09).
022800     05  WS-EXC-SEQ-EDIT-R REDEFINES WS-EXC-SEQ-EDIT
022900                                       PIC X(09).
023000     05  FILLER                        PIC X(05).
023100*
023200*---------------------------------------------------------------*
023300* WORKING COPIES OF THE OUTPUT RECORDS, MOVED TO THE FD RECORD
023400* IMMEDIATELY BEFORE EACH WRITE (SHOP STANDARD).
023500*---------------------------------------------------------------*
023600 01  WS-DEC-AREA.
023700     COPY RCNDEC.
023800 01  WS-EXC-AREA.
023900     COPY RCNRVW.
024000*
024100*****************
024200 LINKAGE SECTION.
024300*****************
024400*    CALLED AS THE MAIN PROGRAM - NO PARAMETERS PASSED IN.
024500     COPY VSTD.
024600     COPY VHSH.
024700     COPY VTHW.
024800     COPY VRVW.
024900     COPY VANN.
025000 EJECT
025100****************************
025200 PROCEDURE DIVISION.
025300****************************
025400 MAIN-MODULE.
025500     PERFORM A000-INITIALIZE-RUN
025600        THRU A099-INITIALIZE-RUN-EX.
025700     IF      WS-RUN-STATUS = "FAILED"
025800             CONTINUE
025900     ELSE
026000             PERFORM B000-LOAD-ALL-SOURCES
026100                THRU B099-LOAD-ALL-SOURCES-EX
026200             IF WS-RUN-STATUS = SPACES
026300                PERFORM C000-RECONCILE-ALL-REFS
026400                   THRU C099-RECONCILE-ALL-REFS-EX
026500                PERFORM E000-BUILD-ANNOUNCEMENTS
026600                   THRU E099-BUILD-ANNOUNCEMENTS-EX
026700                MOVE "COMPLETED"    TO WS-RUN-STATUS
026800             END-IF
026900     END-IF.
027000     PERFORM Z000-END-PROGRAM-ROUTINE
027100        THRU Z099-END-PROGRAM-ROUTINE-EX.
027200     GOBACK.
027300*
027400*----------------------------------------------------------------*
027500 A000-INITIALIZE-RUN.
027600*----------------------------------------------------------------*
027700     MOVE ZERO                       TO WS-CNT-TOTAL
027800                                         WS-CNT-GOOD
027900                                         WS-CNT-DOUBTFUL
028000                                         WS-CNT-EXCEPTION
028100                                         WS-EXC-SEQ.
028200     MOVE SPACES                     TO WS-RUN-STATUS
028300                                         WS-RUN-STAGE.
028400     STRING  "RUN"                  DELIMITED BY SIZE
028500             WK-C-TODAY-DATE        DELIMITED BY SIZE             RCN0062 
028600             "1"                    DELIMITED BY SIZE
028700             INTO WS-RUN-ID.
028800     MOVE WS-RUN-ID                  TO WK-C-RUN-ID.
028900*
029000     OPEN INPUT INTERNAL-FILE.
029100     MOVE "N"                        TO WS-CUR-IN-INTERNAL.
029200     IF      WS-INTERNAL-FS NOT = "00"
029300             STRING WS-RUN-STAGE DELIMITED BY SIZE
029400                    "internal "     DELIMITED BY SIZE
029500                    INTO WS-RUN-STAGE
029600     ELSE
029700             CLOSE INTERNAL-FILE
029800     END-IF.
029900*
030000     OPEN INPUT ERP-FILE.
030100     IF      WS-ERP-FS NOT = "00"
030200             STRING WS-RUN-STAGE DELIMITED BY SIZE
030300                    "erp "          DELIMITED BY SIZE
030400                    INTO WS-RUN-STAGE
030500     ELSE
030600             CLOSE ERP-FILE
030700     END-IF.
030800*
030900     OPEN INPUT PSP-FILE.
031000     IF      WS-PSP-FS NOT = "00"
031100             STRING WS-RUN-STAGE DELIMITED BY SIZE
031200                    "psp "          DELIMITED BY SIZE
031300                    INTO WS-RUN-STAGE
031400     ELSE
031500             CLOSE PSP-FILE
031600     END-IF.
031700*
031800     IF      WS-RUN-STAGE NOT = SPACES
031900             MOVE "FAILED"           TO WS-RUN-STATUS
032000     END-IF.
032100*
032200 A099-INITIALIZE-RUN-EX.
032300*----------------------------------------------------------------*
032400     EXIT.
032500*
032600*----------------------------------------------------------------*
032700 B000-LOAD-ALL-SOURCES.
032800*----------------------------------------------------------------*
032900     MOVE "parsing_internal"        TO WS-RUN-STAGE.
033000     OPEN INPUT INTERNAL-FILE.
033100     PERFORM D000-STANDARDIZE-ONE-FILE
033200        THRU D099-STANDARDIZE-ONE-FILE-EX.
033300     CLOSE INTERNAL-FILE.
033400     IF      WK-C-VSTD-PASS-FAIL = "Y"
033500             PERFORM D500-COPY-ROWS-TO-INTERNAL
033600                THRU D599-COPY-ROWS-TO-INTERNAL-EX
033700     ELSE
033800             PERFORM D900-SET-FORMAT-FAILED
033900                THRU D999-SET-FORMAT-FAILED-EX
034000     END-IF.
034100*
034200     IF      WS-RUN-STATUS = SPACES
034300             MOVE "parsing_erp"       TO WS-RUN-STAGE
034400             OPEN INPUT ERP-FILE
034500             PERFORM D000-STANDARDIZE-ONE-FILE
034600                THRU D099-STANDARDIZE-ONE-FILE-EX
034700             CLOSE ERP-FILE
034800             IF WK-C-VSTD-PASS-FAIL = "Y"
034900                PERFORM D600-COPY-ROWS-TO-ERP
035000                   THRU D699-COPY-ROWS-TO-ERP-EX
035100             ELSE
035200                PERFORM D900-SET-FORMAT-FAILED
035300                   THRU D999-SET-FORMAT-FAILED-EX
035400             END-IF
035500     END-IF.
035600*
035700     IF      WS-RUN-STATUS = SPACES
035800             MOVE "parsing_psp"       TO WS-RUN-STAGE
035900             OPEN INPUT PSP-FILE
036000             PERFORM D000-STANDARDIZE-ONE-FILE
036100                THRU D099-STANDARDIZE-ONE-FILE-EX
036200             CLOSE PSP-FILE
036300             IF WK-C-VSTD-PASS-FAIL = "Y"
036400                PERFORM D700-COPY-ROWS-TO-PSP
036500                   THRU D799-COPY-ROWS-TO-PSP-EX
036600             ELSE
036700                PERFORM D900-SET-FORMAT-FAILED
036800                   THRU D999-SET-FORMAT-FAILED-EX
036900             END-IF
037000     END-IF.
037100*
037200     IF      WS-RUN-STATUS = SPACES
037300             PERFORM D800-BUILD-REF-UNION
037400                THRU D899-BUILD-REF-UNION-EX
037500     END-IF.
037600*
037700 B099-LOAD-ALL-SOURCES-EX.
037800*----------------------------------------------------------------*
037900     EXIT.
038000*
038100*----------------------------------------------------------------*
038200 D000-STANDARDIZE-ONE-FILE.
038300*----------------------------------------------------------------*
038400*    DRIVES A LINE-SEQUENTIAL READ LOOP OVER WHICHEVER SOURCE
038500*    FILE IS CURRENTLY OPEN, CALLING RCNVSTD ONCE PER LINE.
038600     MOVE ZERO                       TO WK-N-VSTD-ROW-COUNT
038700                                         WK-N-VSTD-BAD-COUNT.
038800     MOVE "N"                        TO WK-C-EOF-SW.
038900*    HEADER LINE.
039000     IF      WS-RUN-STAGE = "parsing_internal"
039100             READ INTERNAL-FILE INTO WK-C-VSTD-RAW-LINE
039200                  AT END MOVE "Y" TO WK-C-EOF-SW
039300             END-READ
039400     ELSE
039500       IF    WS-RUN-STAGE = "parsing_erp"
039600             READ ERP-FILE INTO WK-C-VSTD-RAW-LINE
039700                  AT END MOVE "Y" TO WK-C-EOF-SW
039800             END-READ
039900       ELSE
040000             READ PSP-FILE INTO WK-C-VSTD-RAW-LINE
040100                  AT END MOVE "Y" TO WK-C-EOF-SW
040200             END-READ
040300       END-IF
040400     END-IF.
040500     IF      WK-C-EOF-SW = "N"
040600             MOVE "HEADER "          TO WK-C-VSTD-MODE
040700             CALL "RCNVSTD" USING WK-C-VSTD-RECORD
040800     END-IF.
040900*
041000     PERFORM D100-STANDARDIZE-ONE-ROW
041100        THRU D199-STANDARDIZE-ONE-ROW-EX
041200        UNTIL WK-C-EOF-SW = "Y" OR WK-N-VSTD-ROW-COUNT > 300.
041300*
041400     MOVE "SUMMARY"                  TO WK-C-VSTD-MODE.
041500     CALL "RCNVSTD" USING WK-C-VSTD-RECORD.
041600*
041700 D099-STANDARDIZE-ONE-FILE-EX.
041800*----------------------------------------------------------------*
041900     EXIT.
042000*
042100*----------------------------------------------------------------*
042200 D100-STANDARDIZE-ONE-ROW.
042300*----------------------------------------------------------------*
042400     IF      WS-RUN-STAGE = "parsing_internal"
042500             READ INTERNAL-FILE INTO WK-C-VSTD-RAW-LINE
042600                  AT END MOVE "Y" TO WK-C-EOF-SW
042700             END-READ
042800     ELSE
042900       IF    WS-RUN-STAGE = "parsing_erp"
043000             READ ERP-FILE INTO WK-C-VSTD-RAW-LINE
043100                  AT END MOVE "Y" TO WK-C-EOF-SW
043200             END-READ
043300       ELSE
043400             READ PSP-FILE INTO WK-C-VSTD-RAW-LINE
043500                  AT END MOVE "Y" TO WK-C-EOF-SW
043600             END-READ
043700       END-IF
043800     END-IF.
043900     IF      WK-C-EOF-SW = "N"
044000             ADD 1 TO WK-N-VSTD-ROW-COUNT
044100             MOVE "ROW    "          TO WK-C-VSTD-MODE
044200             CALL "RCNVSTD" USING WK-C-VSTD-RECORD
044300             ADD WK-N-VSTD-BAD-INCR  TO WK-N-VSTD-BAD-COUNT
044400             PERFORM D200-STORE-ROW-IN-STAGING
044500                THRU D299-STORE-ROW-IN-STAGING-EX
044600     END-IF.
044700*
044800 D199-STANDARDIZE-ONE-ROW-EX.
044900*----------------------------------------------------------------*
045000     EXIT.
045100*
045200*----------------------------------------------------------------*
045300 D200-STORE-ROW-IN-STAGING.
045400*----------------------------------------------------------------*
045500*    STASH THE STANDARDIZED ROW STRAIGHT INTO THE STAGING SLOT
045600*    FOR THE SOURCE CURRENTLY BEING PARSED - THE ARRAYS ARE
045700*    SWAPPED INTO PERMANENT STORAGE ONLY AFTER THE WHOLE FILE
045800*    HAS PASSED ITS FORMAT-CONFIDENCE CHECK.
045900     IF      WS-RUN-STAGE = "parsing_internal"
046000             PERFORM D210-STAGE-INTERNAL-ROW
046100                THRU D219-STAGE-INTERNAL-ROW-EX
046200     ELSE
046300       IF    WS-RUN-STAGE = "parsing_erp"
046400             PERFORM D220-STAGE-ERP-ROW
046500                THRU D229-STAGE-ERP-ROW-EX
046600       ELSE
046700             PERFORM D230-STAGE-PSP-ROW
046800                THRU D239-STAGE-PSP-ROW-EX
046900       END-IF
047000     END-IF.
047100*
047200 D299-STORE-ROW-IN-STAGING-EX.
047300*----------------------------------------------------------------*
047400     EXIT.
047500*
047600*----------------------------------------------------------------*
047700 D210-STAGE-INTERNAL-ROW.
047800*----------------------------------------------------------------*
047900     SET WS-X-INT TO WK-N-VSTD-ROW-COUNT.
048000     IF      WS-X-INT NOT > 300
048100        MOVE WK-C-VSTD-MERCHANT-REF  TO
048200            WS-INT-MERCHANT-REF(WS-X-INT)
048300        MOVE WK-N-VSTD-GROSS-AMOUNT  TO
048400            WS-INT-GROSS-AMOUNT(WS-X-INT)
048500        MOVE WK-C-VSTD-CURRENCY      TO WS-INT-CURRENCY(WS-X-INT)
048600        MOVE WK-N-VSTD-PROC-FEE      TO WS-INT-PROC-FEE(WS-X-INT)
048700        MOVE WK-N-VSTD-NET-PAYOUT    TO
048800            WS-INT-NET-PAYOUT(WS-X-INT)
048900        MOVE WK-C-VSTD-TXN-DATE      TO WS-INT-TXN-DATE(WS-X-INT)
049000        MOVE WK-C-VSTD-CLIENT-ID     TO WS-INT-CLIENT-ID(WS-X-INT)
049100        MOVE WK-C-VSTD-STATUS        TO WS-INT-STATUS(WS-X-INT)
049200        MOVE WK-C-VSTD-PAY-METHOD    TO
049300            WS-INT-PAY-METHOD(WS-X-INT)
049400        MOVE WK-C-VSTD-BANK-COUNTRY  TO
049500            WS-INT-BANK-COUNTRY(WS-X-INT)
049600        MOVE WK-N-VSTD-FX-RATE       TO WS-INT-FX-RATE(WS-X-INT)
049700        MOVE WK-C-VSTD-FX-PRESENT    TO
049800            WS-INT-FX-PRESENT(WS-X-INT)
049900        MOVE WK-N-VSTD-ROW-COUNT     TO WS-INTERNAL-CNT
050000     END-IF.
050100*
050200 D219-STAGE-INTERNAL-ROW-EX.
050300*----------------------------------------------------------------*
050400     EXIT.
050500*
050600*----------------------------------------------------------------*
050700 D220-STAGE-ERP-ROW.
050800*----------------------------------------------------------------*
050900     SET WS-X-ERP TO WK-N-VSTD-ROW-COUNT.
051000     IF      WS-X-ERP NOT > 300
051100        MOVE WK-C-VSTD-MERCHANT-REF  TO
051200            WS-ERP-MERCHANT-REF(WS-X-ERP)
051300        MOVE WK-N-VSTD-GROSS-AMOUNT  TO
051400            WS-ERP-GROSS-AMOUNT(WS-X-ERP)
051500        MOVE WK-C-VSTD-CURRENCY      TO WS-ERP-CURRENCY(WS-X-ERP)
051600        MOVE WK-N-VSTD-PROC-FEE      TO WS-ERP-PROC-FEE(WS-X-ERP)
051700        MOVE WK-N-VSTD-NET-PAYOUT    TO
051800            WS-ERP-NET-PAYOUT(WS-X-ERP)
051900        MOVE WK-C-VSTD-TXN-DATE      TO WS-ERP-TXN-DATE(WS-X-ERP)
052000        MOVE WK-C-VSTD-CLIENT-ID     TO WS-ERP-CLIENT-ID(WS-X-ERP)
052100        MOVE WK-C-VSTD-STATUS        TO WS-ERP-STATUS(WS-X-ERP)
052200        MOVE WK-C-VSTD-PAY-METHOD    TO
052300            WS-ERP-PAY-METHOD(WS-X-ERP)
052400        MOVE WK-C-VSTD-BANK-COUNTRY  TO
052500            WS-ERP-BANK-COUNTRY(WS-X-ERP)
052600        MOVE WK-N-VSTD-FX-RATE       TO WS-ERP-FX-RATE(WS-X-ERP)
052700        MOVE WK-C-VSTD-FX-PRESENT    TO
052800            WS-ERP-FX-PRESENT(WS-X-ERP)
052900        MOVE WK-N-VSTD-ROW-COUNT     TO WS-ERP-CNT
053000     END-IF.
053100*
053200 D229-STAGE-ERP-ROW-EX.
053300*----------------------------------------------------------------*
053400     EXIT.
053500*
053600*----------------------------------------------------------------*
053700 D230-STAGE-PSP-ROW.
053800*----------------------------------------------------------------*
053900     SET WS-X-PSP TO WK-N-VSTD-ROW-COUNT.
054000     IF      WS-X-PSP NOT > 300
054100        MOVE WK-C-VSTD-MERCHANT-REF  TO
054200            WS-PSP-MERCHANT-REF(WS-X-PSP)
054300        MOVE WK-N-VSTD-GROSS-AMOUNT  TO
054400            WS-PSP-GROSS-AMOUNT(WS-X-PSP)
054500        MOVE WK-C-VSTD-CURRENCY      TO WS-PSP-CURRENCY(WS-X-PSP)
054600        MOVE WK-N-VSTD-PROC-FEE      TO WS-PSP-PROC-FEE(WS-X-PSP)
054700        MOVE WK-N-VSTD-NET-PAYOUT    TO
054800            WS-PSP-NET-PAYOUT(WS-X-PSP)
054900        MOVE WK-C-VSTD-TXN-DATE      TO WS-PSP-TXN-DATE(WS-X-PSP)
055000        MOVE WK-C-VSTD-CLIENT-ID     TO WS-PSP-CLIENT-ID(WS-X-PSP)
055100        MOVE WK-C-VSTD-STATUS        TO WS-PSP-STATUS(WS-X-PSP)
055200        MOVE WK-C-VSTD-PAY-METHOD    TO
055300            WS-PSP-PAY-METHOD(WS-X-PSP)
055400        MOVE WK-C-VSTD-BANK-COUNTRY  TO
055500            WS-PSP-BANK-COUNTRY(WS-X-PSP)
055600        MOVE WK-N-VSTD-FX-RATE       TO WS-PSP-FX-RATE(WS-X-PSP)
055700        MOVE WK-C-VSTD-FX-PRESENT    TO
055800            WS-PSP-FX-PRESENT(WS-X-PSP)
055900        MOVE WK-N-VSTD-ROW-COUNT     TO WS-PSP-CNT
056000     END-IF.
056100*
056200 D239-STAGE-PSP-ROW-EX.
056300*----------------------------------------------------------------*
056400     EXIT.
056500*
056600*----------------------------------------------------------------*
056700 D500-COPY-ROWS-TO-INTERNAL.
056800*----------------------------------------------------------------*
056900*    ROWS ARE ALREADY IN PLACE - THIS STAGE ONLY EXISTS SO A
057000*    FUTURE VERSION CAN RE-STAGE INTO A SCRATCH AREA BEFORE
057100*    COMMITTING, THE WAY THE OTHER TWO SOURCES DO.  NO-OP TODAY.
057200     CONTINUE.
057300*
057400 D599-COPY-ROWS-TO-INTERNAL-EX.
057500*----------------------------------------------------------------*
057600     EXIT.
057700*
057800*----------------------------------------------------------------*
057900 D600-COPY-ROWS-TO-ERP.
058000*----------------------------------------------------------------*
058100     CONTINUE.
058200*
058300 D699-COPY-ROWS-TO-ERP-EX.
058400*----------------------------------------------------------------*
058500     EXIT.
058600*
058700*----------------------------------------------------------------*
058800 D700-COPY-ROWS-TO-PSP.
058900*----------------------------------------------------------------*
059000     CONTINUE.
059100*
059200 D799-COPY-ROWS-TO-PSP-EX.
059300*----------------------------------------------------------------*
059400     EXIT.
059500*
059600*----------------------------------------------------------------*
059700 D800-BUILD-REF-UNION.
059800*----------------------------------------------------------------*
059900     MOVE ZERO                       TO WS-REF-CNT.
060000     PERFORM D810-INSERT-INTERNAL-REFS
060100        THRU D819-INSERT-INTERNAL-REFS-EX
060200        VARYING WS-X-INT FROM 1 BY 1
060300        UNTIL WS-X-INT > WS-INTERNAL-CNT.
060400     PERFORM D820-INSERT-ERP-REFS
060500        THRU D829-INSERT-ERP-REFS-EX
060600        VARYING WS-X-ERP FROM 1 BY 1
060700        UNTIL WS-X-ERP > WS-ERP-CNT.
060800     PERFORM D830-INSERT-PSP-REFS
060900        THRU D839-INSERT-PSP-REFS-EX
061000        VARYING WS-X-PSP FROM 1 BY 1
061100        UNTIL WS-X-PSP > WS-PSP-CNT.
061200*
061300 D899-BUILD-REF-UNION-EX.
061400*----------------------------------------------------------------*
061500     EXIT.
061600*
061700*----------------------------------------------------------------*
061800 D810-INSERT-INTERNAL-REFS.
061900*----------------------------------------------------------------*
062000     MOVE WS-INT-MERCHANT-REF(WS-X-INT) TO WS-CUR-REF.
062100     PERFORM G000-INSERT-REF-SORTED
062200        THRU G099-INSERT-REF-SORTED-EX.
062300*
062400 D819-INSERT-INTERNAL-REFS-EX.
062500*----------------------------------------------------------------*
062600     EXIT.
062700*
062800*----------------------------------------------------------------*
062900 D820-INSERT-ERP-REFS.
063000*----------------------------------------------------------------*
063100     MOVE WS-ERP-MERCHANT-REF(WS-X-ERP) TO WS-CUR-REF.
063200     PERFORM G000-INSERT-REF-SORTED
063300        THRU G099-INSERT-REF-SORTED-EX.
063400*
063500 D829-INSERT-ERP-REFS-EX.
063600*----------------------------------------------------------------*
063700     EXIT.
063800*
063900*----------------------------------------------------------------*
064000 D830-INSERT-PSP-REFS.
064100*----------------------------------------------------------------*
064200     MOVE WS-PSP-MERCHANT-REF(WS-X-PSP) TO WS-CUR-REF.
064300     PERFORM G000-INSERT-REF-SORTED
064400        THRU G099-INSERT-REF-SORTED-EX.
064500*
064600 D839-INSERT-PSP-REFS-EX.
064700*----------------------------------------------------------------*
064800     EXIT.
064900*
065000*----------------------------------------------------------------*
065100 G000-INSERT-REF-SORTED.
065200*----------------------------------------------------------------*
065300*    CLASSIC IN-MEMORY INSERTION SORT - THE TABLE IS ALWAYS KEPT
065400*    IN ASCENDING ORDER SO THE RECONCILE PASS BELOW PROCESSES
065500*    REFS IN ASCENDING ORDER AS THE SPECIFICATION REQUIRES.
065600     MOVE ZERO                       TO WK-N-SUB.
065700     PERFORM H000-FIND-INSERT-POINT
065800        THRU H099-FIND-INSERT-POINT-EX
065900        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > WS-REF-CNT
066000           OR WK-N-SUB NOT = ZERO.
066100     IF      WK-N-SUB = ZERO
066200             IF WS-REF-CNT < 600
066300                ADD 1 TO WS-REF-CNT
066400                MOVE WS-CUR-REF TO WS-REF-VALUE(WS-REF-CNT)
066500             END-IF
066600     END-IF.
066700*
066800 G099-INSERT-REF-SORTED-EX.
066900*----------------------------------------------------------------*
067000     EXIT.
067100*
067200*----------------------------------------------------------------*
067300 H000-FIND-INSERT-POINT.
067400*----------------------------------------------------------------*
067500*    WK-N-IDX WALKS THE EXISTING TABLE - IF THE REF ALREADY
067600*    EXISTS AT OR BEFORE THIS SLOT, SET WK-N-SUB NON-ZERO TO
067700*    STOP THE DRIVING PERFORM AND SKIP THE INSERT.
067800     IF      WS-REF-VALUE(WK-N-IDX) = WS-CUR-REF
067900             MOVE 1                  TO WK-N-SUB
068000     ELSE
068100       IF    WS-REF-VALUE(WK-N-IDX) > WS-CUR-REF
068200             PERFORM I000-SHIFT-TABLE-UP
068300                THRU I099-SHIFT-TABLE-UP-EX
068400             MOVE 1                  TO WK-N-SUB
068500       END-IF
068600     END-IF.
068700*
068800 H099-FIND-INSERT-POINT-EX.
068900*----------------------------------------------------------------*
069000     EXIT.
069100*
069200*----------------------------------------------------------------*
069300 I000-SHIFT-TABLE-UP.
069400*----------------------------------------------------------------*
069500*    OPEN A GAP AT WK-N-IDX BY SLIDING EVERYTHING FROM THE END
069600*    OF THE TABLE DOWN ONE SLOT, THEN DROP THE NEW REF IN.
069700     IF      WS-REF-CNT < 600
069800             ADD 1 TO WS-REF-CNT
069900             PERFORM J000-SHIFT-ONE-SLOT
070000                THRU J099-SHIFT-ONE-SLOT-EX
070100                VARYING WK-N-SUB FROM WS-REF-CNT BY -1
070200                UNTIL WK-N-SUB NOT > WK-N-IDX
070300             MOVE WS-CUR-REF         TO WS-REF-VALUE(WK-N-IDX)
070400     END-IF.
070500*
070600 I099-SHIFT-TABLE-UP-EX.
070700*----------------------------------------------------------------*
070800     EXIT.
070900*
071000*----------------------------------------------------------------*
071100 J000-SHIFT-ONE-SLOT.
071200*----------------------------------------------------------------*
071300     MOVE WS-REF-VALUE(WK-N-SUB - 1) TO WS-REF-VALUE(WK-N-SUB).
071400*
071500 J099-SHIFT-ONE-SLOT-EX.
071600*----------------------------------------------------------------*
071700     EXIT.
071800*
071900*----------------------------------------------------------------*
072000 D900-SET-FORMAT-FAILED.
072100*----------------------------------------------------------------*
072200     MOVE "FORMAT_FAILED"           TO WS-RUN-STATUS.
072300     STRING  "format_failed_"       DELIMITED BY SIZE
072400             WS-RUN-STAGE           DELIMITED BY SPACE
072500             INTO WS-RUN-STAGE.
072600*
072700 D999-SET-FORMAT-FAILED-EX.
072800*----------------------------------------------------------------*
072900     EXIT.
073000*
073100*----------------------------------------------------------------*
073200 C000-RECONCILE-ALL-REFS.
073300*----------------------------------------------------------------*
073400     MOVE "reconciling"             TO WS-RUN-STAGE.
073500     OPEN OUTPUT DECISIONS-FILE.
073600     OPEN OUTPUT EXCEPTIONS-FILE.
073700     OPEN OUTPUT REVIEWS-FILE.
073800     MOVE ZERO                       TO WK-N-SUB.
073900     PERFORM C100-RECONCILE-ONE-REF
074000        THRU C199-RECONCILE-ONE-REF-EX
074100        VARYING WS-X-REF FROM 1 BY 1 UNTIL WS-X-REF > WS-REF-CNT.
074200     CLOSE DECISIONS-FILE.
074300     CLOSE EXCEPTIONS-FILE.
074400     CLOSE REVIEWS-FILE.
074500*
074600 C099-RECONCILE-ALL-REFS-EX.
074700*----------------------------------------------------------------*
074800     EXIT.
074900*
075000*----------------------------------------------------------------*
075100 C100-RECONCILE-ONE-REF.
075200*----------------------------------------------------------------*
075300     MOVE WS-REF-VALUE(WS-X-REF)     TO WS-CUR-REF.
075400     MOVE SPACES                     TO WS-DEC-AREA.
075500     MOVE WS-RUN-ID                  TO RCNDEC-RUN-ID.
075600     MOVE WS-CUR-REF                 TO RCNDEC-MERCHANT-REF.
075700     MOVE ZERO                       TO WS-CUR-REASON-CTR.
075800     ADD 1                           TO WS-CNT-TOTAL.
075900*
076000     PERFORM C200-CHECK-PRESENCE
076100        THRU C299-CHECK-PRESENCE-EX.
076200*
076300     IF      WS-CUR-IN-INTERNAL = "Y"
076400       AND   WS-CUR-IN-ERP = "Y"
076500       AND   WS-CUR-IN-PSP = "Y"
076600             PERFORM C300-RUN-FULL-PIPELINE
076700                THRU C399-RUN-FULL-PIPELINE-EX
076800     ELSE
076900             PERFORM C400-SET-MISSING-DECISION
077000                THRU C499-SET-MISSING-DECISION-EX
077100     END-IF.
077200*
077300     PERFORM C500-SET-TRANSACTION-MONTH
077400        THRU C599-SET-TRANSACTION-MONTH-EX.
077500*
077600     IF      RCNDEC-FINAL-STATUS = "G"
077700             ADD 1 TO WS-CNT-GOOD
077800     ELSE
077900             ADD 1 TO WS-CNT-DOUBTFUL
078000             PERFORM C600-RAISE-EXCEPTION
078100                THRU C699-RAISE-EXCEPTION-EX
078200     END-IF.
078300*
078400     MOVE WS-DEC-AREA                TO DECISIONS-REC.
078500     WRITE DECISIONS-REC.
078600*
078700 C199-RECONCILE-ONE-REF-EX.
078800*----------------------------------------------------------------*
078900     EXIT.
079000*
079100*----------------------------------------------------------------*
079200 C200-CHECK-PRESENCE.
079300*----------------------------------------------------------------*
079400     MOVE "N"                        TO WS-CUR-IN-INTERNAL.
079500     SET WS-X-INT TO 1.
079600     SEARCH WS-INTERNAL-ROW
079700       AT END CONTINUE
079800       WHEN WS-INT-MERCHANT-REF(WS-X-INT) = WS-CUR-REF
079900         MOVE "Y"                    TO WS-CUR-IN-INTERNAL
080000     END-SEARCH.
080100*
080200     MOVE "N"                        TO WS-CUR-IN-ERP.
080300     SET WS-X-ERP TO 1.
080400     SEARCH WS-ERP-ROW
080500       AT END CONTINUE
080600       WHEN WS-ERP-MERCHANT-REF(WS-X-ERP) = WS-CUR-REF
080700         MOVE "Y"                    TO WS-CUR-IN-ERP
080800     END-SEARCH.
080900*
081000     MOVE "N"                        TO WS-CUR-IN-PSP.
081100     SET WS-X-PSP TO 1.
081200     SEARCH WS-PSP-ROW
081300       AT END CONTINUE
081400       WHEN WS-PSP-MERCHANT-REF(WS-X-PSP) = WS-CUR-REF
081500         MOVE "Y"                    TO WS-CUR-IN-PSP
081600     END-SEARCH.
081700*
081800     IF      WS-CUR-IN-INTERNAL = "N"
081900             MOVE "Y"                TO RCNDEC-MISS-INTERNAL      RCN0089 
082000     ELSE
082100             MOVE "N"                TO RCNDEC-MISS-INTERNAL
082200     END-IF.
082300     IF      WS-CUR-IN-ERP = "N"
082400             MOVE "Y"                TO RCNDEC-MISS-ERP           RCN0089 
082500     ELSE
082600             MOVE "N"                TO RCNDEC-MISS-ERP
082700     END-IF.
082800     IF      WS-CUR-IN-PSP = "N"
082900             MOVE "Y"                TO RCNDEC-MISS-PSP           RCN0089 
083000     ELSE
083100             MOVE "N"                TO RCNDEC-MISS-PSP
083200     END-IF.
083300*
083400 C299-CHECK-PRESENCE-EX.
083500*----------------------------------------------------------------*
083600     EXIT.
083700*
083800*----------------------------------------------------------------*
083900 C400-SET-MISSING-DECISION.
084000*----------------------------------------------------------------*
084100     MOVE "D"                        TO RCNDEC-FINAL-STATUS.
084200     MOVE "MISSING_IN_ONE_OR_MORE_SOURCES"
084300                                      TO RCNDEC-REASON-CODES(1).
084400     MOVE "N"                        TO RCNDEC-STG-EXACT-HASH
084500                                         RCNDEC-STG-FUZZY
084600                                         RCNDEC-STG-THREE-WAY
084700                                         RCNDEC-STG-BACKDATED
084800                                         RCNDEC-STG-FX-HANDLED.
084900     MOVE ZERO                       TO RCNDEC-FUZZY-SCORE.
085000     MOVE -1                         TO RCNDEC-BACKDATE-GAP.
085100     MOVE "not_applicable_missing_sources"
085200                                      TO RCNDEC-FX-DETAIL.
085300*
085400 C499-SET-MISSING-DECISION-EX.
085500*----------------------------------------------------------------*
085600     EXIT.
085700*
085800*----------------------------------------------------------------*
085900 C300-RUN-FULL-PIPELINE.
086000*----------------------------------------------------------------*
086100     PERFORM C310-LOAD-HASH-LINKAGE
086200        THRU C319-LOAD-HASH-LINKAGE-EX.
086300     CALL "RCNVHSH" USING WK-C-VHSH-RECORD.
086400     MOVE WK-C-VHSH-HASH-PASS         TO RCNDEC-STG-EXACT-HASH.
086500     MOVE WK-C-VHSH-FUZZY-PASS        TO RCNDEC-STG-FUZZY.
086600     MOVE WK-N-VHSH-FUZZY-SCORE       TO RCNDEC-FUZZY-SCORE.
086700*
086800     PERFORM C320-LOAD-THREE-WAY-LINKAGE
086900        THRU C329-LOAD-THREE-WAY-LINKAGE-EX.
087000     CALL "RCNVTHW" USING WK-C-VTHW-RECORD.
087100     MOVE WK-C-VTHW-3WAY-PASS         TO RCNDEC-STG-THREE-WAY.
087200     MOVE WK-C-VTHW-BACKDATE-PASS     TO RCNDEC-STG-BACKDATED.
087300     MOVE WK-N-VTHW-GAP-DAYS          TO RCNDEC-BACKDATE-GAP.
087400     MOVE WK-C-VTHW-FX-PASS           TO RCNDEC-STG-FX-HANDLED.
087500     MOVE WK-C-VTHW-FX-DETAIL         TO RCNDEC-FX-DETAIL.
087600*
087700     PERFORM C330-BUILD-REASON-CODES
087800        THRU C339-BUILD-REASON-CODES-EX.
087900*
088000     IF      RCNDEC-STG-FUZZY = "Y"
088100       AND   RCNDEC-STG-THREE-WAY = "Y"
088200       AND   RCNDEC-STG-BACKDATED = "Y"
088300       AND   RCNDEC-STG-FX-HANDLED = "Y"
088400             MOVE "G"                 TO RCNDEC-FINAL-STATUS
088500     ELSE
088600             MOVE "D"                 TO RCNDEC-FINAL-STATUS
088700             IF WS-CUR-REASON-CTR = 0
088800                MOVE "MANUAL_REVIEW_REQUIRED"
088900                                      TO RCNDEC-REASON-CODES(1)
089000             END-IF
089100     END-IF.
089200*
089300 C399-RUN-FULL-PIPELINE-EX.
089400*----------------------------------------------------------------*
089500     EXIT.
089600*
089700*----------------------------------------------------------------*
089800 C310-LOAD-HASH-LINKAGE.
089900*----------------------------------------------------------------*
090000     SET WS-X-INT TO 1.
090100     SEARCH WS-INTERNAL-ROW
090200       WHEN WS-INT-MERCHANT-REF(WS-X-INT) = WS-CUR-REF CONTINUE
090300     END-SEARCH.
090400     SET WS-X-ERP TO 1.
090500     SEARCH WS-ERP-ROW
090600       WHEN WS-ERP-MERCHANT-REF(WS-X-ERP) = WS-CUR-REF CONTINUE
090700     END-SEARCH.
090800     SET WS-X-PSP TO 1.
090900     SEARCH WS-PSP-ROW
091000       WHEN WS-PSP-MERCHANT-REF(WS-X-PSP) = WS-CUR-REF CONTINUE
091100     END-SEARCH.
091200*
091300     MOVE WS-INT-MERCHANT-REF(WS-X-INT) TO
091400         WK-C-VHSH-MERCHANT-REF(1).
091500     MOVE WS-INT-GROSS-AMOUNT(WS-X-INT) TO
091600         WK-N-VHSH-GROSS-AMOUNT(1).
091700     MOVE WS-INT-CURRENCY(WS-X-INT)     TO WK-C-VHSH-CURRENCY(1).
091800     MOVE WS-INT-PROC-FEE(WS-X-INT)     TO WK-N-VHSH-PROC-FEE(1).
091900     MOVE WS-INT-NET-PAYOUT(WS-X-INT)   TO
092000         WK-N-VHSH-NET-PAYOUT(1).
092100     MOVE WS-INT-TXN-DATE(WS-X-INT)     TO WK-C-VHSH-TXN-DATE(1).
092200     MOVE WS-INT-CLIENT-ID(WS-X-INT)    TO WK-C-VHSH-CLIENT-ID(1).
092300     MOVE WS-INT-STATUS(WS-X-INT)       TO WK-C-VHSH-STATUS(1).
092400     MOVE WS-INT-PAY-METHOD(WS-X-INT)   TO
092500         WK-C-VHSH-PAY-METHOD(1).
092600*
092700     MOVE WS-ERP-MERCHANT-REF(WS-X-ERP) TO
092800         WK-C-VHSH-MERCHANT-REF(2).
092900     MOVE WS-ERP-GROSS-AMOUNT(WS-X-ERP) TO
093000         WK-N-VHSH-GROSS-AMOUNT(2).
093100     MOVE WS-ERP-CURRENCY(WS-X-ERP)     TO WK-C-VHSH-CURRENCY(2).
093200     MOVE WS-ERP-PROC-FEE(WS-X-ERP)     TO WK-N-VHSH-PROC-FEE(2).
093300     MOVE WS-ERP-NET-PAYOUT(WS-X-ERP)   TO
093400         WK-N-VHSH-NET-PAYOUT(2).
093500     MOVE WS-ERP-TXN-DATE(WS-X-ERP)     TO WK-C-VHSH-TXN-DATE(2).
093600     MOVE WS-ERP-CLIENT-ID(WS-X-ERP)    TO WK-C-VHSH-CLIENT-ID(2).
093700     MOVE WS-ERP-STATUS(WS-X-ERP)       TO WK-C-VHSH-STATUS(2).
093800     MOVE WS-ERP-PAY-METHOD(WS-X-ERP)   TO
093900         WK-C-VHSH-PAY-METHOD(2).
094000*
094100     MOVE WS-PSP-MERCHANT-REF(WS-X-PSP) TO
094200         WK-C-VHSH-MERCHANT-REF(3).
094300     MOVE WS-PSP-GROSS-AMOUNT(WS-X-PSP) TO
094400         WK-N-VHSH-GROSS-AMOUNT(3).
094500     MOVE WS-PSP-CURRENCY(WS-X-PSP)     TO WK-C-VHSH-CURRENCY(3).
094600     MOVE WS-PSP-PROC-FEE(WS-X-PSP)     TO WK-N-VHSH-PROC-FEE(3).
094700     MOVE WS-PSP-NET-PAYOUT(WS-X-PSP)   TO
094800         WK-N-VHSH-NET-PAYOUT(3).
094900     MOVE WS-PSP-TXN-DATE(WS-X-PSP)     TO WK-C-VHSH-TXN-DATE(3).
095000     MOVE WS-PSP-CLIENT-ID(WS-X-PSP)    TO WK-C-VHSH-CLIENT-ID(3).
095100     MOVE WS-PSP-STATUS(WS-X-PSP)       TO WK-C-VHSH-STATUS(3).
095200     MOVE WS-PSP-PAY-METHOD(WS-X-PSP)   TO
095300         WK-C-VHSH-PAY-METHOD(3).
095400*
095500 C319-LOAD-HASH-LINKAGE-EX.
095600*----------------------------------------------------------------*
095700     EXIT.
095800*
095900*----------------------------------------------------------------*
096000 C320-LOAD-THREE-WAY-LINKAGE.
096100*----------------------------------------------------------------*
096200     MOVE WS-INT-GROSS-AMOUNT(WS-X-INT) TO
096300         WK-N-VTHW-GROSS-AMOUNT(1).
096400     MOVE WS-INT-PROC-FEE(WS-X-INT)     TO WK-N-VTHW-PROC-FEE(1).
096500     MOVE WS-INT-NET-PAYOUT(WS-X-INT)   TO
096600         WK-N-VTHW-NET-PAYOUT(1).
096700     MOVE WS-INT-CLIENT-ID(WS-X-INT)    TO WK-C-VTHW-CLIENT-ID(1).
096800     MOVE WS-INT-CURRENCY(WS-X-INT)     TO WK-C-VTHW-CURRENCY(1).
096900     MOVE WS-INT-BANK-COUNTRY(WS-X-INT) TO
097000         WK-C-VTHW-BANK-COUNTRY(1).
097100     MOVE WS-INT-TXN-DATE(WS-X-INT)     TO WK-C-VTHW-TXN-DATE(1).
097200     MOVE WS-INT-FX-RATE(WS-X-INT)      TO WK-N-VTHW-FX-RATE(1).
097300     MOVE WS-INT-FX-PRESENT(WS-X-INT)   TO
097400         WK-C-VTHW-FX-PRESENT(1).
097500*
097600     MOVE WS-ERP-GROSS-AMOUNT(WS-X-ERP) TO
097700         WK-N-VTHW-GROSS-AMOUNT(2).
097800     MOVE WS-ERP-PROC-FEE(WS-X-ERP)     TO WK-N-VTHW-PROC-FEE(2).
097900     MOVE WS-ERP-NET-PAYOUT(WS-X-ERP)   TO
098000         WK-N-VTHW-NET-PAYOUT(2).
098100     MOVE WS-ERP-CLIENT-ID(WS-X-ERP)    TO WK-C-VTHW-CLIENT-ID(2).
098200     MOVE WS-ERP-CURRENCY(WS-X-ERP)     TO WK-C-VTHW-CURRENCY(2).
098300     MOVE WS-ERP-BANK-COUNTRY(WS-X-ERP) TO
098400         WK-C-VTHW-BANK-COUNTRY(2).
098500     MOVE WS-ERP-TXN-DATE(WS-X-ERP)     TO WK-C-VTHW-TXN-DATE(2).
098600     MOVE WS-ERP-FX-RATE(WS-X-ERP)      TO WK-N-VTHW-FX-RATE(2).
098700     MOVE WS-ERP-FX-PRESENT(WS-X-ERP)   TO
098800         WK-C-VTHW-FX-PRESENT(2).
098900*
099000     MOVE WS-PSP-GROSS-AMOUNT(WS-X-PSP) TO
099100         WK-N-VTHW-GROSS-AMOUNT(3).
099200     MOVE WS-PSP-PROC-FEE(WS-X-PSP)     TO WK-N-VTHW-PROC-FEE(3).
099300     MOVE WS-PSP-NET-PAYOUT(WS-X-PSP)   TO
099400         WK-N-VTHW-NET-PAYOUT(3).
099500     MOVE WS-PSP-CLIENT-ID(WS-X-PSP)    TO WK-C-VTHW-CLIENT-ID(3).
099600     MOVE WS-PSP-CURRENCY(WS-X-PSP)     TO WK-C-VTHW-CURRENCY(3).
099700     MOVE WS-PSP-BANK-COUNTRY(WS-X-PSP) TO
099800         WK-C-VTHW-BANK-COUNTRY(3).
099900     MOVE WS-PSP-TXN-DATE(WS-X-PSP)     TO WK-C-VTHW-TXN-DATE(3).
100000     MOVE WS-PSP-FX-RATE(WS-X-PSP)      TO WK-N-VTHW-FX-RATE(3).
100100     MOVE WS-PSP-FX-PRESENT(WS-X-PSP)   TO
100200         WK-C-VTHW-FX-PRESENT(3).
100300*
100400 C329-LOAD-THREE-WAY-LINKAGE-EX.
100500*----------------------------------------------------------------*
100600     EXIT.
100700*
100800*----------------------------------------------------------------*
100900 C330-BUILD-REASON-CODES.
101000*----------------------------------------------------------------*
101100     IF      RCNDEC-STG-EXACT-HASH = "N"
101200             ADD 1 TO WS-CUR-REASON-CTR
101300             MOVE "EXACT_HASH_MISMATCH"
101400                    TO RCNDEC-REASON-CODES(WS-CUR-REASON-CTR)
101500     END-IF.
101600     IF      RCNDEC-STG-FUZZY = "N"
101700             ADD 1 TO WS-CUR-REASON-CTR
101800             MOVE "FUZZY_THRESHOLD_NOT_MET"
101900                    TO RCNDEC-REASON-CODES(WS-CUR-REASON-CTR)
102000     END-IF.
102100     IF      RCNDEC-STG-THREE-WAY = "N"
102200             ADD 1 TO WS-CUR-REASON-CTR
102300             MOVE "THREE_WAY_VALIDATION_FAILED"
102400                    TO RCNDEC-REASON-CODES(WS-CUR-REASON-CTR)
102500     END-IF.
102600     IF      RCNDEC-STG-BACKDATED = "N"
102700             ADD 1 TO WS-CUR-REASON-CTR
102800             MOVE "BACKDATED_WINDOW_EXCEEDED"
102900                    TO RCNDEC-REASON-CODES(WS-CUR-REASON-CTR)
103000     END-IF.
103100     IF      RCNDEC-STG-FX-HANDLED = "N"
103200             ADD 1 TO WS-CUR-REASON-CTR
103300             MOVE "FX_DATA_INSUFFICIENT"
103400                    TO RCNDEC-REASON-CODES(WS-CUR-REASON-CTR)
103500     END-IF.
103600*
103700 C339-BUILD-REASON-CODES-EX.
103800*----------------------------------------------------------------*
103900     EXIT.
104000*
104100*----------------------------------------------------------------*
104200 C500-SET-TRANSACTION-MONTH.
104300*----------------------------------------------------------------*
104400     IF      WS-CUR-IN-INTERNAL = "Y"
104500       AND   WS-INT-TXN-DATE(WS-X-INT) NOT = SPACES
104600             MOVE WS-INT-TXN-DATE(WS-X-INT)(1:7)
104700                                      TO RCNDEC-TXN-MONTH
104800     ELSE
104900       IF    WS-CUR-IN-ERP = "Y"
105000         AND WS-ERP-TXN-DATE(WS-X-ERP) NOT = SPACES
105100             MOVE WS-ERP-TXN-DATE(WS-X-ERP)(1:7)
105200                                      TO RCNDEC-TXN-MONTH
105300       ELSE
105400         IF  WS-CUR-IN-PSP = "Y"
105500         AND WS-PSP-TXN-DATE(WS-X-PSP) NOT = SPACES
105600             MOVE WS-PSP-TXN-DATE(WS-X-PSP)(1:7)
105700                                      TO RCNDEC-TXN-MONTH
105800         ELSE
105900             MOVE "UNKNOWN"          TO RCNDEC-TXN-MONTH
106000         END-IF
106100       END-IF
106200     END-IF.
106300*
106400 C599-SET-TRANSACTION-MONTH-EX.
106500*----------------------------------------------------------------*
106600     EXIT.
106700*
106800*----------------------------------------------------------------*
106900 C600-RAISE-EXCEPTION.
107000*----------------------------------------------------------------*
107100     ADD 1                           TO WS-CNT-EXCEPTION
107200                                         WS-EXC-SEQ.
107300     MOVE WS-EXC-SEQ                  TO WS-EXC-SEQ-EDIT.
107400     STRING  "EXC"                   DELIMITED BY SIZE
107500             WS-EXC-SEQ-EDIT-R        DELIMITED BY SIZE
107600             INTO RCNEXC-EXCEPTION-ID.
107700     MOVE WS-RUN-ID                   TO RCNEXC-RUN-ID.
107800     MOVE WS-CUR-REF                  TO RCNEXC-MERCHANT-REF.
107900     MOVE "medium"                    TO RCNEXC-SEVERITY.
108000     MOVE RCNDEC-REASON-CODES(1)      TO RCNEXC-REASON-CODES(1).
108100     MOVE RCNDEC-REASON-CODES(2)      TO RCNEXC-REASON-CODES(2).
108200     MOVE RCNDEC-REASON-CODES(3)      TO RCNEXC-REASON-CODES(3).
108300     MOVE RCNDEC-REASON-CODES(4)      TO RCNEXC-REASON-CODES(4).
108400     MOVE RCNDEC-REASON-CODES(5)      TO RCNEXC-REASON-CODES(5).
108500     MOVE "open"                      TO RCNEXC-STATE.
108600*
108700     MOVE RCNEXC-RECORD                TO EXCEPTIONS-REC.
108800     WRITE EXCEPTIONS-REC.
108900*
109000     PERFORM C700-DRIVE-REVIEW-CHAIN
109100        THRU C799-DRIVE-REVIEW-CHAIN-EX.
109200*
109300     IF      WS-CNT-DOUBTFUL NOT > 50
109400             MOVE WS-CUR-REF
109500                  TO WS-DOUBTFUL-REF(WS-CNT-DOUBTFUL)
109600     END-IF.
109700*
109800 C699-RAISE-EXCEPTION-EX.
109900*----------------------------------------------------------------*
110000     EXIT.
110100*
110200*----------------------------------------------------------------*
110300 C700-DRIVE-REVIEW-CHAIN.
110400*----------------------------------------------------------------*
110500     MOVE RCNEXC-EXCEPTION-ID          TO WK-C-VRVW-EXCEPTION-ID.
110600     MOVE RCNEXC-REASON-CODES(1)       TO
110700         WK-C-VRVW-REASON-CODES(1).
110800     MOVE RCNEXC-REASON-CODES(2)       TO
110900         WK-C-VRVW-REASON-CODES(2).
111000     MOVE RCNEXC-REASON-CODES(3)       TO
111100         WK-C-VRVW-REASON-CODES(3).
111200     MOVE RCNEXC-REASON-CODES(4)       TO
111300         WK-C-VRVW-REASON-CODES(4).
111400     MOVE RCNEXC-REASON-CODES(5)       TO
111500         WK-C-VRVW-REASON-CODES(5).
111600     CALL "RCNVRVW" USING WK-C-VRVW-RECORD.
111700     PERFORM C710-WRITE-ONE-REVIEW-STEP
111800        THRU C719-WRITE-ONE-REVIEW-STEP-EX
111900        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 3.
112000*
112100 C799-DRIVE-REVIEW-CHAIN-EX.
112200*----------------------------------------------------------------*
112300     EXIT.
112400*
112500*----------------------------------------------------------------*
112600 C710-WRITE-ONE-REVIEW-STEP.
112700*----------------------------------------------------------------*
112800     MOVE RCNEXC-EXCEPTION-ID          TO RCNAIR-EXCEPTION-ID.
112900     MOVE WK-C-VRVW-STAGE(WK-N-IDX)     TO RCNAIR-STAGE.
113000     MOVE WK-N-VRVW-CONFIDENCE(WK-N-IDX) TO RCNAIR-CONFIDENCE.
113100     MOVE WK-C-VRVW-SUMMARY(WK-N-IDX)   TO RCNAIR-SUMMARY.
113200     MOVE RCNAIR-RECORD                 TO REVIEWS-REC.
113300     WRITE REVIEWS-REC.
113400*
113500 C719-WRITE-ONE-REVIEW-STEP-EX.
113600*----------------------------------------------------------------*
113700     EXIT.
113800*
113900*----------------------------------------------------------------*
114000 E000-BUILD-ANNOUNCEMENTS.
114100*----------------------------------------------------------------*
114200     MOVE "announcing"               TO WS-RUN-STAGE.
114300     OPEN OUTPUT ANNOUNCE-FILE.
114400     MOVE WS-RUN-ID                   TO WK-C-VANN-RUN-ID.
114500     MOVE WS-CNT-GOOD                 TO WK-N-VANN-GOOD-COUNT.
114600     MOVE WS-CNT-DOUBTFUL             TO WK-N-VANN-DOUBTFUL-COUNT.
114700     IF      WS-CNT-DOUBTFUL > 50
114800             MOVE 50                  TO WK-N-VANN-REF-COUNT
114900     ELSE
115000             MOVE WS-CNT-DOUBTFUL     TO WK-N-VANN-REF-COUNT
115100     END-IF.
115200     PERFORM E100-LOAD-ONE-DOUBTFUL-REF
115300        THRU E199-LOAD-ONE-DOUBTFUL-REF-EX
115400        VARYING WK-N-IDX FROM 1 BY 1
115500        UNTIL WK-N-IDX > WK-N-VANN-REF-COUNT.
115600     CALL "RCNVANN" USING WK-C-VANN-RECORD.
115700     MOVE WK-C-VANN-GOOD-LINE          TO ANNOUNCE-REC.
115800     WRITE ANNOUNCE-REC.
115900     IF      WK-C-VANN-DOUBTFUL-FLAG = "Y"
116000             MOVE WK-C-VANN-DOUBTFUL-LINE TO ANNOUNCE-REC
116100             WRITE ANNOUNCE-REC
116200     END-IF.
116300     CLOSE ANNOUNCE-FILE.
116400*
116500 E099-BUILD-ANNOUNCEMENTS-EX.
116600*----------------------------------------------------------------*
116700     EXIT.
116800*
116900*----------------------------------------------------------------*
117000 E100-LOAD-ONE-DOUBTFUL-REF.
117100*----------------------------------------------------------------*
117200     MOVE WS-DOUBTFUL-REF(WK-N-IDX)   TO
117300         WK-C-VANN-REF-LIST(WK-N-IDX).
117400*
117500 E199-LOAD-ONE-DOUBTFUL-REF-EX.
117600*----------------------------------------------------------------*
117700     EXIT.
117800*
117900*----------------------------------------------------------------*
118000 Z000-END-PROGRAM-ROUTINE.
118100*----------------------------------------------------------------*
118200*    JOB-LOG TRAILER LINE - COUNTS AND FINAL RUN STATUS.
118300     DISPLAY "RCNVRUN RUN-ID  : " WS-RUN-ID.
118400     DISPLAY "RCNVRUN STATUS  : " WS-RUN-STATUS.
118500     DISPLAY "RCNVRUN STAGE   : " WS-RUN-STAGE.
118600     DISPLAY "RCNVRUN TOTAL   : " WS-CNT-TOTAL.
118700     DISPLAY "RCNVRUN GOOD    : " WS-CNT-GOOD.
118800     DISPLAY "RCNVRUN DOUBTFUL: " WS-CNT-DOUBTFUL.
118900     DISPLAY "RCNVRUN EXCEPTS : " WS-CNT-EXCEPTION.
119000*
119100 Z099-END-PROGRAM-ROUTINE-EX.
119200*----------------------------------------------------------------*
119300     EXIT.
119400*
119500******************************************************************
119600*************** END OF PROGRAM SOURCE - RCNVRUN ***************
119700******************************************************************
