000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNVANN.
000500 AUTHOR.         M J BALDWIN.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   22 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO BUILD THE RUN
001200*               COMPLETION ANNOUNCEMENT LINES - ONE "GOOD"
001300*               LEVEL LINE ALWAYS, PLUS A "DOUBTFUL" LEVEL
001400*               LINE WHEN THE RUN RAISED ANY EXCEPTIONS.
001500*               CALLED ONCE BY RCNVRUN AT END OF RUN.
001600*
001700*================================================================
001800* HISTORY OF MODIFICATION:
001900*================================================================
002000* RCN0024 22/03/1989 MJBALD - INITIAL VERSION.
002100*----------------------------------------------------------------*
002200* RCN0073 02/08/2005 KWLIM  - E-REQUEST 11730 - DOUBTFUL LINE
002300*                    NOW LISTS THE OFFENDING MERCHANT REFS,
002400*                    NOT JUST THE COUNT.
002500*----------------------------------------------------------------*
002600 EJECT
002700**********************
002800 ENVIRONMENT DIVISION.
002900**********************
003000 CONFIGURATION SECTION.
003100 SOURCE-COMPUTER.  IBM-AS400.
003200 OBJECT-COMPUTER.  IBM-AS400.
003300 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003400                    UPSI-0 IS UPSI-SWITCH-0
003500                      ON STATUS IS U0-ON
003600                      OFF STATUS IS U0-OFF.
003700*
003800 INPUT-OUTPUT SECTION.
003900 FILE-CONTROL.
004000*    NO FILES OWNED BY THIS ROUTINE.
004100*
004200***************
004300 DATA DIVISION.
004400***************
004500 FILE SECTION.
004600**************
004700*
004800*************************
004900 WORKING-STORAGE SECTION.
005000*************************
005100 01  FILLER                        PIC X(24) VALUE
005200     "** PROGRAM RCNVANN  **".
005300*
005400 01  WK-C-COMMON.
005500     COPY RCNCOM.
005600*
005700 01  WK-C-COUNT-DISPLAY.
005800     05  WS-GOOD-CNT                   PIC 9(05) VALUE ZERO.
005900     05  WS-GOOD-DISP REDEFINES WS-GOOD-CNT PIC ZZZZ9.
006000     05  WS-DOUBT-CNT                  PIC 9(05) VALUE ZERO.
006100     05  WS-DOUBT-DISP REDEFINES WS-DOUBT-CNT PIC ZZZZ9.
006200     05  FILLER                        PIC X(05).
006300*
006400 01  WK-C-BUILD-AREA.
006500     05  WS-REF-LINE                   PIC X(120) VALUE SPACES.
006600     05  WS-REF-LINE-R REDEFINES WS-REF-LINE.
006700         10  WS-REF-SLOT OCCURS 6 TIMES PIC X(20).
006800     05  FILLER                        PIC X(05).
006900*
007000 01  WK-C-WORK-AREA.
007100     05  WS-END-OF-REFS                PIC X(01) VALUE "N".
007200     05  WS-SLOT-NBR                   PIC S9(04) COMP.
007300     05  WS-DOUBTFUL-SW                PIC 9(01) VALUE ZERO.
007400     05  WS-DOUBTFUL-SW-R REDEFINES WS-DOUBTFUL-SW PIC X(01).
007500     05  FILLER                        PIC X(05).
007600*
007700*****************
007800 LINKAGE SECTION.
007900*****************
008000     COPY VANN.
008100 EJECT
008200********************************************
008300 PROCEDURE DIVISION USING WK-C-VANN-RECORD.
008400********************************************
008500 MAIN-MODULE.
008600     PERFORM A000-BUILD-GOOD-LINE
008700        THRU A099-BUILD-GOOD-LINE-EX.
008800     IF      WK-N-VANN-DOUBTFUL-COUNT > 0
008900             MOVE 1                  TO WS-DOUBTFUL-SW
009000             MOVE "Y"                TO WK-C-VANN-DOUBTFUL-FLAG
009100             PERFORM B000-BUILD-DOUBTFUL-LINE
009200                THRU B099-BUILD-DOUBTFUL-LINE-EX
009300     ELSE
009400             MOVE ZERO               TO WS-DOUBTFUL-SW
009500             MOVE "N"                TO WK-C-VANN-DOUBTFUL-FLAG
009600             MOVE SPACES             TO WK-C-VANN-DOUBTFUL-LINE
009700     END-IF.
009800     GOBACK.
009900*
010000*----------------------------------------------------------------*
010100 A000-BUILD-GOOD-LINE.
010200*----------------------------------------------------------------*
010300     MOVE WK-N-VANN-GOOD-COUNT       TO WS-GOOD-DISP.
010400     STRING  "RUN " DELIMITED BY SIZE
010500             WK-C-VANN-RUN-ID DELIMITED BY SPACE
010600             " - GOOD - " DELIMITED BY SIZE
010700             WS-GOOD-DISP DELIMITED BY SIZE
010800             " TRANSACTIONS MATCHED CLEAN" DELIMITED BY SIZE
010900             INTO WK-C-VANN-GOOD-LINE.
011000*
011100 A099-BUILD-GOOD-LINE-EX.
011200*----------------------------------------------------------------*
011300     EXIT.
011400*
011500*----------------------------------------------------------------*
011600 B000-BUILD-DOUBTFUL-LINE.
011700*----------------------------------------------------------------*
011800     MOVE WK-N-VANN-DOUBTFUL-COUNT   TO WS-DOUBT-DISP.
011900     MOVE SPACES                     TO WS-REF-LINE.
012000     MOVE "N"                        TO WS-END-OF-REFS.
012100     MOVE 1                          TO WS-SLOT-NBR.
012200     PERFORM C000-APPEND-ONE-REF
012300        THRU C099-APPEND-ONE-REF-EX
012400        VARYING WK-N-IDX FROM 1 BY 1
012500        UNTIL WK-N-IDX > WK-N-VANN-REF-COUNT
012600           OR WK-N-IDX > 6.
012700     STRING  "RUN " DELIMITED BY SIZE
012800             WK-C-VANN-RUN-ID DELIMITED BY SPACE
012900             " - DOUBTFUL - " DELIMITED BY SIZE
013000             WS-DOUBT-DISP DELIMITED BY SIZE
013100             " TRANSACTIONS NEED REVIEW - REFS "                 RCN0073
013200                                            DELIMITED BY SIZE
013300             WS-REF-LINE DELIMITED BY SIZE                        RCN0073
013400             INTO WK-C-VANN-DOUBTFUL-LINE.
013500*
013600 B099-BUILD-DOUBTFUL-LINE-EX.
013700*----------------------------------------------------------------*
013800     EXIT.
013900*
014000*----------------------------------------------------------------*
014100 C000-APPEND-ONE-REF.
014200*----------------------------------------------------------------*
014300     MOVE WK-C-VANN-REF-LIST(WK-N-IDX)                            RCN0073 
014400                                  TO WS-REF-SLOT(WK-N-IDX).
014500*
014600 C099-APPEND-ONE-REF-EX.
014700*----------------------------------------------------------------*
014800     EXIT.
014900*
015000******************************************************************
015100*************** END OF PROGRAM SOURCE - RCNVANN ***************
015200******************************************************************
015300
