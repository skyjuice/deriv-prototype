000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNXFDB.
000500 AUTHOR.         T W KOH.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   11 APR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  FEEDBACK METRICS.  TALLIES REVIEWER FEEDBACK BY
001200*               TYPE, COMPUTES THE ACCEPTANCE RATE, AND RANKS
001300*               THE TOP FIVE REJECT REASON CODES BY FREQUENCY.
001400*
001500*================================================================
001600* HISTORY OF MODIFICATION:
001700*================================================================
001800* RCN0030 11/04/1989 MJBALD - INITIAL VERSION.
001900*----------------------------------------------------------------*
002000* RCN0066 01/03/1999 SFYAP  - Y2K REMEDIATION - NO DATE FIELDS
002100*                    IN THIS PROGRAM, REVIEWED AND SIGNED OFF AS
002200*                    PART OF THE 1999 SWEEP REGARDLESS.
002300*----------------------------------------------------------------*
002400* RCN0093 18/03/2011 TMPRVD - E-REQUEST 17740 - INITIAL BUILD OF
002500*                    THE FEEDBACK METRICS JOB FOR THE AI REVIEW
002600*                    ACCEPTANCE-RATE DASHBOARD.
002700*----------------------------------------------------------------*
002800 EJECT
002900**********************
003000 ENVIRONMENT DIVISION.
003100**********************
003200 CONFIGURATION SECTION.
003300 SOURCE-COMPUTER.  IBM-AS400.
003400 OBJECT-COMPUTER.  IBM-AS400.
003500 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
003600                    UPSI-0 IS UPSI-SWITCH-0
003700                      ON STATUS IS U0-ON OFF STATUS IS U0-OFF.
003800*
003900 INPUT-OUTPUT SECTION.
004000 FILE-CONTROL.
004100     SELECT FEEDBACK-FILE   ASSIGN TO FDBFILE
004200            ORGANIZATION IS SEQUENTIAL
004300            FILE STATUS IS WK-C-FILE-STATUS.
004400     SELECT FDM-FILE        ASSIGN TO FDMFILE
004500            ORGANIZATION IS SEQUENTIAL
004600            FILE STATUS IS WK-C-FILE-STATUS.
004700     SELECT FDT-FILE        ASSIGN TO FDTFILE
004800            ORGANIZATION IS SEQUENTIAL
004900            FILE STATUS IS WK-C-FILE-STATUS.
005000     SELECT FDR-FILE        ASSIGN TO FDRFILE
005100            ORGANIZATION IS SEQUENTIAL
005200            FILE STATUS IS WK-C-FILE-STATUS.
005300*
005400***************
005500 DATA DIVISION.
005600***************
005700 FILE SECTION.
005800**************
005900 FD  FEEDBACK-FILE
006000     LABEL RECORDS ARE OMITTED
006100     RECORD CONTAINS 180 CHARACTERS.
006200 01  FEEDBACK-REC                     PIC X(180).
006300*
006400 FD  FDM-FILE
006500     LABEL RECORDS ARE OMITTED
006600     RECORD CONTAINS 40 CHARACTERS.
006700 01  FDM-OUT-REC                      PIC X(40).
006800*
006900 FD  FDT-FILE
007000     LABEL RECORDS ARE OMITTED
007100     RECORD CONTAINS 20 CHARACTERS.
007200 01  FDT-OUT-REC                      PIC X(20).
007300*
007400 FD  FDR-FILE
007500     LABEL RECORDS ARE OMITTED
007600     RECORD CONTAINS 40 CHARACTERS.
007700 01  FDR-OUT-REC                      PIC X(40).
007800*
007900*************************
008000 WORKING-STORAGE SECTION.
008100*************************
008200 01  FILLER                        PIC X(24) VALUE
008300     "** PROGRAM RCNXFDB  **".
008400*
008500 01  WK-C-COMMON.
008600     COPY RCNCOM.
008700*
008800 01  WS-FBK-AREA.
008900     COPY RCNFBK.
009000 01  WS-FDM-AREA.
009100     COPY RCNFDM.
009200*
009300 01  WS-TOTALS-AREA.
009400     05  WS-TOTAL-COUNT                PIC S9(05) COMP VALUE ZERO.
009500     05  WS-ACCEPT-COUNT               PIC S9(05) COMP VALUE ZERO.
009600     05  WS-ACCEPT-RATE                PIC 9(03)V99   VALUE ZERO.
009700     05  WS-ACCEPT-RATE-R REDEFINES WS-ACCEPT-RATE
009800                                       PIC X(05).
009900     05  FILLER                        PIC X(05).
010000*
010100 01  WS-TYPE-TABLE.
010200     05  WS-TYPE-CNT                   PIC S9(02) COMP VALUE ZERO.
010300     05  WS-TYPE-ROW OCCURS 10 TIMES INDEXED BY WS-X-TYP.
010400         10  WS-TYPE-VALUE               PIC X(10).
010500         10  WS-TYPE-COUNT               PIC S9(05) COMP.
010600         10  WS-TYPE-COUNT-R REDEFINES WS-TYPE-COUNT
010700                                       PIC X(04).
010800     05  FILLER                        PIC X(05).
010900*
011000 01  WS-REASON-TABLE.
011100     05  WS-REASON-CNT                 PIC S9(03) COMP VALUE ZERO.
011200     05  WS-REASON-ROW OCCURS 100 TIMES INDEXED BY WS-X-RSN.
011300         10  WS-REASON-VALUE             PIC X(30).
011400         10  WS-REASON-COUNT             PIC S9(05) COMP.
011500     05  FILLER                        PIC X(05).
011600*
011700 01  WS-WORK-AREA.
011800     05  WS-FOUND-SW                   PIC X(01).
011900     05  WS-SORT-SW                    PIC X(01).
012000     05  WS-HOLD-ROW                   PIC X(35).
012100     05  WS-HOLD-ROW-R REDEFINES WS-HOLD-ROW.
012200         10  WS-HOLD-VALUE                  PIC X(30).
012300         10  WS-HOLD-COUNT                  PIC S9(05) COMP.
012400     05  WS-RANK-NUM                   PIC 9(01) VALUE ZERO.
012500     05  FILLER                        PIC X(05).
012600*
012700*****************
012800 LINKAGE SECTION.
012900*****************
013000*    CALLED AS THE MAIN PROGRAM - NO PARAMETERS PASSED IN.
013100*
013200****************************
013300 PROCEDURE DIVISION.
013400****************************
013500 MAIN-MODULE.                                                    RCN0093
013600     PERFORM A000-TALLY-FEEDBACK
013700        THRU A099-TALLY-FEEDBACK-EX.
013800     PERFORM B000-COMPUTE-ACCEPT-RATE
013900        THRU B099-COMPUTE-ACCEPT-RATE-EX.
014000     PERFORM C000-RANK-REJECT-REASONS
014100        THRU C099-RANK-REJECT-REASONS-EX.
014200     PERFORM D000-WRITE-OUTPUT
014300        THRU D099-WRITE-OUTPUT-EX.
014400     GOBACK.
014500*
014600*----------------------------------------------------------------*
014700 A000-TALLY-FEEDBACK.
014800*----------------------------------------------------------------*
014900     MOVE "N"                        TO WK-C-EOF-SW.
015000     OPEN INPUT FEEDBACK-FILE.
015100     PERFORM A100-TALLY-ONE-RECORD
015200        THRU A199-TALLY-ONE-RECORD-EX
015300        UNTIL WK-C-EOF-SW = "Y".
015400     CLOSE FEEDBACK-FILE.
015500*
015600 A099-TALLY-FEEDBACK-EX.
015700*----------------------------------------------------------------*
015800     EXIT.
015900*
016000*----------------------------------------------------------------*
016100 A100-TALLY-ONE-RECORD.
016200*----------------------------------------------------------------*
016300     READ FEEDBACK-FILE INTO WS-FBK-AREA
016400          AT END MOVE "Y" TO WK-C-EOF-SW
016500     END-READ.
016600     IF      WK-C-EOF-SW = "N"
016700             ADD 1 TO WS-TOTAL-COUNT
016800             PERFORM A200-FIND-OR-ADD-TYPE
016900                THRU A299-FIND-OR-ADD-TYPE-EX
017000             INSPECT RCNFBK-TYPE CONVERTING
017100                     "abcdefghijklmnopqrstuvwxyz"
017200                  TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
017300             IF RCNFBK-TYPE(1:6) = "ACCEPT"
017400                ADD 1 TO WS-ACCEPT-COUNT
017500             END-IF
017600             IF RCNFBK-TYPE(1:6) = "REJECT"
017700                PERFORM A300-TALLY-REASON-CODES
017800                   THRU A399-TALLY-REASON-CODES-EX
017900                   VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 5
018000             END-IF
018100     END-IF.
018200*
018300 A199-TALLY-ONE-RECORD-EX.
018400*----------------------------------------------------------------*
018500     EXIT.
018600*
018700*----------------------------------------------------------------*
018800 A200-FIND-OR-ADD-TYPE.
018900*----------------------------------------------------------------*
019000     MOVE "N"                        TO WS-FOUND-SW.
019100     SET WS-X-TYP TO 1.
019200     SEARCH WS-TYPE-ROW
019300       AT END CONTINUE
019400       WHEN WS-TYPE-VALUE(WS-X-TYP) = RCNFBK-TYPE
019500         MOVE "Y"                    TO WS-FOUND-SW
019600     END-SEARCH.
019700     IF      WS-FOUND-SW = "N"
019800       AND   WS-TYPE-CNT < 10
019900             ADD 1 TO WS-TYPE-CNT
020000             SET WS-X-TYP TO WS-TYPE-CNT
020100             MOVE RCNFBK-TYPE         TO WS-TYPE-VALUE(WS-X-TYP)
020200             MOVE ZERO                TO WS-TYPE-COUNT(WS-X-TYP)
020300     END-IF.
020400     ADD 1                            TO WS-TYPE-COUNT(WS-X-TYP).
020500*
020600 A299-FIND-OR-ADD-TYPE-EX.
020700*----------------------------------------------------------------*
020800     EXIT.
020900*
021000*----------------------------------------------------------------*
021100 A300-TALLY-REASON-CODES.
021200*----------------------------------------------------------------*
021300     IF      RCNFBK-REASON-CODES(WK-N-IDX) NOT = SPACES
021400             MOVE "N"                 TO WS-FOUND-SW
021500             SET WS-X-RSN TO 1
021600             SEARCH WS-REASON-ROW
021700               AT END CONTINUE
021800               WHEN WS-REASON-VALUE(WS-X-RSN)
021900                    = RCNFBK-REASON-CODES(WK-N-IDX)
022000                 MOVE "Y"             TO WS-FOUND-SW
022100             END-SEARCH
022200             IF WS-FOUND-SW = "N" AND WS-REASON-CNT < 100
022300                ADD 1 TO WS-REASON-CNT
022400                SET WS-X-RSN TO WS-REASON-CNT
022500                MOVE RCNFBK-REASON-CODES(WK-N-IDX)
022600                                      TO WS-REASON-VALUE(WS-X-RSN)
022700                MOVE ZERO             TO WS-REASON-COUNT(WS-X-RSN)
022800             END-IF
022900             ADD 1                    TO WS-REASON-COUNT(WS-X-RSN)
023000     END-IF.
023100*
023200 A399-TALLY-REASON-CODES-EX.
023300*----------------------------------------------------------------*
023400     EXIT.
023500*
023600*----------------------------------------------------------------*
023700 B000-COMPUTE-ACCEPT-RATE.
023800*----------------------------------------------------------------*
023900     IF      WS-TOTAL-COUNT = 0
024000             MOVE ZERO                TO WS-ACCEPT-RATE
024100     ELSE
024200             COMPUTE WS-ACCEPT-RATE ROUNDED =
024300                     (WS-ACCEPT-COUNT / WS-TOTAL-COUNT) * 100
024400     END-IF.
024500*
024600 B099-COMPUTE-ACCEPT-RATE-EX.
024700*----------------------------------------------------------------*
024800     EXIT.
024900*
025000*----------------------------------------------------------------*
025100 C000-RANK-REJECT-REASONS.
025200*----------------------------------------------------------------*
025300*    SIMPLE BUBBLE SORT - THE REASON TABLE NEVER HOLDS MORE THAN
025400*    100 DISTINCT CODES SO A FULL PASS IS CHEAP ENOUGH.
025500     MOVE "Y"                        TO WS-SORT-SW.
025600     PERFORM C100-BUBBLE-PASS
025700        THRU C199-BUBBLE-PASS-EX
025800        UNTIL WS-SORT-SW = "N".
025900*
026000 C099-RANK-REJECT-REASONS-EX.
026100*----------------------------------------------------------------*
026200     EXIT.
026300*
026400*----------------------------------------------------------------*
026500 C100-BUBBLE-PASS.
026600*----------------------------------------------------------------*
026700     MOVE "N"                        TO WS-SORT-SW.
026800     PERFORM C110-COMPARE-ADJACENT
026900        THRU C119-COMPARE-ADJACENT-EX
027000        VARYING WS-X-RSN FROM 1 BY 1 UNTIL WS-X-RSN >
027100            WS-REASON-CNT - 1.
027200*
027300 C199-BUBBLE-PASS-EX.
027400*----------------------------------------------------------------*
027500     EXIT.
027600*
027700*----------------------------------------------------------------*
027800 C110-COMPARE-ADJACENT.
027900*----------------------------------------------------------------*
028000     IF      WS-REASON-COUNT(WS-X-RSN) < WS-REASON-COUNT(WS-X-RSN
028100         + 1)
028200             MOVE WS-REASON-ROW(WS-X-RSN)     TO WS-HOLD-ROW
028300             MOVE WS-REASON-ROW(WS-X-RSN + 1) TO
028400                 WS-REASON-ROW(WS-X-RSN)
028500             MOVE WS-HOLD-ROW                 TO
028600                 WS-REASON-ROW(WS-X-RSN + 1)
028700             MOVE "Y"                         TO WS-SORT-SW
028800     END-IF.
028900*
029000 C119-COMPARE-ADJACENT-EX.
029100*----------------------------------------------------------------*
029200     EXIT.
029300*
029400*----------------------------------------------------------------*
029500 D000-WRITE-OUTPUT.
029600*----------------------------------------------------------------*
029700     MOVE SPACES                      TO WS-FDM-AREA.
029800     MOVE WS-TOTAL-COUNT                TO RCNFDM-TOTAL-COUNT.
029900     MOVE WS-ACCEPT-COUNT               TO RCNFDM-ACCEPT-COUNT.
030000     MOVE WS-ACCEPT-RATE                TO RCNFDM-ACCEPT-RATE.
030100     MOVE WS-TYPE-CNT                   TO RCNFDM-TYPE-COUNT.
030200     MOVE RCNFDM-RECORD                 TO FDM-OUT-REC.
030300     OPEN OUTPUT FDM-FILE.
030400     WRITE FDM-OUT-REC.
030500     CLOSE FDM-FILE.
030600*
030700     OPEN OUTPUT FDT-FILE.
030800     PERFORM D100-WRITE-ONE-TYPE
030900        THRU D199-WRITE-ONE-TYPE-EX
031000        VARYING WS-X-TYP FROM 1 BY 1 UNTIL WS-X-TYP > WS-TYPE-CNT.
031100     CLOSE FDT-FILE.
031200*
031300     OPEN OUTPUT FDR-FILE.
031400     MOVE ZERO                        TO WS-RANK-NUM.
031500     PERFORM D200-WRITE-ONE-REASON
031600        THRU D299-WRITE-ONE-REASON-EX
031700        VARYING WS-X-RSN FROM 1 BY 1
031800        UNTIL WS-X-RSN > WS-REASON-CNT OR WS-X-RSN > 5.
031900     CLOSE FDR-FILE.
032000*
032100 D099-WRITE-OUTPUT-EX.
032200*----------------------------------------------------------------*
032300     EXIT.
032400*
032500*----------------------------------------------------------------*
032600 D100-WRITE-ONE-TYPE.
032700*----------------------------------------------------------------*
032800     MOVE SPACES                      TO RCNFDT-RECORD.
032900     MOVE WS-TYPE-VALUE(WS-X-TYP)       TO RCNFDT-TYPE.
033000     MOVE WS-TYPE-COUNT(WS-X-TYP)       TO RCNFDT-COUNT.
033100     MOVE RCNFDT-RECORD                 TO FDT-OUT-REC.
033200     WRITE FDT-OUT-REC.
033300*
033400 D199-WRITE-ONE-TYPE-EX.
033500*----------------------------------------------------------------*
033600     EXIT.
033700*
033800*----------------------------------------------------------------*
033900 D200-WRITE-ONE-REASON.
034000*----------------------------------------------------------------*
034100     IF      WS-REASON-COUNT(WS-X-RSN) > 0
034200             ADD 1                    TO WS-RANK-NUM
034300             MOVE SPACES               TO RCNFDR-RECORD
034400             MOVE WS-RANK-NUM           TO RCNFDR-RANK
034500             MOVE WS-REASON-VALUE(WS-X-RSN) TO RCNFDR-REASON-CODE
034600             MOVE WS-REASON-COUNT(WS-X-RSN) TO RCNFDR-COUNT
034700             MOVE RCNFDR-RECORD         TO FDR-OUT-REC
034800             WRITE FDR-OUT-REC
034900     END-IF.
035000*
035100 D299-WRITE-ONE-REASON-EX.
035200*----------------------------------------------------------------*
035300     EXIT.
035400*
035500******************************************************************
035600*************** END OF PROGRAM SOURCE - RCNXFDB ***************
035700******************************************************************
