000100*************************
000200 IDENTIFICATION DIVISION.
000300*************************
000400 PROGRAM-ID.     RCNVSTD.
000500 AUTHOR.         M J BALDWIN.
000600 INSTALLATION.   OPS RECONCILIATION UNIT.
000700 DATE-WRITTEN.   28 MAR 1989.
000800 DATE-COMPILED.
000900 SECURITY.       UNCLASSIFIED - INTERNAL RECONCILIATION USE ONLY.
001000*
001100*DESCRIPTION :  THIS IS A CALLED ROUTINE TO STANDARDIZE ONE
001200*               LINE OF A STATEMENT FILE - EITHER THE HEADER
001300*               ROW (ALIAS MAPPING / MISSING-COLUMN CHECK) OR
001400*               A DATA ROW (AMOUNT/DATE COERCION) - AND, ON A
001500*               FINAL SUMMARY CALL, THE FORMAT-CONFIDENCE
001600*               SCORE FOR THE WHOLE FILE.  CALLED BY RCNVRUN
001700*               ONCE PER LINE READ FROM EACH SOURCE FILE.
001800*
001900*================================================================
002000* HISTORY OF MODIFICATION:
002100*================================================================
002200* RCN0025 28/03/1989 MJBALD - INITIAL VERSION.
002300*----------------------------------------------------------------*
002400* RCN0057 22/01/2001 SFYAP  - E-REQUEST 4471 - MISSING-COLUMN
002500*                    NAMES NOW RETURNED TO THE CALLER FOR THE
002600*                    FORMAT-FAILURE REASON TEXT.
002700*----------------------------------------------------------------*
002800* RCN0079 06/06/2007 KWLIM  - E-REQUEST 15330 - RECAST AS A
002900*                    ONE-LINE-AT-A-TIME CALL; SEE VSTD COPYBOOK.
003000*----------------------------------------------------------------*
003100* RCN0091 14/02/2013 TMPRVD - REPLACED THE NUMVAL-BASED AMOUNT
003200*                    PARSE WITH AN IN-LINE DIGIT SCAN - NUMVAL
003300*                    WAS ACCEPTING TOKENS THIS SHOP'S FEEDS
003400*                    SHOULD HAVE REJECTED AS BAD.
003500*----------------------------------------------------------------*
003600* RCN0095 09/09/2016 RPATEL - E-REQUEST 19112 - A ROW WITH BAD
003700*                    AMOUNTS ON MORE THAN ONE FIELD WAS BUMPING
003800*                    THE BAD-INCR ONCE PER FIELD INSTEAD OF ONCE
003900*                    PER FAILING GROUP, INFLATING THE RUN'S BAD
004000*                    COUNT RCNVRUN FOLDS INTO THE CONFIDENCE
004100*                    SCORE.  NOW ONE SWITCH PER GROUP (AMOUNTS,
004200*                    DATES), SET ONCE, ADDED AT MOST ONCE.
004300*----------------------------------------------------------------*
004400 EJECT
004500**********************
004600 ENVIRONMENT DIVISION.
004700**********************
004800 CONFIGURATION SECTION.
004900 SOURCE-COMPUTER.  IBM-AS400.
005000 OBJECT-COMPUTER.  IBM-AS400.
005100 SPECIAL-NAMES.    C01 IS TOP-OF-FORM
005200                    UPSI-0 IS UPSI-SWITCH-0
005300                      ON STATUS IS U0-ON
005400                      OFF STATUS IS U0-OFF.
005500*
005600 INPUT-OUTPUT SECTION.
005700 FILE-CONTROL.
005800*    NO FILES OWNED BY THIS ROUTINE - THE CALLER OWNS THE
005900*    STATEMENT FILES AND PASSES ONE LINE AT A TIME.
006000*
006100***************
006200 DATA DIVISION.
006300***************
006400 FILE SECTION.
006500**************
006600*
006700*************************
006800 WORKING-STORAGE SECTION.
006900*************************
007000 01  FILLER                        PIC X(24) VALUE
007100     "** PROGRAM RCNVSTD  **".
007200*
007300 01  WK-C-COMMON.
007400     COPY RCNCOM.
007500*
007600*---------------------------------------------------------------*
007700* THE 16 CANONICAL COLUMN NAMES, LOADED VIA REDEFINES OF A
007800* LITERAL FILLER LIST (SHOP STANDARD TABLE-LOAD TECHNIQUE).
007900*---------------------------------------------------------------*
008000 01  WK-C-CANON-LIST-X.
008100     05  FILLER                    PIC X(20) VALUE "psp_txn_id".
008200     05  FILLER                    PIC X(20) VALUE "merchant_ref".
008300     05  FILLER                    PIC X(20) VALUE "gross_amount".
008400     05  FILLER                    PIC X(20) VALUE "currency".
008500     05  FILLER                    PIC X(20) VALUE
008600         "processing_fee".
008700     05  FILLER                    PIC X(20) VALUE "net_payout".
008800     05  FILLER                    PIC X(20) VALUE
008900         "transaction_date".
009000     05  FILLER                    PIC X(20) VALUE
009100         "settlement_date".
009200     05  FILLER                    PIC X(20) VALUE "client_id".
009300     05  FILLER                    PIC X(20) VALUE "client_name".
009400     05  FILLER                    PIC X(20) VALUE "description".
009500     05  FILLER                    PIC X(20) VALUE "status".
009600     05  FILLER                    PIC X(20) VALUE
009700         "payment_method".
009800     05  FILLER                    PIC X(20) VALUE
009900         "settlement_bank".
010000     05  FILLER                    PIC X(20) VALUE "bank_country".
010100     05  FILLER                    PIC X(20) VALUE "fx_rate".
010200 01  WK-C-CANON-LIST REDEFINES WK-C-CANON-LIST-X.
010300     05  WK-C-CANON OCCURS 16 TIMES INDEXED BY WK-X-CANON
010400                                       PIC X(20).
010500*---------------------------------------------------------------*
010600* ALIAS -> CANONICAL TABLE, SAME TECHNIQUE.
010700*---------------------------------------------------------------*
010800 01  WK-C-ALIAS-LIST-X.
010900     05  FILLER.
011000         10  FILLER                PIC X(20) VALUE "txn_id".
011100         10  FILLER                PIC X(20) VALUE "psp_txn_id".
011200     05  FILLER.
011300         10  FILLER                PIC X(20) VALUE
011400             "transaction_id".
011500         10  FILLER                PIC X(20) VALUE "psp_txn_id".
011600     05  FILLER.
011700         10  FILLER                PIC X(20) VALUE
011800                                        "merchant_reference".
011900         10  FILLER                PIC X(20) VALUE "merchant_ref".
012000     05  FILLER.
012100         10  FILLER                PIC X(20) VALUE "gross".
012200         10  FILLER                PIC X(20) VALUE "gross_amount".
012300     05  FILLER.
012400         10  FILLER                PIC X(20) VALUE "fee".
012500         10  FILLER                PIC X(20) VALUE
012600             "processing_fee".
012700     05  FILLER.
012800         10  FILLER                PIC X(20) VALUE "net".
012900         10  FILLER                PIC X(20) VALUE "net_payout".
013000     05  FILLER.
013100         10  FILLER                PIC X(20) VALUE "txn_date".
013200         10  FILLER                PIC X(20) VALUE
013300                                        "transaction_date".
013400     05  FILLER.
013500         10  FILLER                PIC X(20) VALUE "settle_date".
013600         10  FILLER                PIC X(20) VALUE
013700                                        "settlement_date".
013800     05  FILLER.
013900         10  FILLER                PIC X(20) VALUE "client".
014000         10  FILLER                PIC X(20) VALUE "client_id".
014100 01  WK-C-ALIAS-LIST REDEFINES WK-C-ALIAS-LIST-X.
014200     05  WK-C-ALIAS-ROW OCCURS 9 TIMES INDEXED BY WK-X-ALIAS.
014300         10  WK-C-ALIAS-FROM           PIC X(20).
014400         10  WK-C-ALIAS-TO             PIC X(20).
014500*
014600*---------------------------------------------------------------*
014700* COLUMN POSITION MAP FOR THE SOURCE CURRENTLY BEING READ -
014800* PERSISTS ACROSS CALLS SO THE ROW ENTRY KNOWS WHICH POSITION
014900* HOLDS WHICH CANONICAL FIELD.
015000*---------------------------------------------------------------*
015100 01  WK-C-POSITION-MAP.
015200     05  WK-C-POS-NAME OCCURS 16 TIMES INDEXED BY WK-X-POS
015300                                       PIC X(20).
015400     05  FILLER                        PIC X(05).
015500*
015600 01  WK-C-TOKEN-AREA.
015700     05  WK-C-TOKEN-ROWS.
015800         10  WK-C-HDR-TOKEN OCCURS 16 TIMES PIC X(20).
015900         10  WK-C-DATA-TOKEN OCCURS 16 TIMES PIC X(30).
016000     05  WK-C-TOKEN-AREA-R REDEFINES WK-C-TOKEN-ROWS
016100                                       PIC X(800).
016200     05  FILLER                        PIC X(05).
016300*
016400 01  WK-C-SCAN-WORK.
016500     05  WS-POS                        PIC S9(04) COMP.
016600     05  WS-DOT-POS                    PIC S9(04) COMP.
016700     05  WS-TOK-END                    PIC S9(04) COMP.
016800     05  WS-FOUND                      PIC X(01).
016900     05  WS-NEG                        PIC X(01).
017000     05  WS-VALID                      PIC X(01).
017100     05  WS-INT-DIGITS                 PIC 9(09).
017200     05  WS-DEC-DIGITS                 PIC 9(02).
017300     05  WS-AMOUNT-OUT                  PIC S9(09)V99.
017400     05  FILLER                        PIC X(05).
017500*
017600 01  WK-C-WORK-AREA.
017700     05  WS-TRIM-TEMP                  PIC X(30).
017800     05  WS-LOOKED-UP                  PIC X(20).
017900     05  WS-ALIAS-HIT                  PIC X(01).
018000     05  WS-CANON-HIT                  PIC X(01).
018100     05  WS-MISS-CTR                   PIC S9(02) COMP.
018200*    RCN0095 - ONE SWITCH PER FAILING GROUP, NOT PER FIELD, SO
018300*    A ROW WITH SEVERAL BAD AMOUNTS STILL ONLY COUNTS ONCE.
018400     05  WS-AMT-GRP-BAD-SW             PIC X(01) VALUE "N".
018500     05  WS-DATE-GRP-BAD-SW            PIC X(01) VALUE "N".
018600     05  FILLER                        PIC X(05).
018700*
018800*****************
018900 LINKAGE SECTION.
019000*****************
019100     COPY VSTD.
019200 EJECT
019300********************************************
019400 PROCEDURE DIVISION USING WK-C-VSTD-RECORD.                       RCN0079 
019500********************************************
019600 MAIN-MODULE.
019700     EVALUATE WK-C-VSTD-MODE
019800       WHEN "HEADER "
019900         PERFORM A000-PROCESS-HEADER
020000            THRU A099-PROCESS-HEADER-EX
020100       WHEN "ROW    "
020200         PERFORM B000-PROCESS-ROW
020300            THRU B099-PROCESS-ROW-EX
020400       WHEN "SUMMARY"
020500         PERFORM C000-PROCESS-SUMMARY
020600            THRU C099-PROCESS-SUMMARY-EX
020700       WHEN OTHER
020800         MOVE "N"                  TO WK-C-VSTD-PASS-FAIL
020900     END-EVALUATE.
021000     GOBACK.
021100*
021200*----------------------------------------------------------------*
021300 A000-PROCESS-HEADER.
021400*----------------------------------------------------------------*
021500     MOVE SPACES                     TO WK-C-POSITION-MAP.
021600     MOVE ZERO                       TO WS-MISS-CTR.
021700     MOVE ZERO                       TO WK-N-VSTD-MISS-COUNT.
021800     MOVE SPACES                     TO WK-C-VSTD-MISSING-COLS(1)
021900                                         WK-C-VSTD-MISSING-COLS(2)
022000                                         WK-C-VSTD-MISSING-COLS(3)
022100                                         WK-C-VSTD-MISSING-COLS(4)
022200                                         WK-C-VSTD-MISSING-COLS(5)
022300                                         WK-C-VSTD-MISSING-COLS(6)
022400                                         WK-C-VSTD-MISSING-COLS(7)
022500                                         WK-C-VSTD-MISSING-COLS(8)
022600                                         WK-C-VSTD-MISSING-COLS(9)
022700                                        WK-C-VSTD-MISSING-COLS(10)
022800                                        WK-C-VSTD-MISSING-COLS(11)
022900                                        WK-C-VSTD-MISSING-COLS(12)
023000                                        WK-C-VSTD-MISSING-COLS(13)
023100                                        WK-C-VSTD-MISSING-COLS(14)
023200                                        WK-C-VSTD-MISSING-COLS(15)
023300                                       WK-C-VSTD-MISSING-COLS(16).
023400*
023500     MOVE SPACES                     TO WK-C-HDR-TOKEN(1)
023600                                         WK-C-HDR-TOKEN(2)
023700                                         WK-C-HDR-TOKEN(3)
023800                                         WK-C-HDR-TOKEN(4)
023900                                         WK-C-HDR-TOKEN(5)
024000                                         WK-C-HDR-TOKEN(6)
024100                                         WK-C-HDR-TOKEN(7)
024200                                         WK-C-HDR-TOKEN(8)
024300                                         WK-C-HDR-TOKEN(9)
024400                                         WK-C-HDR-TOKEN(10)
024500                                         WK-C-HDR-TOKEN(11)
024600                                         WK-C-HDR-TOKEN(12)
024700                                         WK-C-HDR-TOKEN(13)
024800                                         WK-C-HDR-TOKEN(14)
024900                                         WK-C-HDR-TOKEN(15)
025000                                         WK-C-HDR-TOKEN(16).
025100*
025200     UNSTRING WK-C-VSTD-RAW-LINE DELIMITED BY ","
025300         INTO WK-C-HDR-TOKEN(1)  WK-C-HDR-TOKEN(2)
025400              WK-C-HDR-TOKEN(3)  WK-C-HDR-TOKEN(4)
025500              WK-C-HDR-TOKEN(5)  WK-C-HDR-TOKEN(6)
025600              WK-C-HDR-TOKEN(7)  WK-C-HDR-TOKEN(8)
025700              WK-C-HDR-TOKEN(9)  WK-C-HDR-TOKEN(10)
025800              WK-C-HDR-TOKEN(11) WK-C-HDR-TOKEN(12)
025900              WK-C-HDR-TOKEN(13) WK-C-HDR-TOKEN(14)
026000              WK-C-HDR-TOKEN(15) WK-C-HDR-TOKEN(16).
026100*
026200     PERFORM D000-NORMALIZE-HEADER-TOK
026300        THRU D099-NORMALIZE-HEADER-TOK-EX
026400        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 16.
026500*
026600     PERFORM E000-CHECK-CANON-PRESENT
026700        THRU E099-CHECK-CANON-PRESENT-EX
026800        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 16.
026900*
027000     PERFORM E100-VERIFY-CANON-COLUMN
027100        THRU E199-VERIFY-CANON-COLUMN-EX
027200        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 16.
027300*
027400     MOVE WS-MISS-CTR                 TO WK-N-VSTD-MISS-COUNT.
027500     IF      WS-MISS-CTR = 0
027600             MOVE "Y"                 TO WK-C-VSTD-PASS-FAIL
027700     ELSE
027800             MOVE "N"                 TO WK-C-VSTD-PASS-FAIL
027900     END-IF.
028000*
028100 A099-PROCESS-HEADER-EX.
028200*----------------------------------------------------------------*
028300     EXIT.
028400*
028500*----------------------------------------------------------------*
028600 B000-PROCESS-ROW.
028700*----------------------------------------------------------------*
028800     MOVE SPACES                     TO WK-C-VSTD-ROW.
028900     MOVE ZERO                       TO WK-N-VSTD-BAD-INCR.
029000     MOVE "N"                        TO WS-AMT-GRP-BAD-SW.       RCN0095
029100     MOVE "N"                        TO WS-DATE-GRP-BAD-SW.      RCN0095
029200     MOVE SPACES                     TO WK-C-DATA-TOKEN(1)
029300                                         WK-C-DATA-TOKEN(2)
029400                                         WK-C-DATA-TOKEN(3)
029500                                         WK-C-DATA-TOKEN(4)
029600                                         WK-C-DATA-TOKEN(5)
029700                                         WK-C-DATA-TOKEN(6)
029800                                         WK-C-DATA-TOKEN(7)
029900                                         WK-C-DATA-TOKEN(8)
030000                                         WK-C-DATA-TOKEN(9)
030100                                         WK-C-DATA-TOKEN(10)
030200                                         WK-C-DATA-TOKEN(11)
030300                                         WK-C-DATA-TOKEN(12)
030400                                         WK-C-DATA-TOKEN(13)
030500                                         WK-C-DATA-TOKEN(14)
030600                                         WK-C-DATA-TOKEN(15)
030700                                         WK-C-DATA-TOKEN(16).
030800*
030900     UNSTRING WK-C-VSTD-RAW-LINE DELIMITED BY ","
031000         INTO WK-C-DATA-TOKEN(1)  WK-C-DATA-TOKEN(2)
031100              WK-C-DATA-TOKEN(3)  WK-C-DATA-TOKEN(4)
031200              WK-C-DATA-TOKEN(5)  WK-C-DATA-TOKEN(6)
031300              WK-C-DATA-TOKEN(7)  WK-C-DATA-TOKEN(8)
031400              WK-C-DATA-TOKEN(9)  WK-C-DATA-TOKEN(10)
031500              WK-C-DATA-TOKEN(11) WK-C-DATA-TOKEN(12)
031600              WK-C-DATA-TOKEN(13) WK-C-DATA-TOKEN(14)
031700              WK-C-DATA-TOKEN(15) WK-C-DATA-TOKEN(16).
031800*
031900     PERFORM F000-DISTRIBUTE-ONE-TOKEN
032000        THRU F099-DISTRIBUTE-ONE-TOKEN-EX
032100        VARYING WK-N-IDX FROM 1 BY 1 UNTIL WK-N-IDX > 16.
032200*    RCN0095 - A FAILING GROUP ADDS AT MOST ONE TO THE ROW'S
032300*    BAD INCREMENT NO MATTER HOW MANY FIELDS IN IT FAILED.
032400     IF      WS-AMT-GRP-BAD-SW = "Y"
032500             ADD 1                TO WK-N-VSTD-BAD-INCR
032600     END-IF.
032700     IF      WS-DATE-GRP-BAD-SW = "Y"
032800             ADD 1                TO WK-N-VSTD-BAD-INCR
032900     END-IF.
033000*
033100 B099-PROCESS-ROW-EX.
033200*----------------------------------------------------------------*
033300     EXIT.
033400*
033500*----------------------------------------------------------------*
033600 C000-PROCESS-SUMMARY.
033700*----------------------------------------------------------------*
033800     IF      WK-N-VSTD-BAD-COUNT = 0
033900             MOVE 1.0000              TO WK-N-VSTD-CONFIDENCE
034000     ELSE
034100             COMPUTE WK-N-VSTD-CONFIDENCE ROUNDED =
034200                     1 - (WK-N-VSTD-BAD-COUNT /
034300                          WK-N-VSTD-ROW-COUNT)
034400             IF WK-N-VSTD-CONFIDENCE < 0
034500                MOVE 0                TO WK-N-VSTD-CONFIDENCE
034600             END-IF
034700     END-IF.
034800     IF      WK-N-VSTD-CONFIDENCE NOT LESS THAN 0.8000
034900             MOVE "Y"                 TO WK-C-VSTD-PASS-FAIL
035000     ELSE
035100             MOVE "N"                 TO WK-C-VSTD-PASS-FAIL
035200     END-IF.
035300*
035400 C099-PROCESS-SUMMARY-EX.
035500*----------------------------------------------------------------*
035600     EXIT.
035700*
035800*----------------------------------------------------------------*
035900 D000-NORMALIZE-HEADER-TOK.
036000*----------------------------------------------------------------*
036100     PERFORM G000-TRIM-LEFT THRU G099-TRIM-LEFT-EX.
036200     INSPECT WK-C-HDR-TOKEN(WK-N-IDX) CONVERT
036300             "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
036400          TO "abcdefghijklmnopqrstuvwxyz".
036500*
036600 D099-NORMALIZE-HEADER-TOK-EX.
036700*----------------------------------------------------------------*
036800     EXIT.
036900*
037000*----------------------------------------------------------------*
037100 E000-CHECK-CANON-PRESENT.
037200*----------------------------------------------------------------*
037300*    RESOLVE ALIASES FIRST, THEN RECORD THE POSITION MAP ENTRY.
037400     MOVE "N"                        TO WS-ALIAS-HIT.
037500     SET WK-X-ALIAS TO 1.
037600     SEARCH WK-C-ALIAS-ROW
037700       AT END
037800         MOVE WK-C-HDR-TOKEN(WK-N-IDX) TO WS-LOOKED-UP
037900       WHEN WK-C-ALIAS-FROM(WK-X-ALIAS) =
038000            WK-C-HDR-TOKEN(WK-N-IDX)
038100         MOVE WK-C-ALIAS-TO(WK-X-ALIAS) TO WS-LOOKED-UP
038200         MOVE "Y"                    TO WS-ALIAS-HIT
038300     END-SEARCH.
038400     MOVE WS-LOOKED-UP               TO WK-C-POS-NAME(WK-N-IDX).
038500*
038600 E099-CHECK-CANON-PRESENT-EX.
038700*----------------------------------------------------------------*
038800     EXIT.
038900*
039000*----------------------------------------------------------------*
039100 E100-VERIFY-CANON-COLUMN.
039200*----------------------------------------------------------------*
039300*    WK-N-IDX HERE WALKS THE 16-ENTRY CANONICAL LIST - IS THIS
039400*    CANONICAL NAME PRESENT ANYWHERE IN THE POSITION MAP WE JUST
039500*    BUILT FOR THE INCOMING HEADER LINE ?
039600     MOVE "N"                        TO WS-CANON-HIT.
039700     SET WK-X-POS TO 1.
039800     SEARCH WK-C-POS-NAME
039900       AT END
040000         ADD 1                       TO WS-MISS-CTR
040100         MOVE WK-C-CANON(WK-N-IDX)                                RCN0057 
040200                      TO WK-C-VSTD-MISSING-COLS(WS-MISS-CTR)      RCN0057 
040300       WHEN WK-C-POS-NAME(WK-X-POS) = WK-C-CANON(WK-N-IDX)
040400         MOVE "Y"                    TO WS-CANON-HIT
040500     END-SEARCH.
040600*
040700 E199-VERIFY-CANON-COLUMN-EX.
040800*----------------------------------------------------------------*
040900     EXIT.
041000*
041100*----------------------------------------------------------------*
041200 G000-TRIM-LEFT.
041300*----------------------------------------------------------------*
041400     MOVE 1                          TO WS-POS.
041500     MOVE "N"                        TO WS-FOUND.
041600     PERFORM H000-SCAN-FOR-NONBLANK
041700        THRU H099-SCAN-FOR-NONBLANK-EX
041800        VARYING WS-POS FROM 1 BY 1
041900        UNTIL WS-POS > 20 OR WS-FOUND = "Y".
042000     IF      WS-POS > 1 AND WS-POS < 21
042100             MOVE WK-C-HDR-TOKEN(WK-N-IDX)(WS-POS:)
042200                                      TO WS-TRIM-TEMP
042300             MOVE SPACES              TO WK-C-HDR-TOKEN(WK-N-IDX)
042400             MOVE WS-TRIM-TEMP        TO WK-C-HDR-TOKEN(WK-N-IDX)
042500     END-IF.
042600*
042700 G099-TRIM-LEFT-EX.
042800*----------------------------------------------------------------*
042900     EXIT.
043000*
043100*----------------------------------------------------------------*
043200 H000-SCAN-FOR-NONBLANK.
043300*----------------------------------------------------------------*
043400     IF      WK-C-HDR-TOKEN(WK-N-IDX)(WS-POS:1) NOT = SPACE
043500             MOVE "Y"                 TO WS-FOUND
043600     END-IF.
043700*
043800 H099-SCAN-FOR-NONBLANK-EX.
043900*----------------------------------------------------------------*
044000     EXIT.
044100*
044200*----------------------------------------------------------------*
044300 F000-DISTRIBUTE-ONE-TOKEN.
044400*----------------------------------------------------------------*
044500     EVALUATE WK-C-POS-NAME(WK-N-IDX)
044600       WHEN "psp_txn_id"
044700         MOVE WK-C-DATA-TOKEN(WK-N-IDX)
044800                                  TO WK-C-VSTD-PSP-TXN-ID
044900       WHEN "merchant_ref"
045000         MOVE WK-C-DATA-TOKEN(WK-N-IDX)
045100                                  TO WK-C-VSTD-MERCHANT-REF
045200       WHEN "gross_amount"
045300         PERFORM I000-COERCE-AMOUNT THRU I099-COERCE-AMOUNT-EX
045400         IF WS-VALID = "N"
045500            MOVE "Y" TO WS-AMT-GRP-BAD-SW
045600         ELSE
045700            MOVE WS-AMOUNT-OUT    TO WK-N-VSTD-GROSS-AMOUNT
045800         END-IF
045900       WHEN "currency"
046000         MOVE WK-C-DATA-TOKEN(WK-N-IDX)
046100                                  TO WK-C-VSTD-CURRENCY
046200       WHEN "processing_fee"
046300         PERFORM I000-COERCE-AMOUNT THRU I099-COERCE-AMOUNT-EX
046400         IF WS-VALID = "N"
046500            MOVE "Y" TO WS-AMT-GRP-BAD-SW
046600         ELSE
046700            MOVE WS-AMOUNT-OUT    TO WK-N-VSTD-PROC-FEE
046800         END-IF
046900       WHEN "net_payout"
047000         PERFORM I000-COERCE-AMOUNT THRU I099-COERCE-AMOUNT-EX
047100         IF WS-VALID = "N"
047200            MOVE "Y" TO WS-AMT-GRP-BAD-SW
047300         ELSE
047400            MOVE WS-AMOUNT-OUT    TO WK-N-VSTD-NET-PAYOUT
047500         END-IF
047600       WHEN "transaction_date"
047700         PERFORM J000-COERCE-DATE THRU J099-COERCE-DATE-EX
047800         IF WS-VALID = "N"
047900            MOVE "Y" TO WS-DATE-GRP-BAD-SW
048000         ELSE
048100            MOVE WK-C-DATA-TOKEN(WK-N-IDX)(1:10)
048200                                  TO WK-C-VSTD-TXN-DATE
048300         END-IF
048400       WHEN "settlement_date"
048500         PERFORM J000-COERCE-DATE THRU J099-COERCE-DATE-EX
048600         IF WS-VALID = "N"
048700            MOVE "Y" TO WS-DATE-GRP-BAD-SW
048800         ELSE
048900            MOVE WK-C-DATA-TOKEN(WK-N-IDX)(1:10)
049000                                  TO WK-C-VSTD-SETTLE-DATE
049100         END-IF
049200       WHEN "client_id"
049300         MOVE WK-C-DATA-TOKEN(WK-N-IDX) TO WK-C-VSTD-CLIENT-ID
049400       WHEN "client_name"
049500         MOVE WK-C-DATA-TOKEN(WK-N-IDX) TO WK-C-VSTD-CLIENT-NAME
049600       WHEN "description"
049700         MOVE WK-C-DATA-TOKEN(WK-N-IDX) TO WK-C-VSTD-DESCRIPTION
049800       WHEN "status"
049900         MOVE WK-C-DATA-TOKEN(WK-N-IDX) TO WS-TRIM-TEMP
050000         INSPECT WS-TRIM-TEMP CONVERT
050100                 "abcdefghijklmnopqrstuvwxyz"
050200              TO "ABCDEFGHIJKLMNOPQRSTUVWXYZ"
050300         MOVE WS-TRIM-TEMP        TO WK-C-VSTD-STATUS
050400       WHEN "payment_method"
050500         MOVE WK-C-DATA-TOKEN(WK-N-IDX) TO WK-C-VSTD-PAY-METHOD
050600       WHEN "settlement_bank"
050700         MOVE WK-C-DATA-TOKEN(WK-N-IDX) TO WK-C-VSTD-SETTLE-BANK
050800       WHEN "bank_country"
050900         MOVE WK-C-DATA-TOKEN(WK-N-IDX) TO WK-C-VSTD-BANK-COUNTRY
051000       WHEN "fx_rate"
051100         IF WK-C-DATA-TOKEN(WK-N-IDX) = SPACES
051200            MOVE ZERO             TO WK-N-VSTD-FX-RATE
051300            MOVE "N"              TO WK-C-VSTD-FX-PRESENT
051400         ELSE
051500            PERFORM I000-COERCE-AMOUNT THRU I099-COERCE-AMOUNT-EX
051600            IF WS-VALID = "N"
051700               MOVE "Y" TO WS-AMT-GRP-BAD-SW
051800               MOVE "N"           TO WK-C-VSTD-FX-PRESENT
051900            ELSE
052000               MOVE WS-AMOUNT-OUT TO WK-N-VSTD-FX-RATE
052100               IF WS-AMOUNT-OUT > 0
052200                  MOVE "Y"        TO WK-C-VSTD-FX-PRESENT
052300               ELSE
052400                  MOVE "N"        TO WK-C-VSTD-FX-PRESENT
052500               END-IF
052600            END-IF
052700         END-IF
052800       WHEN OTHER
052900         CONTINUE
053000     END-EVALUATE.
053100*
053200 F099-DISTRIBUTE-ONE-TOKEN-EX.
053300*----------------------------------------------------------------*
053400     EXIT.
053500*
053600*----------------------------------------------------------------*
053700 I000-COERCE-AMOUNT.                                              RCN0091 
053800*----------------------------------------------------------------*
053900*    WK-C-DATA-TOKEN(WK-N-IDX) IN, WS-AMOUNT-OUT + WS-VALID OUT.
054000     MOVE "Y"                        TO WS-VALID.                 RCN0091 
054100     MOVE ZERO                       TO WS-AMOUNT-OUT.            RCN0091 
054200     MOVE "N"                        TO WS-NEG.
054300     MOVE 1                          TO WS-POS.
054400     IF      WK-C-DATA-TOKEN(WK-N-IDX)(1:1) = "-"
054500             MOVE "Y"                TO WS-NEG
054600             MOVE 2                  TO WS-POS
054700     END-IF.
054800*    LOCATE THE DECIMAL POINT.
054900     MOVE "N"                        TO WS-FOUND.
055000     MOVE ZERO                       TO WS-DOT-POS.
055100     PERFORM K000-SCAN-FOR-DOT
055200        THRU K099-SCAN-FOR-DOT-EX                                 RCN0091 
055300        VARYING WS-DOT-POS FROM WS-POS BY 1
055400        UNTIL WS-DOT-POS > 30 OR WS-FOUND = "Y".
055500     IF      WS-FOUND = "N"
055600             MOVE "N"                TO WS-VALID
055700     ELSE
055800             MOVE SPACES             TO WS-INT-DIGITS
055900             MOVE WK-C-DATA-TOKEN(WK-N-IDX)                       RCN0091 
056000                       (WS-POS:WS-DOT-POS - WS-POS)
056100                                      TO WS-INT-DIGITS
056200             MOVE WK-C-DATA-TOKEN(WK-N-IDX)(WS-DOT-POS + 1:2)
056300                                      TO WS-DEC-DIGITS
056400             IF   WS-INT-DIGITS IS NOT NUMERIC
056500               OR WS-DEC-DIGITS IS NOT NUMERIC
056600                  MOVE "N"           TO WS-VALID
056700             ELSE
056800                  COMPUTE WS-AMOUNT-OUT =
056900                          WS-INT-DIGITS + (WS-DEC-DIGITS / 100)
057000                  IF WS-NEG = "Y"
057100                     MULTIPLY WS-AMOUNT-OUT BY -1
057200                                      GIVING WS-AMOUNT-OUT
057300                  END-IF
057400             END-IF
057500     END-IF.
057600*
057700 I099-COERCE-AMOUNT-EX.
057800*----------------------------------------------------------------*
057900     EXIT.
058000*
058100*----------------------------------------------------------------*
058200 K000-SCAN-FOR-DOT.
058300*----------------------------------------------------------------*
058400     IF      WK-C-DATA-TOKEN(WK-N-IDX)(WS-DOT-POS:1) = "."
058500             MOVE "Y"                 TO WS-FOUND
058600     END-IF.
058700*
058800 K099-SCAN-FOR-DOT-EX.
058900*----------------------------------------------------------------*
059000     EXIT.
059100*
059200*----------------------------------------------------------------*
059300 J000-COERCE-DATE.
059400*----------------------------------------------------------------*
059500*    VALID FORM IS YYYY-MM-DD - POSITIONS 5 AND 8 ARE DASHES,
059600*    ALL OTHER POSITIONS ARE DIGITS, MONTH 01-12, DAY 01-31.
059700     MOVE "Y"                        TO WS-VALID.
059800     IF      WK-C-DATA-TOKEN(WK-N-IDX)(5:1) NOT = "-"
059900       OR    WK-C-DATA-TOKEN(WK-N-IDX)(8:1) NOT = "-"
060000             MOVE "N"                TO WS-VALID
060100     END-IF.
060200     IF      WK-C-DATA-TOKEN(WK-N-IDX)(1:4)  IS NOT NUMERIC
060300       OR    WK-C-DATA-TOKEN(WK-N-IDX)(6:2)  IS NOT NUMERIC
060400       OR    WK-C-DATA-TOKEN(WK-N-IDX)(9:2)  IS NOT NUMERIC
060500             MOVE "N"                TO WS-VALID
060600     END-IF.
060700     IF      WS-VALID = "Y"
060800       AND ( WK-C-DATA-TOKEN(WK-N-IDX)(6:2) < "01"
060900        OR   WK-C-DATA-TOKEN(WK-N-IDX)(6:2) > "12"
061000        OR   WK-C-DATA-TOKEN(WK-N-IDX)(9:2) < "01"
061100        OR   WK-C-DATA-TOKEN(WK-N-IDX)(9:2) > "31" )
061200             MOVE "N"                TO WS-VALID
061300     END-IF.
061400*
061500 J099-COERCE-DATE-EX.
061600*----------------------------------------------------------------*
061700     EXIT.
061800*
061900******************************************************************
062000*************** END OF PROGRAM SOURCE - RCNVSTD ***************
062100******************************************************************
